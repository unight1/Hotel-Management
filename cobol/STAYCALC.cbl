000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STAYCALC.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/89.
000700 DATE-COMPILED. 03/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  03/09/89  RTO  0000  ORIGINAL PROGRAM - CALLED BY RESMAINT TO
001300*            GET STAY-LENGTH-DAYS AND, WHEN THE CALLER DID NOT
001400*            SUPPLY ONE, THE RESERVATION TOTAL AMOUNT
001500*  09/14/91  RTO  0055  STAY-DAYS NOW RETURNED EVEN WHEN THE
001600*            CALLER SUPPLIED ITS OWN TOTAL AMOUNT - RESMAINT
001700*            NEEDS IT FOR THE ERROR MESSAGE TEXT
001800*  01/09/99  RTO  Y2K1  CHECK-IN/CHECK-OUT DATES NOW CARRY FULL
001900*            CENTURY (CCYYMMDD).  REWORKED 150-CALC-DAY-NUMBER SO
002000*            THE CENTURY DIGITS DRIVE THE LEAP-YEAR TEST INSTEAD
002100*            OF THE OLD YY-ONLY "DIVIDE BY 4" SHORTCUT
002200*  07/18/02  LMP  0147  NO CHANGE - REVIEWED FOR THE FRONT-DESK
002300*            REWRITE, INTERFACE STILL MATCHES RESMAINT
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600*  CUMULATIVE DAY-OF-YEAR TABLE (JAN THRU DEC, NON-LEAP YEAR),
003700*  BUILT AS A REDEFINED LITERAL THE WAY THE SHOP HAS ALWAYS DONE
003800*  ITS SMALL CONSTANT TABLES.
003900 01  CUM-DAYS-LITERAL                PIC X(36) VALUE
004000         "000031059090120151181212243273304334".
004100 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LITERAL.
004200     05  CUM-DAYS-ENTRY              PIC 9(3) OCCURS 12 TIMES.
004300
004400 01  WS-DAYNBR-WORK.
004500     05  WS-DN-YEAR                  PIC 9(4).
004600     05  WS-DN-MONTH                 PIC 9(2).
004700     05  WS-DN-DAY                   PIC 9(2).
004800     05  WS-DN-LEAP-SW               PIC X(1).
004900         88  WS-DN-IS-LEAP               VALUE "Y".
005000     05  WS-DN-REM4                  PIC 9(4)       COMP.
005100     05  WS-DN-REM100                PIC 9(4)       COMP.
005200     05  WS-DN-REM400                PIC 9(4)       COMP.
005300     05  WS-DN-QUOT                  PIC 9(4)       COMP.
005400     05  WS-DN-TERM-1                PIC S9(9)      COMP.
005500     05  WS-DN-TERM-2                PIC S9(9)      COMP.
005600     05  WS-DN-TERM-3                PIC S9(9)      COMP.
005700     05  WS-DN-TERM-4                PIC S9(9)      COMP.
005800     05  WS-DN-DAY-OF-YEAR           PIC S9(5)      COMP.
005900     05  WS-DN-RESULT                PIC S9(9)      COMP.
006000
006100 01  WS-STAY-DAYNBRS.
006200     05  WS-IN-DAYNBR                PIC S9(9)      COMP.
006300     05  WS-OUT-DAYNBR               PIC S9(9)      COMP.
006400
006500 LINKAGE SECTION.
006600 01  STAY-CALC-REC.
006700     05  SC-CHECK-IN-DATE            PIC 9(8).
006800     05  SC-CHECK-OUT-DATE           PIC 9(8).
006900     05  SC-ROOM-PRICE               PIC S9(9)V99   COMP-3.
007000     05  SC-AMOUNT-SUPPLIED-SW       PIC X(1).
007100         88  SC-AMOUNT-WAS-SUPPLIED      VALUE "Y".
007200     05  SC-TOTAL-AMOUNT             PIC S9(9)V99   COMP-3.
007300     05  SC-STAY-DAYS                PIC S9(5)      COMP-3.
007400     05  SC-STAY-INVALID-SW          PIC X(1).
007500         88  SC-STAY-IS-INVALID          VALUE "Y".
007600
007700 01  RETURN-CD                       PIC S9(4)      COMP.
007800
007900 PROCEDURE DIVISION USING STAY-CALC-REC, RETURN-CD.
008000     MOVE "N" TO SC-STAY-INVALID-SW.
008100
008200     MOVE SC-CHECK-IN-DATE(1:4) TO WS-DN-YEAR.
008300     MOVE SC-CHECK-IN-DATE(5:2) TO WS-DN-MONTH.
008400     MOVE SC-CHECK-IN-DATE(7:2) TO WS-DN-DAY.
008500     PERFORM 150-CALC-DAY-NUMBER THRU 150-EXIT.
008600     MOVE WS-DN-RESULT TO WS-IN-DAYNBR.
008700
008800     MOVE SC-CHECK-OUT-DATE(1:4) TO WS-DN-YEAR.
008900     MOVE SC-CHECK-OUT-DATE(5:2) TO WS-DN-MONTH.
009000     MOVE SC-CHECK-OUT-DATE(7:2) TO WS-DN-DAY.
009100     PERFORM 150-CALC-DAY-NUMBER THRU 150-EXIT.
009200     MOVE WS-DN-RESULT TO WS-OUT-DAYNBR.
009300
009400     COMPUTE SC-STAY-DAYS = WS-OUT-DAYNBR - WS-IN-DAYNBR.
009500
009600     IF SC-STAY-DAYS NOT GREATER THAN ZERO
009700         MOVE "Y" TO SC-STAY-INVALID-SW
009800         MOVE +0 TO SC-TOTAL-AMOUNT
009900     ELSE
010000         IF NOT SC-AMOUNT-WAS-SUPPLIED
010100             PERFORM 200-CALC-TOTAL-AMOUNT THRU 200-EXIT
010200         END-IF
010300     END-IF.
010400
010500     MOVE ZERO TO RETURN-CD.
010600     GOBACK.
010700
010800 150-CALC-DAY-NUMBER.
010900*  PROLEPTIC-GREGORIAN ORDINAL DAY NUMBER - GOOD FOR A DIFFERENCE
011000*  BETWEEN TWO DATES, NOT TIED TO ANY PARTICULAR EPOCH.
011100     DIVIDE WS-DN-YEAR BY 4   GIVING WS-DN-QUOT
011200                              REMAINDER WS-DN-REM4.
011300     DIVIDE WS-DN-YEAR BY 100 GIVING WS-DN-QUOT
011400                              REMAINDER WS-DN-REM100.
011500     DIVIDE WS-DN-YEAR BY 400 GIVING WS-DN-QUOT
011600                              REMAINDER WS-DN-REM400.
011700
011800     IF (WS-DN-REM4 = 0 AND WS-DN-REM100 NOT = 0)
011900             OR WS-DN-REM400 = 0
012000         MOVE "Y" TO WS-DN-LEAP-SW
012100     ELSE
012200         MOVE "N" TO WS-DN-LEAP-SW
012300     END-IF.
012400
012500     COMPUTE WS-DN-TERM-1 = 365 * WS-DN-YEAR.
012600     COMPUTE WS-DN-TERM-2 = WS-DN-YEAR / 4.
012700     COMPUTE WS-DN-TERM-3 = WS-DN-YEAR / 100.
012800     COMPUTE WS-DN-TERM-4 = WS-DN-YEAR / 400.
012900
013000     MOVE CUM-DAYS-ENTRY(WS-DN-MONTH) TO WS-DN-DAY-OF-YEAR.
013100     ADD WS-DN-DAY TO WS-DN-DAY-OF-YEAR.
013200     IF WS-DN-MONTH > 2 AND WS-DN-IS-LEAP
013300         ADD 1 TO WS-DN-DAY-OF-YEAR
013400     END-IF.
013500
013600     COMPUTE WS-DN-RESULT = WS-DN-TERM-1 + WS-DN-TERM-2
013700         - WS-DN-TERM-3 + WS-DN-TERM-4 + WS-DN-DAY-OF-YEAR.
013800 150-EXIT.
013900     EXIT.
014000
014100 200-CALC-TOTAL-AMOUNT.
014200     COMPUTE SC-TOTAL-AMOUNT ROUNDED =
014300         SC-ROOM-PRICE * SC-STAY-DAYS.
014400 200-EXIT.
014500     EXIT.
