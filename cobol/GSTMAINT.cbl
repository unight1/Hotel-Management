000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GSTMAINT.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/89.
000700 DATE-COMPILED. 03/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  03/02/89  RTO  0000  ORIGINAL PROGRAM - GUEST ROSTER CREATE,
001300*            CHANGE AND DELETE AGAINST THE FRONT-DESK GUEST FILE
001400*  11/14/90  RTO  0033  ADDED THE ID-CARD UNIQUENESS CHECK - FRONT
001500*            DESK WAS LETTING TWO GUEST NUMBERS SHARE ONE ID CARD
001600*  06/22/94  RTO  0083  CARD-NUMBER FORMAT CHECK NOW CALLS THE NEW
001700*            IDCKLEN ROUTINE INSTEAD OF AN INLINE LENGTH TEST -
001800*            SAME ROUTINE THE STATE REGISTRATION DESK USES
001900*  01/09/99  RTO  Y2K1  GST-DATE-OF-BIRTH AND THE CREATED/UPDATED
002000*            STAMPS EXPANDED TO FULL CENTURY (CCYYMMDD).  GUEST
002100*            MASTER REWRITTEN IN PLACE TO PICK UP THE NEW WIDTHS
002200*  03/30/00  RTO  0102  PHONE AND NAME LOOKUPS ADDED - PREVIOUSLY
002300*            ONLY THE CARD-NUMBER LOOKUP EXISTED
002400*  07/18/02  LMP  0147  FRONT-DESK REWRITE - TRANSACTION FILE NOW
002500*            CARRIES AN ACTION CODE INSTEAD OF BEING SPLIT ACROSS
002600*            THREE SEPARATE JOB STEPS (ADD/CHANGE/DELETE).  ADDED
002700*            THE UPSI-0 TEST-RUN SWITCH AT OPERATOR REQUEST SO A
002800*            DRY RUN CAN BE RESUBMITTED WITHOUT TOUCHING THE
002900*            MASTER WHILE THE RESULT FILE IS STILL REVIEWED.  RUN
003000*            DATE NOW COMES IN ON THE CONTROL CARD RATHER THAN
003100*            BEING READ OFF THE SYSTEM CLOCK
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
004100            OFF STATUS IS NORMAL-PRODUCTION-RUN.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600         ASSIGN TO UT-S-SYSOUT
004700         ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT RUN-CTL-FILE
005000         ASSIGN TO UT-S-RUNCTL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS CFCODE.
005300
005400     SELECT GST-TRAN-FILE
005500         ASSIGN TO UT-S-GSTTRAN
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS TFCODE.
005800
005900     SELECT GUEST-MASTER-IN
006000         ASSIGN TO GSTMSTRI
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS GIFCODE.
006300
006400     SELECT GUEST-MASTER-OUT
006500         ASSIGN TO GSTMSTRO
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS GOFCODE.
006800
006900     SELECT GST-RESULT-FILE
007000         ASSIGN TO UT-S-GSTRSLT
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS RFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 100 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC                      PIC X(100).
008300
008400*  ONE CARD GIVES THE RUN DATE FOR THIS JOB - CREATED-AT AND
008500*  UPDATED-AT STAMPS COME FROM HERE, NOT FROM THE SYSTEM CLOCK.
008600 FD  RUN-CTL-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS RUN-CTL-REC.
009200 01  RUN-CTL-REC.
009300     05  RUNCTL-RUN-DATE             PIC 9(8).
009400     05  FILLER                      PIC X(72).
009500
009600*  ONE TRANSACTION PER REQUESTED GUEST OPERATION - LAYOUT IN
009700*  COPYBOOK GSTTRAN.
009800 FD  GST-TRAN-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 1137 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS GST-TRAN-FILE-REC.
010400 01  GST-TRAN-FILE-REC               PIC X(1137).
010500
010600*  OLD GUEST MASTER, READ AT THE START OF THE RUN INTO
010700*  GST-TABLE-AREA.  KEPT IN GST-ID ORDER.
010800 FD  GUEST-MASTER-IN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 1055 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS GUEST-MASTER-IN-REC.
011400 01  GUEST-MASTER-IN-REC             PIC X(1055).
011500
011600*  NEW GUEST MASTER, WRITTEN IN FULL FROM GST-TABLE-AREA AT
011700*  800-REWRITE-GUEST-MASTER.  NOT WRITTEN AT ALL ON A TEST RUN.
011800 FD  GUEST-MASTER-OUT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 1055 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS GUEST-MASTER-OUT-REC.
012400 01  GUEST-MASTER-OUT-REC            PIC X(1055).
012500
012600*  ONE RESULT RECORD PER TRANSACTION (CREATE/UPDATE/DELETE) OR
012700*  PER MATCHING ROW (LOOKUPS) - PICKED UP BY THE FRONT-DESK
012800*  REPORTING JOB STEP THAT FOLLOWS THIS ONE.
012900 FD  GST-RESULT-FILE
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 200 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS GST-RESULT-REC.
013500 01  GST-RESULT-REC.
013600     05  GSTR-TRAN-ID                PIC S9(9)      COMP-3.
013700     05  GSTR-TRAN-ACTION            PIC X(8).
013800     05  GSTR-RESULT-CODE            PIC X(1).
013900         88  GSTR-IS-ACCEPTED            VALUE "A".
014000         88  GSTR-IS-REJECTED            VALUE "R".
014100         88  GSTR-IS-FOUND               VALUE "F".
014200         88  GSTR-IS-NOT-FOUND           VALUE "N".
014300     05  GSTR-REASON                 PIC X(60).
014400     05  GSTR-GUEST-DATA.
014500         10  GSTR-GST-ID             PIC S9(9)      COMP-3.
014600         10  GSTR-FULL-NAME          PIC X(50).
014700         10  GSTR-ID-CARD-NUMBER     PIC X(20).
014800         10  GSTR-PHONE              PIC X(20).
014900     05  FILLER                      PIC X(31).
015000
015100 WORKING-STORAGE SECTION.
015200 01  FILE-STATUS-CODES.
015300     05  CFCODE                      PIC X(2).
015400     05  TFCODE                      PIC X(2).
015500         88  NO-MORE-TRANSACTIONS        VALUE "10".
015600     05  GIFCODE                     PIC X(2).
015700         88  NO-MORE-GUEST-MASTER        VALUE "10".
015800     05  GOFCODE                     PIC X(2).
015900     05  RFCODE                      PIC X(2).
016000
016100 01  WS-RUN-DATE                     PIC 9(8)       VALUE ZERO.
016200 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
016300     05  WS-RUN-CC                   PIC 9(2).
016400     05  WS-RUN-YY                   PIC 9(2).
016500     05  WS-RUN-MM                   PIC 9(2).
016600     05  WS-RUN-DD                   PIC 9(2).
016700
016800 01  GST-TABLE-COUNT                 PIC S9(5)      COMP
016900                                      VALUE ZERO.
017000 01  GST-NEXT-ID                     PIC S9(9)      COMP-3
017100                                      VALUE ZERO.
017200
017300 01  GST-TABLE-AREA.
017400     05  GST-TABLE-ROW OCCURS 1 TO 4000 TIMES
017500             DEPENDING ON GST-TABLE-COUNT
017600             ASCENDING KEY IS GST-M-ID
017700             INDEXED BY GST-IDX.
017800         10  GST-M-ID                PIC S9(9)      COMP-3.
017900         10  GST-M-FULL-NAME         PIC X(50).
018000         10  GST-M-ID-CARD-NUMBER    PIC X(20).
018100         10  GST-M-PHONE             PIC X(20).
018200         10  GST-M-EMAIL             PIC X(100).
018300         10  GST-M-GENDER            PIC X(6).
018400         10  GST-M-DATE-OF-BIRTH     PIC 9(8).
018500         10  GST-M-DOB-GROUPS REDEFINES GST-M-DATE-OF-BIRTH.
018600             15  GST-M-DOB-CCYY      PIC 9(4).
018700             15  GST-M-DOB-MM        PIC 9(2).
018800             15  GST-M-DOB-DD        PIC 9(2).
018900         10  GST-M-ADDRESS           PIC X(200).
019000         10  GST-M-PREFERENCES       PIC X(100).
019100         10  GST-M-SPECIAL-REQUESTS  PIC X(500).
019200         10  GST-M-CREATED-AT        PIC 9(8).
019300         10  GST-M-UPDATED-AT        PIC 9(8).
019400         10  GST-M-ROW-DELETED-SW    PIC X(1).
019500             88  GST-M-ROW-IS-DELETED    VALUE "Y".
019600             88  GST-M-ROW-IS-ACTIVE     VALUE "N".
019700
019800 01  SAVE-IDX-FIELDS.
019900     05  SAVE-GST-IDX                PIC S9(5)      COMP.
020000     05  HOLD-IDX                    PIC S9(5)      COMP.
020100
020200 01  EDIT-SWITCHES.
020300     05  EDIT-FAILED-SW              PIC X(1).
020400         88  EDIT-HAS-FAILED             VALUE "Y".
020500     05  CARD-FOUND-SW               PIC X(1).
020600         88  CARD-WAS-FOUND              VALUE "Y".
020700     05  SCAN-MATCH-SW               PIC X(1).
020800         88  SCAN-ROW-MATCHES            VALUE "Y".
020900
021000 01  WS-COUNTERS.
021100     05  TRANSACTIONS-READ           PIC S9(7)      COMP.
021200     05  GUESTS-CREATED              PIC S9(7)      COMP.
021300     05  GUESTS-UPDATED              PIC S9(7)      COMP.
021400     05  GUESTS-DELETED              PIC S9(7)      COMP.
021500     05  TRANSACTIONS-REJECTED       PIC S9(7)      COMP.
021600     05  LOOKUPS-PERFORMED           PIC S9(7)      COMP.
021700     05  MASTER-ROWS-WRITTEN         PIC S9(7)      COMP.
021800
021900*  THE IDCKLEN CALL INTERFACE, LAID OUT EXACTLY LIKE THE
022000*  LINKAGE SECTION RECORD IN IDCKLEN ITSELF.
022100 01  ID-CHECK-REC.
022200     05  IC-ID-CARD-NUMBER           PIC X(18).
022300     05  IC-LENGTH-INVALID-SW        PIC X(1).
022400         88  IC-LENGTH-IS-INVALID        VALUE "Y".
022500         88  IC-LENGTH-IS-VALID          VALUE "N".
022600 01  SUBPGM-RETURN-CD                PIC S9(4)      COMP.
022700
022800 COPY GSTTRAN.
022900 COPY GSTMSTR.
023000 COPY ABENDREC.
023100
023200 PROCEDURE DIVISION.
023300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023400     PERFORM 050-LOAD-GUEST-MASTER THRU 050-EXIT
023500         UNTIL NO-MORE-GUEST-MASTER.
023600     PERFORM 100-MAINLINE THRU 100-EXIT
023700         UNTIL NO-MORE-TRANSACTIONS.
023800     PERFORM 800-REWRITE-GUEST-MASTER THRU 800-EXIT.
023900     PERFORM 900-CLEANUP THRU 900-EXIT.
024000     MOVE ZERO TO RETURN-CODE.
024100     GOBACK.
024200
024300 000-HOUSEKEEPING.
024400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024500     DISPLAY "******** BEGIN JOB GSTMAINT ********".
024600     IF TEST-RUN-REQUESTED
024700         DISPLAY "******** UPSI-0 IS ON - TEST RUN, NO MASTER "
024800                 "REWRITE ********"
024900     END-IF.
025000     OPEN INPUT RUN-CTL-FILE, GST-TRAN-FILE, GUEST-MASTER-IN.
025100     OPEN OUTPUT GST-RESULT-FILE, SYSOUT.
025200     INITIALIZE WS-COUNTERS.
025300     MOVE ZERO TO GST-TABLE-COUNT, GST-NEXT-ID.
025400
025500     READ RUN-CTL-FILE INTO RUN-CTL-REC
025600         AT END
025700             MOVE "** NO RUN-CTL-FILE CONTROL CARD PRESENT"
025800                                    TO ABEND-REASON
025900             GO TO 1000-ABEND-RTN
026000     END-READ.
026100     MOVE RUNCTL-RUN-DATE TO WS-RUN-DATE.
026200     IF WS-RUN-CC NOT EQUAL TO 19 AND WS-RUN-CC NOT EQUAL TO 20
026300         MOVE "** RUN-CTL-FILE DATE HAS A BAD CENTURY"
026400                                TO ABEND-REASON
026500         GO TO 1000-ABEND-RTN
026600     END-IF.
026700
026800     READ GST-TRAN-FILE INTO GST-TRANSACTION-REC
026900         AT END
027000             CONTINUE
027100     END-READ.
027200 000-EXIT.
027300     EXIT.
027400
027500 050-LOAD-GUEST-MASTER.
027600     MOVE "050-LOAD-GUEST-MASTER" TO PARA-NAME.
027700     READ GUEST-MASTER-IN INTO GUEST-MASTER-RECORD
027800         AT END
027900             GO TO 050-EXIT
028000     END-READ.
028100     ADD 1 TO GST-TABLE-COUNT.
028200     SET GST-IDX TO GST-TABLE-COUNT.
028300     MOVE GST-ID             TO GST-M-ID(GST-IDX).
028400     MOVE GST-FULL-NAME      TO GST-M-FULL-NAME(GST-IDX).
028500     MOVE GST-ID-CARD-NUMBER TO GST-M-ID-CARD-NUMBER(GST-IDX).
028600     MOVE GST-PHONE          TO GST-M-PHONE(GST-IDX).
028700     MOVE GST-EMAIL          TO GST-M-EMAIL(GST-IDX).
028800     MOVE GST-GENDER         TO GST-M-GENDER(GST-IDX).
028900     MOVE GST-DATE-OF-BIRTH  TO GST-M-DATE-OF-BIRTH(GST-IDX).
029000     MOVE GST-ADDRESS        TO GST-M-ADDRESS(GST-IDX).
029100     MOVE GST-PREFERENCES    TO GST-M-PREFERENCES(GST-IDX).
029200     MOVE GST-SPECIAL-REQUESTS
029300                             TO GST-M-SPECIAL-REQUESTS(GST-IDX).
029400     MOVE GST-CREATED-AT    TO GST-M-CREATED-AT(GST-IDX).
029500     MOVE GST-UPDATED-AT    TO GST-M-UPDATED-AT(GST-IDX).
029600     MOVE "N"               TO GST-M-ROW-DELETED-SW(GST-IDX).
029700     IF GST-ID GREATER THAN GST-NEXT-ID
029800         MOVE GST-ID TO GST-NEXT-ID
029900     END-IF.
030000 050-EXIT.
030100     EXIT.
030200
030300 100-MAINLINE.
030400     MOVE "100-MAINLINE" TO PARA-NAME.
030500     ADD 1 TO TRANSACTIONS-READ.
030600     MOVE SPACES TO GST-RESULT-REC.
030700     MOVE GST-TRAN-ID TO GSTR-TRAN-ID.
030800     MOVE GST-TRAN-ACTION TO GSTR-TRAN-ACTION.
030900     MOVE "N" TO EDIT-FAILED-SW.
031000
031100     EVALUATE TRUE
031200         WHEN GST-ACT-CREATE
031300             PERFORM 200-CREATE-GUEST THRU 200-EXIT
031400         WHEN GST-ACT-UPDATE
031500             PERFORM 300-UPDATE-GUEST THRU 300-EXIT
031600         WHEN GST-ACT-DELETE
031700             PERFORM 400-DELETE-GUEST THRU 400-EXIT
031800         WHEN GST-ACT-LOOKUP-CARD
031900             PERFORM 500-LOOKUP-CARD THRU 500-EXIT
032000         WHEN GST-ACT-LOOKUP-PHONE
032100             PERFORM 510-LOOKUP-PHONE THRU 510-EXIT
032200         WHEN GST-ACT-LOOKUP-NAME
032300             PERFORM 520-LOOKUP-NAME THRU 520-EXIT
032400         WHEN OTHER
032500             MOVE "** UNKNOWN ACTION CODE ON GST-TRAN-FILE"
032600                                    TO ABEND-REASON
032700             MOVE GST-TRAN-ACTION TO ACTUAL-VAL
032800             GO TO 1000-ABEND-RTN
032900     END-EVALUATE.
033000
033100     READ GST-TRAN-FILE INTO GST-TRANSACTION-REC
033200         AT END
033300             CONTINUE
033400     END-READ.
033500 100-EXIT.
033600     EXIT.
033700
033800 200-CREATE-GUEST.
033900     MOVE "200-CREATE-GUEST" TO PARA-NAME.
034000     PERFORM 210-EDIT-NEW-GUEST THRU 210-EXIT.
034100     IF NOT EDIT-HAS-FAILED
034200         PERFORM 220-CHECK-CARD-UNIQUE THRU 220-EXIT
034300     END-IF.
034400     IF EDIT-HAS-FAILED
034500         MOVE "R" TO GSTR-RESULT-CODE
034600         ADD 1 TO TRANSACTIONS-REJECTED
034700         PERFORM 600-WRITE-RESULT THRU 600-EXIT
034800         GO TO 200-EXIT
034900     END-IF.
035000
035100     ADD 1 TO GST-NEXT-ID.
035200     ADD 1 TO GST-TABLE-COUNT.
035300     SET GST-IDX TO GST-TABLE-COUNT.
035400     MOVE GST-NEXT-ID          TO GST-M-ID(GST-IDX).
035500     MOVE GST-T-FULL-NAME      TO GST-M-FULL-NAME(GST-IDX).
035600     MOVE GST-T-ID-CARD-NUMBER TO GST-M-ID-CARD-NUMBER(GST-IDX).
035700     MOVE GST-T-PHONE          TO GST-M-PHONE(GST-IDX).
035800     MOVE GST-T-EMAIL          TO GST-M-EMAIL(GST-IDX).
035900     MOVE GST-T-GENDER         TO GST-M-GENDER(GST-IDX).
036000     MOVE GST-T-DATE-OF-BIRTH  TO GST-M-DATE-OF-BIRTH(GST-IDX).
036100     MOVE GST-T-ADDRESS        TO GST-M-ADDRESS(GST-IDX).
036200     MOVE GST-T-PREFERENCES    TO GST-M-PREFERENCES(GST-IDX).
036300     MOVE GST-T-SPECIAL-REQUESTS
036400                               TO GST-M-SPECIAL-REQUESTS(GST-IDX).
036500     MOVE WS-RUN-DATE          TO GST-M-CREATED-AT(GST-IDX).
036600     MOVE WS-RUN-DATE          TO GST-M-UPDATED-AT(GST-IDX).
036700     MOVE "N"                  TO GST-M-ROW-DELETED-SW(GST-IDX).
036800
036900     MOVE "A" TO GSTR-RESULT-CODE.
037000     MOVE GST-NEXT-ID TO GSTR-GST-ID.
037100     MOVE GST-T-FULL-NAME TO GSTR-FULL-NAME.
037200     MOVE GST-T-ID-CARD-NUMBER TO GSTR-ID-CARD-NUMBER.
037300     MOVE GST-T-PHONE TO GSTR-PHONE.
037400     MOVE "RECORD ACCEPTED" TO GSTR-REASON.
037500     ADD 1 TO GUESTS-CREATED.
037600     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
037700 200-EXIT.
037800     EXIT.
037900
038000 210-EDIT-NEW-GUEST.
038100     MOVE "210-EDIT-NEW-GUEST" TO PARA-NAME.
038200     MOVE "N" TO EDIT-FAILED-SW.
038300*    07/22/02  LMP  0147  FOLD THE NAME TO UPPERCASE BEFORE IT
038400*    IS STORED SO 530-TEST-NAME-SUBSTRING CAN COMPARE LIKE TO
038500*    LIKE AGAINST THE SEARCH ARGUMENT.
038600     INSPECT GST-T-FULL-NAME
038700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
038800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038900     MOVE GST-T-ID-CARD-NUMBER TO IC-ID-CARD-NUMBER.
039000     MOVE ZERO TO SUBPGM-RETURN-CD.
039100     CALL "IDCKLEN" USING ID-CHECK-REC, SUBPGM-RETURN-CD.
039200     IF SUBPGM-RETURN-CD NOT EQUAL TO ZERO
039300         MOVE "** NON-ZERO RETURN CODE FROM IDCKLEN"
039400                                TO ABEND-REASON
039500         GO TO 1000-ABEND-RTN
039600     END-IF.
039700     IF IC-LENGTH-IS-INVALID
039800         MOVE "Y" TO EDIT-FAILED-SW
039900         MOVE "ID CARD NUMBER MUST BE 15 OR 18 CHARACTERS"
040000                                TO GSTR-REASON
040100     END-IF.
040200 210-EXIT.
040300     EXIT.
040400
040500 220-CHECK-CARD-UNIQUE.
040600     MOVE "220-CHECK-CARD-UNIQUE" TO PARA-NAME.
040700     MOVE "N" TO CARD-FOUND-SW.
040800     PERFORM 225-SCAN-FOR-CARD THRU 225-EXIT
040900         VARYING GST-IDX FROM 1 BY 1
041000         UNTIL GST-IDX GREATER THAN GST-TABLE-COUNT
041100            OR CARD-WAS-FOUND.
041200     IF CARD-WAS-FOUND
041300         MOVE "Y" TO EDIT-FAILED-SW
041400         MOVE "ID CARD NUMBER ALREADY ON FILE"
041500                                TO GSTR-REASON
041600     END-IF.
041700 220-EXIT.
041800     EXIT.
041900
042000 225-SCAN-FOR-CARD.
042100     IF GST-M-ROW-IS-ACTIVE(GST-IDX)
042200       AND GST-M-ID-CARD-NUMBER(GST-IDX)
042300                               EQUAL TO GST-T-ID-CARD-NUMBER
042400         MOVE "Y" TO CARD-FOUND-SW
042500     END-IF.
042600 225-EXIT.
042700     EXIT.
042800
042900 300-UPDATE-GUEST.
043000     MOVE "300-UPDATE-GUEST" TO PARA-NAME.
043100     MOVE "N" TO EDIT-FAILED-SW.
043200     SET GST-IDX TO 1.
043300     SEARCH ALL GST-TABLE-ROW
043400         AT END
043500             MOVE "Y" TO EDIT-FAILED-SW
043600             MOVE "GUEST ID NOT FOUND" TO GSTR-REASON
043700         WHEN GST-M-ID(GST-IDX) EQUAL TO GST-TRAN-ID
043800             IF GST-M-ROW-IS-DELETED(GST-IDX)
043900                 MOVE "Y" TO EDIT-FAILED-SW
044000                 MOVE "GUEST ID NOT FOUND" TO GSTR-REASON
044100             END-IF
044200     END-SEARCH.
044300
044400     IF NOT EDIT-HAS-FAILED
044500         PERFORM 310-EDIT-CHG-GUEST THRU 310-EXIT
044600     END-IF.
044700
044800     IF EDIT-HAS-FAILED
044900         MOVE "R" TO GSTR-RESULT-CODE
045000         ADD 1 TO TRANSACTIONS-REJECTED
045100         PERFORM 600-WRITE-RESULT THRU 600-EXIT
045200         GO TO 300-EXIT
045300     END-IF.
045400
045500     MOVE GST-T-FULL-NAME      TO GST-M-FULL-NAME(GST-IDX).
045600     MOVE GST-T-ID-CARD-NUMBER TO GST-M-ID-CARD-NUMBER(GST-IDX).
045700     MOVE GST-T-PHONE          TO GST-M-PHONE(GST-IDX).
045800     MOVE GST-T-EMAIL          TO GST-M-EMAIL(GST-IDX).
045900     MOVE GST-T-GENDER         TO GST-M-GENDER(GST-IDX).
046000     MOVE GST-T-DATE-OF-BIRTH  TO GST-M-DATE-OF-BIRTH(GST-IDX).
046100     MOVE GST-T-ADDRESS        TO GST-M-ADDRESS(GST-IDX).
046200     MOVE GST-T-PREFERENCES    TO GST-M-PREFERENCES(GST-IDX).
046300     MOVE GST-T-SPECIAL-REQUESTS
046400                               TO GST-M-SPECIAL-REQUESTS(GST-IDX).
046500     MOVE WS-RUN-DATE          TO GST-M-UPDATED-AT(GST-IDX).
046600
046700     MOVE "A" TO GSTR-RESULT-CODE.
046800     MOVE GST-M-ID(GST-IDX) TO GSTR-GST-ID.
046900     MOVE GST-M-FULL-NAME(GST-IDX) TO GSTR-FULL-NAME.
047000     MOVE GST-M-ID-CARD-NUMBER(GST-IDX) TO GSTR-ID-CARD-NUMBER.
047100     MOVE GST-M-PHONE(GST-IDX) TO GSTR-PHONE.
047200     MOVE "RECORD UPDATED" TO GSTR-REASON.
047300     ADD 1 TO GUESTS-UPDATED.
047400     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
047500 300-EXIT.
047600     EXIT.
047700
047800*  THE STORED CARD NUMBER NEVER COLLIDES WITH ITSELF - ONLY A
047900*  CHANGED CARD NUMBER THAT MATCHES SOME *OTHER* GUEST IS A HIT.
048000 310-EDIT-CHG-GUEST.
048100     MOVE "310-EDIT-CHG-GUEST" TO PARA-NAME.
048200     PERFORM 210-EDIT-NEW-GUEST THRU 210-EXIT.
048300     IF EDIT-HAS-FAILED
048400         GO TO 310-EXIT
048500     END-IF.
048600     IF GST-T-ID-CARD-NUMBER
048700             NOT EQUAL TO GST-M-ID-CARD-NUMBER(GST-IDX)
048800         MOVE GST-IDX TO SAVE-GST-IDX
048900         MOVE "N" TO CARD-FOUND-SW
049000         PERFORM 315-SCAN-OTHER-GUESTS THRU 315-EXIT
049100             VARYING HOLD-IDX FROM 1 BY 1
049200             UNTIL HOLD-IDX GREATER THAN GST-TABLE-COUNT
049300                OR CARD-WAS-FOUND
049400         SET GST-IDX TO SAVE-GST-IDX
049500         IF CARD-WAS-FOUND
049600             MOVE "Y" TO EDIT-FAILED-SW
049700             MOVE "ID CARD NUMBER ALREADY ON FILE"
049800                                    TO GSTR-REASON
049900         END-IF
050000     END-IF.
050100 310-EXIT.
050200     EXIT.
050300
050400 315-SCAN-OTHER-GUESTS.
050500     IF HOLD-IDX NOT EQUAL TO SAVE-GST-IDX
050600       AND GST-M-ROW-IS-ACTIVE(HOLD-IDX)
050700       AND GST-M-ID-CARD-NUMBER(HOLD-IDX)
050800                               EQUAL TO GST-T-ID-CARD-NUMBER
050900         MOVE "Y" TO CARD-FOUND-SW
051000     END-IF.
051100 315-EXIT.
051200     EXIT.
051300
051400 400-DELETE-GUEST.
051500     MOVE "400-DELETE-GUEST" TO PARA-NAME.
051600     MOVE "N" TO EDIT-FAILED-SW.
051700     SET GST-IDX TO 1.
051800     SEARCH ALL GST-TABLE-ROW
051900         AT END
052000             MOVE "Y" TO EDIT-FAILED-SW
052100             MOVE "GUEST ID NOT FOUND" TO GSTR-REASON
052200         WHEN GST-M-ID(GST-IDX) EQUAL TO GST-TRAN-ID
052300             IF GST-M-ROW-IS-DELETED(GST-IDX)
052400                 MOVE "Y" TO EDIT-FAILED-SW
052500                 MOVE "GUEST ID NOT FOUND" TO GSTR-REASON
052600             END-IF
052700     END-SEARCH.
052800
052900     IF EDIT-HAS-FAILED
053000         MOVE "R" TO GSTR-RESULT-CODE
053100         ADD 1 TO TRANSACTIONS-REJECTED
053200         PERFORM 600-WRITE-RESULT THRU 600-EXIT
053300         GO TO 400-EXIT
053400     END-IF.
053500
053600     MOVE "Y" TO GST-M-ROW-DELETED-SW(GST-IDX).
053700     MOVE "A" TO GSTR-RESULT-CODE.
053800     MOVE GST-M-ID(GST-IDX) TO GSTR-GST-ID.
053900     MOVE "RECORD DELETED" TO GSTR-REASON.
054000     ADD 1 TO GUESTS-DELETED.
054100     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
054200 400-EXIT.
054300     EXIT.
054400
054500 500-LOOKUP-CARD.
054600     MOVE "500-LOOKUP-CARD" TO PARA-NAME.
054700     MOVE "N" TO SCAN-MATCH-SW.
054800     PERFORM 505-SCAN-CARD-HIT THRU 505-EXIT
054900         VARYING GST-IDX FROM 1 BY 1
055000         UNTIL GST-IDX GREATER THAN GST-TABLE-COUNT
055100            OR SCAN-ROW-MATCHES.
055200     IF NOT SCAN-ROW-MATCHES
055300         MOVE "N" TO GSTR-RESULT-CODE
055400         MOVE "NO GUEST MATCHES THAT ID CARD NUMBER"
055500                                    TO GSTR-REASON
055600         PERFORM 600-WRITE-RESULT THRU 600-EXIT
055700     END-IF.
055800     ADD 1 TO LOOKUPS-PERFORMED.
055900 500-EXIT.
056000     EXIT.
056100
056200 505-SCAN-CARD-HIT.
056300     IF GST-M-ROW-IS-ACTIVE(GST-IDX)
056400       AND GST-M-ID-CARD-NUMBER(GST-IDX)
056500                           EQUAL TO GST-TRAN-SEARCH-ARG(1:20)
056600         MOVE "Y" TO SCAN-MATCH-SW
056700         PERFORM 590-MOVE-MATCH-TO-RESULT THRU 590-EXIT
056800     END-IF.
056900 505-EXIT.
057000     EXIT.
057100
057200 510-LOOKUP-PHONE.
057300     MOVE "510-LOOKUP-PHONE" TO PARA-NAME.
057400     MOVE "N" TO SCAN-MATCH-SW.
057500     PERFORM 515-SCAN-PHONE-HIT THRU 515-EXIT
057600         VARYING GST-IDX FROM 1 BY 1
057700         UNTIL GST-IDX GREATER THAN GST-TABLE-COUNT.
057800     IF NOT SCAN-ROW-MATCHES
057900         MOVE "N" TO GSTR-RESULT-CODE
058000         MOVE "NO GUEST MATCHES THAT PHONE NUMBER"
058100                                    TO GSTR-REASON
058200         PERFORM 600-WRITE-RESULT THRU 600-EXIT
058300     END-IF.
058400     ADD 1 TO LOOKUPS-PERFORMED.
058500 510-EXIT.
058600     EXIT.
058700
058800*  PHONE LOOKUP IS EXACT, BUT (UNLIKE THE CARD LOOKUP) MORE THAN
058900*  ONE SHARED LANDLINE CAN BE ON FILE - SCAN THE WHOLE TABLE AND
059000*  WRITE A RESULT LINE FOR EVERY HIT RATHER THAN STOPPING EARLY.
059100 515-SCAN-PHONE-HIT.
059200     IF GST-M-ROW-IS-ACTIVE(GST-IDX)
059300       AND GST-M-PHONE(GST-IDX) EQUAL TO
059400                                 GST-TRAN-SEARCH-ARG(1:20)
059500         MOVE "Y" TO SCAN-MATCH-SW
059600         PERFORM 590-MOVE-MATCH-TO-RESULT THRU 590-EXIT
059700     END-IF.
059800 515-EXIT.
059900     EXIT.
060000
060100*  NAME LOOKUP IS A SUBSTRING MATCH.  THE MASTER IS CARRIED
060200*  UPPERCASE (SEE 210-EDIT-NEW-GUEST) SO THE SEARCH ARGUMENT
060300*  IS FOLDED HERE TO MATCH BEFORE THE INSPECT TALLYING RUNS.
060400 520-LOOKUP-NAME.
060500     MOVE "520-LOOKUP-NAME" TO PARA-NAME.
060600     INSPECT GST-TRAN-SEARCH-ARG
060700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
060800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
060900     MOVE "N" TO SCAN-MATCH-SW.
061000     PERFORM 525-SCAN-NAME-HIT THRU 525-EXIT
061100         VARYING GST-IDX FROM 1 BY 1
061200         UNTIL GST-IDX GREATER THAN GST-TABLE-COUNT.
061300     IF NOT SCAN-ROW-MATCHES
061400         MOVE "N" TO GSTR-RESULT-CODE
061500         MOVE "NO GUEST NAME CONTAINS THAT TEXT"
061600                                    TO GSTR-REASON
061700         PERFORM 600-WRITE-RESULT THRU 600-EXIT
061800     END-IF.
061900     ADD 1 TO LOOKUPS-PERFORMED.
062000 520-EXIT.
062100     EXIT.
062200
062300 525-SCAN-NAME-HIT.
062400     IF GST-M-ROW-IS-ACTIVE(GST-IDX)
062500       AND GST-M-FULL-NAME(GST-IDX) GREATER THAN SPACES
062600         PERFORM 530-TEST-NAME-SUBSTRING THRU 530-EXIT
062700     END-IF.
062800 525-EXIT.
062900     EXIT.
063000
063100 530-TEST-NAME-SUBSTRING.
063200     MOVE ZERO TO HOLD-IDX.
063300     INSPECT GST-M-FULL-NAME(GST-IDX)
063400         TALLYING HOLD-IDX FOR ALL GST-TRAN-SEARCH-ARG(1:50).
063500     IF HOLD-IDX GREATER THAN ZERO
063600         MOVE "Y" TO SCAN-MATCH-SW
063700         PERFORM 590-MOVE-MATCH-TO-RESULT THRU 590-EXIT
063800     END-IF.
063900 530-EXIT.
064000     EXIT.
064100
064200 590-MOVE-MATCH-TO-RESULT.
064300     MOVE "F" TO GSTR-RESULT-CODE.
064400     MOVE GST-M-ID(GST-IDX) TO GSTR-GST-ID.
064500     MOVE GST-M-FULL-NAME(GST-IDX) TO GSTR-FULL-NAME.
064600     MOVE GST-M-ID-CARD-NUMBER(GST-IDX) TO GSTR-ID-CARD-NUMBER.
064700     MOVE GST-M-PHONE(GST-IDX) TO GSTR-PHONE.
064800     MOVE "MATCHING GUEST RECORD" TO GSTR-REASON.
064900     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
065000 590-EXIT.
065100     EXIT.
065200
065300 600-WRITE-RESULT.
065400     WRITE GST-RESULT-REC.
065500 600-EXIT.
065600     EXIT.
065700
065800 700-CLOSE-FILES.
065900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
066000     CLOSE RUN-CTL-FILE, GST-TRAN-FILE, GUEST-MASTER-IN,
066100           GST-RESULT-FILE, SYSOUT.
066200     IF NOT TEST-RUN-REQUESTED
066300         CLOSE GUEST-MASTER-OUT
066400     END-IF.
066500 700-EXIT.
066600     EXIT.
066700
066800 800-REWRITE-GUEST-MASTER.
066900     MOVE "800-REWRITE-GUEST-MASTER" TO PARA-NAME.
067000     IF TEST-RUN-REQUESTED
067100         GO TO 800-EXIT
067200     END-IF.
067300     OPEN OUTPUT GUEST-MASTER-OUT.
067400     PERFORM 810-WRITE-ONE-MASTER-ROW THRU 810-EXIT
067500         VARYING GST-IDX FROM 1 BY 1
067600         UNTIL GST-IDX GREATER THAN GST-TABLE-COUNT.
067700 800-EXIT.
067800     EXIT.
067900
068000 810-WRITE-ONE-MASTER-ROW.
068100     IF GST-M-ROW-IS-DELETED(GST-IDX)
068200         GO TO 810-EXIT
068300     END-IF.
068400     MOVE GST-M-ID(GST-IDX)             TO GST-ID.
068500     MOVE GST-M-FULL-NAME(GST-IDX)      TO GST-FULL-NAME.
068600     MOVE GST-M-ID-CARD-NUMBER(GST-IDX) TO GST-ID-CARD-NUMBER.
068700     MOVE GST-M-PHONE(GST-IDX)          TO GST-PHONE.
068800     MOVE GST-M-EMAIL(GST-IDX)          TO GST-EMAIL.
068900     MOVE GST-M-GENDER(GST-IDX)         TO GST-GENDER.
069000     MOVE GST-M-DATE-OF-BIRTH(GST-IDX)  TO GST-DATE-OF-BIRTH.
069100     MOVE GST-M-ADDRESS(GST-IDX)        TO GST-ADDRESS.
069200     MOVE GST-M-PREFERENCES(GST-IDX)    TO GST-PREFERENCES.
069300     MOVE GST-M-SPECIAL-REQUESTS(GST-IDX)
069400                                         TO GST-SPECIAL-REQUESTS.
069500     MOVE GST-M-CREATED-AT(GST-IDX)     TO GST-CREATED-AT.
069600     MOVE GST-M-UPDATED-AT(GST-IDX)     TO GST-UPDATED-AT.
069700     WRITE GUEST-MASTER-OUT-REC FROM GUEST-MASTER-RECORD.
069800     ADD 1 TO MASTER-ROWS-WRITTEN.
069900 810-EXIT.
070000     EXIT.
070100
070200 900-CLEANUP.
070300     MOVE "900-CLEANUP" TO PARA-NAME.
070400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
070500     DISPLAY "** TRANSACTIONS READ      **" TRANSACTIONS-READ.
070600     DISPLAY "** GUESTS CREATED         **" GUESTS-CREATED.
070700     DISPLAY "** GUESTS UPDATED         **" GUESTS-UPDATED.
070800     DISPLAY "** GUESTS DELETED         **" GUESTS-DELETED.
070900     DISPLAY "** LOOKUPS PERFORMED      **" LOOKUPS-PERFORMED.
071000     DISPLAY "** TRANSACTIONS REJECTED  **" TRANSACTIONS-REJECTED.
071100     DISPLAY "** MASTER ROWS WRITTEN    **" MASTER-ROWS-WRITTEN.
071200     DISPLAY "******** NORMAL END OF JOB GSTMAINT ********".
071300 900-EXIT.
071400     EXIT.
071500
071600 1000-ABEND-RTN.
071700     WRITE SYSOUT-REC FROM ABEND-REC.
071800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
071900     DISPLAY "*** ABNORMAL END OF JOB-GSTMAINT ***" UPON CONSOLE.
072000     DIVIDE ZERO-VAL INTO ONE-VAL.
