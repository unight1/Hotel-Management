000100******************************************************************
000200*    ABENDREC  --  HOUSE-WIDE ABEND REPORTING LAYOUT            *
000300*    COPIED INTO EVERY BATCH PROGRAM IN THIS SYSTEM.  WHEN A     *
000400*    PROGRAM DETECTS AN UNRECOVERABLE CONDITION IT MOVES A       *
000500*    REASON INTO ABEND-REC, WRITES IT TO SYSOUT, THEN FORCES A   *
000600*    SYSTEM ABEND WITH THE DIVIDE-BY-ZERO AT 1000-ABEND-RTN SO   *
000700*    THE CONDITION SHOWS UP IN THE JOB'S CONDITION CODE.         *
000800******************************************************************
000900*    03/02/89  RTO  ORIGINAL LAYOUT
001000*    01/09/99  RTO  Y2K1  NO DATE FIELDS ON THIS RECORD - REVIEWED
001100*              FOR THE CENTURY PROJECT, NO CHANGE REQUIRED
001200******************************************************************
001300 01  ABEND-REC.
001400     05  ABEND-REASON                PIC X(60).
001500     05  PARA-NAME                   PIC X(30).
001600     05  EXPECTED-VAL                PIC X(20).
001700     05  ACTUAL-VAL                  PIC X(20).
001800     05  FILLER                      PIC X(2).
001900
002000 77  ZERO-VAL                      PIC S9(4)      COMP VALUE ZERO.
002100 77  ONE-VAL                         PIC S9(4)      COMP VALUE 1.
