000100******************************************************************
000200*    RMTRAN  --  ROOM MAINTENANCE TRANSACTION LAYOUT            *
000300*    ONE TRANSACTION PER REQUESTED ROOM-MAINTENANCE OPERATION.   *
000400******************************************************************
000500*    03/02/89  RTO  ORIGINAL LAYOUT (CREATE/UPDATE/DELETE ONLY)
000600*    07/18/02  LMP  0147  ADDED THE LOOKUP ACTIONS
000700******************************************************************
000800 01  RM-TRANSACTION-REC.
000900     05  RM-TRAN-ACTION              PIC X(8).
001000         88  RM-ACT-CREATE               VALUE "CREATE".
001100         88  RM-ACT-UPDATE               VALUE "UPDATE".
001200         88  RM-ACT-DELETE               VALUE "DELETE".
001300         88  RM-ACT-LOOKUP-ALL           VALUE "LKALL".
001400         88  RM-ACT-LOOKUP-STATUS        VALUE "LKSTATUS".
001500         88  RM-ACT-LOOKUP-TYPE          VALUE "LKTYPE".
001600         88  RM-ACT-LOOKUP-ACTIVE        VALUE "LKACTIVE".
001700     05  RM-TRAN-ID                  PIC S9(9)      COMP-3.
001800     05  RM-TRAN-DATA.
001900         10  RM-T-ROOM-NUMBER        PIC X(20).
002000         10  RM-T-ROOM-TYPE          PIC X(50).
002100         10  RM-T-DESCRIPTION        PIC X(200).
002200         10  RM-T-PRICE              PIC S9(9)V99   COMP-3.
002300         10  RM-T-PRICE-SUPPLIED-SW  PIC X(1).
002400             88  RM-T-PRICE-WAS-SUPPLIED VALUE "Y".
002500         10  RM-T-STATUS-SW          PIC X(1).
002600             88  RM-T-STATUS-WAS-GIVEN   VALUE "Y".
002700         10  RM-T-CAPACITY           PIC S9(4)      COMP-3.
002800         10  RM-T-AMENITIES          PIC X(100).
002900         10  RM-T-STATUS             PIC X(10).
003000         10  RM-T-ACTIVE-SW          PIC X(1).
003100             88  RM-T-ACTIVE-WAS-GIVEN   VALUE "Y".
003200         10  RM-T-IS-ACTIVE          PIC X(1).
003300     05  RM-TRAN-SEARCH-ARG          PIC X(50).
003400     05  FILLER                      PIC X(20).
