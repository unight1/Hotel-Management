000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RESCONFL.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/89.
000700 DATE-COMPILED. 03/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  03/09/89  RTO  0000  ORIGINAL PROGRAM - ONE EXISTING ROW AT A
001300*            TIME, CALLED FROM RESMAINT'S ROOM-AVAILABILITY SCAN
001400*  02/04/92  RTO  0061  ADDED THE BOUNDARY-MATCH TEST - AN
001500*            EXISTING RESERVATION THAT STARTS OR ENDS ON THE SAME
001600*            DAY AS THE CANDIDATE IS ALSO A CONFLICT, NOT JUST A
001700*            TRUE DATE-RANGE OVERLAP (FRONT DESK COMPLAINT #4417)
001800*  07/18/02  LMP  0147  RE-CALLED BY PAYPOST FOR THE ROOM
001900*            AUTO-ASSIGN SCAN ON A SUCCESSFUL PAYMENT - NO CHANGE
002000*            TO THE TEST ITSELF, JUST A SECOND CALLER
002100******************************************************************
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 INPUT-OUTPUT SECTION.
002800
002900 DATA DIVISION.
003000 FILE SECTION.
003100
003200 WORKING-STORAGE SECTION.
003300 01  MISC-FIELDS.
003400     05  FILLER                      PIC X(1).
003500
003600 LINKAGE SECTION.
003700 01  CONFLICT-TEST-REC.
003800     05  CT-EXISTING-RES-ID          PIC S9(9)      COMP-3.
003900     05  CT-EXISTING-STATUS          PIC X(12).
004000         88  CT-EXISTING-IS-CONFIRMED    VALUE "CONFIRMED   ".
004100         88  CT-EXISTING-IS-CHECKED-IN   VALUE "CHECKED_IN  ".
004200     05  CT-EXISTING-CHECK-IN        PIC 9(8).
004300     05  CT-EXISTING-CHECK-OUT       PIC 9(8).
004400     05  CT-CANDIDATE-RES-ID         PIC S9(9)      COMP-3.
004500     05  CT-CANDIDATE-CHECK-IN       PIC 9(8).
004600     05  CT-CANDIDATE-CHECK-OUT      PIC 9(8).
004700     05  CT-CONFLICT-SW              PIC X(1).
004800         88  CT-IS-CONFLICT              VALUE "Y".
004900         88  CT-NOT-CONFLICT             VALUE "N".
005000
005100 01  RETURN-CD                       PIC S9(4)      COMP.
005200
005300 PROCEDURE DIVISION USING CONFLICT-TEST-REC, RETURN-CD.
005400     MOVE "N" TO CT-CONFLICT-SW.
005500
005600*  A RESERVATION NEVER CONFLICTS WITH ITSELF - THE CALLER
005700*  EXCLUDES THE CANDIDATE'S OWN RES-ID ON UPDATE BY SKIPPING THE
005800*  CALL FOR THAT ROW, BUT WE CHECK IT HERE TOO AS A BACKSTOP.
005900     IF CT-EXISTING-RES-ID NOT EQUAL TO CT-CANDIDATE-RES-ID
006000       AND (CT-EXISTING-IS-CONFIRMED OR CT-EXISTING-IS-CHECKED-IN)
006100         IF (CT-EXISTING-CHECK-IN LESS THAN CT-CANDIDATE-CHECK-OUT
006200            AND CT-EXISTING-CHECK-OUT GREATER THAN
006300                CT-CANDIDATE-CHECK-IN)
006400           OR CT-EXISTING-CHECK-IN EQUAL TO CT-CANDIDATE-CHECK-IN
006500           OR CT-EXISTING-CHECK-OUT EQUAL TO
006600                CT-CANDIDATE-CHECK-OUT
006700             MOVE "Y" TO CT-CONFLICT-SW
006800         END-IF
006900     END-IF.
007000
007100     MOVE ZERO TO RETURN-CD.
007200     GOBACK.
