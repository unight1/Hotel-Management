000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  IDCKLEN.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/89.
000700 DATE-COMPILED. 03/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  03/09/89  RTO  0000  ORIGINAL PROGRAM - CALLED BY GSTMAINT ON
001300*            EVERY CREATE/UPDATE TO CHECK THE GUEST'S ID-CARD
001400*            NUMBER IS EITHER A 15 OR 18 POSITION VALUE
001500*  06/22/94  RTO  0083  REWORKED THE TRAILING-BLANK COUNT TO USE
001600*            INSPECT TALLYING INSTEAD OF A WALKED SUBSCRIPT LOOP -
001700*            FASTER AND ONE LESS PARAGRAPH TO MAINTAIN
001800*  07/18/02  LMP  0147  NO CHANGE - REVIEWED FOR THE FRONT-DESK
001900*            REWRITE, INTERFACE STILL MATCHES GSTMAINT
002000******************************************************************
002100
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 INPUT-OUTPUT SECTION.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200 01  WS-TRAILING-BLANKS                 PIC 9(3)       COMP.
003300 01  WS-ACTUAL-LENGTH                   PIC 9(3)       COMP.
003400
003500 LINKAGE SECTION.
003600 01  ID-CHECK-REC.
003700     05  IC-ID-CARD-NUMBER               PIC X(18).
003800     05  IC-LENGTH-INVALID-SW            PIC X(1).
003900         88  IC-LENGTH-IS-INVALID            VALUE "Y".
004000         88  IC-LENGTH-IS-VALID              VALUE "N".
004100
004200 01  RETURN-CD                           PIC S9(4)      COMP.
004300
004400 PROCEDURE DIVISION USING ID-CHECK-REC, RETURN-CD.
004500     MOVE "N" TO IC-LENGTH-INVALID-SW.
004600     MOVE ZERO TO WS-TRAILING-BLANKS.
004700
004800     INSPECT IC-ID-CARD-NUMBER TALLYING WS-TRAILING-BLANKS
004900             FOR TRAILING SPACES.
005000
005100     COMPUTE WS-ACTUAL-LENGTH = 18 - WS-TRAILING-BLANKS.
005200
005300     IF WS-ACTUAL-LENGTH NOT EQUAL TO 15
005400             AND WS-ACTUAL-LENGTH NOT EQUAL TO 18
005500         MOVE "Y" TO IC-LENGTH-INVALID-SW
005600     END-IF.
005700
005800     MOVE ZERO TO RETURN-CD.
005900     GOBACK.
