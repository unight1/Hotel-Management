000100******************************************************************
000200*    STATREQ  --  STATISTICS RUN-PARAMETER LAYOUT                *
000300*    ONE-RECORD CONTROL FILE READ BY STATSRPT AT THE START OF    *
000400*    THE RUN.  SUPPLIES THE DATE-RANGE BOUNDARY FOR THE          *
000500*    DATE-RANGE STATISTICS SECTION - THE "AS-OF" DATE FOR        *
000600*    TODAY'S STATISTICS COMES FROM THE SAME RUN-CTL-FILE EVERY   *
000700*    OTHER BATCH PROGRAM IN THIS SYSTEM READS.                   *
000800******************************************************************
000900*    07/18/02  LMP  0147  ORIGINAL LAYOUT FOR THE GATEWAY PROJECT
001000******************************************************************
001100 01  STATS-REQUEST-REC.
001200     05  SREQ-RANGE-START-DATE       PIC 9(8).
001300     05  SREQ-RANGE-END-DATE         PIC 9(8).
001400     05  FILLER                      PIC X(64).
