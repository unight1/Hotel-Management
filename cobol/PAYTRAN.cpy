000100******************************************************************
000200*    PAYTRAN  --  PAYMENT/REFUND TRANSACTION LEDGER RECORD      *
000300*    THIS IS THE APPEND-STYLE LEDGER WRITTEN BY PAYPOST.  THE    *
000400*    LEDGER IS READ INTO A WORKING-STORAGE TABLE INDEXED BY      *
000500*    PT-ID FOR THE MARK-SUCCESS AND MARK-FAILED ACTIONS, THEN    *
000600*    REWRITTEN IN FULL AT THE END OF THE RUN.                    *
000700******************************************************************
000800*    04/11/90  RTO  ORIGINAL LAYOUT (CASH-DRAWER LEDGER)
000900*    07/18/02  LMP  0147  RECAST FOR THE GATEWAY PROJECT -
001000*              ADDED PT-PROVIDER-TXN-ID AND PT-STATUS
001100******************************************************************
001200 01  PAYMENT-TRANSACTION-RECORD.
001300     05  PT-ID                       PIC S9(9)      COMP-3.
001400     05  PT-RESERVATION-ID           PIC S9(9)      COMP-3.
001500     05  PT-AMOUNT                   PIC S9(9)V99   COMP-3.
001600     05  PT-AMOUNT-WHOLE REDEFINES PT-AMOUNT.
001700         10  PT-AMOUNT-DOLLARS       PIC S9(9).
001800         10  PT-AMOUNT-CENTS         PIC 99.
001900     05  PT-TYPE                     PIC X(7).
002000         88  PT-IS-PAYMENT               VALUE "PAYMENT".
002100         88  PT-IS-REFUND                VALUE "REFUND ".
002200     05  PT-STATUS                   PIC X(7).
002300         88  PT-IS-PENDING               VALUE "PENDING".
002400         88  PT-IS-SUCCESS               VALUE "SUCCESS".
002500         88  PT-IS-FAILED                VALUE "FAILED ".
002600     05  PT-PROVIDER-TXN-ID          PIC X(40).
002700     05  PT-NOTE                     PIC X(200).
002800     05  FILLER                      PIC X(20).
