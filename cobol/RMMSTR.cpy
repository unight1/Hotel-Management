000100******************************************************************
000200*    RMMSTR  --  ROOM MASTER RECORD LAYOUT                      *
000300*    SHARED BY RMMAINT, RESMAINT AND PAYPOST.  KEPT AS A         *
000400*    SEQUENTIAL FILE IN RM-ID ORDER, LOADED TO A WORKING-STORAGE *
000500*    TABLE AT THE START OF EACH RUN (NO ISAM ON THIS BUILD).     *
000600******************************************************************
000700*    03/02/89  RTO  ORIGINAL LAYOUT
000800*    01/09/99  RTO  Y2K1  NO DATE FIELDS ON THIS RECORD - REVIEWED
000900*              FOR THE CENTURY PROJECT, NO CHANGE REQUIRED
001000*    07/18/02  LMP  0147  ADDED RM-AMENITIES AND RM-IS-ACTIVE
001100******************************************************************
001200 01  ROOM-MASTER-RECORD.
001300     05  RM-ID                       PIC S9(9)      COMP-3.
001400     05  RM-ROOM-NUMBER              PIC X(20).
001500     05  RM-ROOM-TYPE                PIC X(50).
001600     05  RM-DESCRIPTION              PIC X(200).
001700     05  RM-PRICE                    PIC S9(9)V99   COMP-3.
001800     05  RM-PRICE-WHOLE REDEFINES RM-PRICE.
001900         10  RM-PRICE-DOLLARS        PIC S9(9).
002000         10  RM-PRICE-CENTS          PIC 99.
002100     05  RM-CAPACITY                 PIC S9(4)      COMP-3.
002200     05  RM-AMENITIES                PIC X(100).
002300     05  RM-STATUS                   PIC X(10).
002400         88  RM-IS-AVAILABLE             VALUE "AVAILABLE ".
002500         88  RM-IS-RESERVED              VALUE "RESERVED  ".
002600         88  RM-IS-OCCUPIED              VALUE "OCCUPIED  ".
002700         88  RM-IS-MAINTENANCE           VALUE "MAINTENANC".
002800*    RM-STATUS IS ONLY 10 BYTES WIDE - "MAINTENANCE" IS STORED
002900*    TRUNCATED TO "MAINTENANC" (CARRIED OVER FROM THE FRONT-DESK
003000*    SYSTEM'S OWN 10-BYTE STATUS COLUMN).  NO BATCH RULE TESTS
003100*    FOR THIS VALUE TODAY.
003200     05  RM-IS-ACTIVE                PIC X(1).
003300         88  RM-ACTIVE-YES               VALUE "Y".
003400         88  RM-ACTIVE-NO                VALUE "N".
003500     05  FILLER                      PIC X(40).
