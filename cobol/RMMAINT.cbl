000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMMAINT.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/03/89.
000700 DATE-COMPILED. 03/03/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  03/03/89  RTO  0000  ORIGINAL PROGRAM - ROOM INVENTORY CREATE,
001300*            CHANGE AND DELETE AGAINST THE ROOM MASTER
001400*  11/14/90  RTO  0033  ADDED THE ROOM-NUMBER UNIQUENESS CHECK TO
001500*            MATCH THE NEW GUEST ID-CARD CHECK IN GSTMAINT
001600*  03/30/00  RTO  0102  STATUS/TYPE/ACTIVE LOOKUP ACTIONS ADDED -
001700*            PREVIOUSLY THE ONLY WAY TO SEE THE WHOLE ROOM LIST
001800*            WAS A STRAIGHT PRINT OF THE MASTER
001900*  07/18/02  LMP  0147  FRONT-DESK REWRITE - TRANSACTION FILE NOW
002000*            CARRIES AN ACTION CODE.  PRICE, STATUS AND ACTIVE ARE
002100*            ALL OPTIONAL ON UPDATE NOW - THE SUPPLIED-SWITCHES ON
002200*            RMTRAN TELL US WHICH FIELDS TO TOUCH.  ADDED THE
002300*            UPSI-0 TEST-RUN SWITCH, SAME AS GSTMAINT
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
003300            OFF STATUS IS NORMAL-PRODUCTION-RUN.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800         ASSIGN TO UT-S-SYSOUT
003900         ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT RM-TRAN-FILE
004200         ASSIGN TO UT-S-RMTRAN
004300         ACCESS MODE IS SEQUENTIAL
004400         FILE STATUS IS TFCODE.
004500
004600     SELECT ROOM-MASTER-IN
004700         ASSIGN TO RMMSTRI
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS RIFCODE.
005000
005100     SELECT ROOM-MASTER-OUT
005200         ASSIGN TO RMMSTRO
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS ROFCODE.
005500
005600     SELECT RM-RESULT-FILE
005700         ASSIGN TO UT-S-RMRSLT
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS RFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 100 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC                      PIC X(100).
007000
007100*  ONE TRANSACTION PER REQUESTED ROOM OPERATION - LAYOUT IN
007200*  COPYBOOK RMTRAN.
007300 FD  RM-TRAN-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 476 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS RM-TRAN-FILE-REC.
007900 01  RM-TRAN-FILE-REC                PIC X(476).
008000
008100*  OLD ROOM MASTER, READ AT THE START OF THE RUN INTO
008200*  RM-TABLE-AREA.  KEPT IN RM-ID ORDER.
008300 FD  ROOM-MASTER-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 435 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS ROOM-MASTER-IN-REC.
008900 01  ROOM-MASTER-IN-REC              PIC X(435).
009000
009100*  NEW ROOM MASTER, WRITTEN IN FULL FROM RM-TABLE-AREA AT
009200*  800-REWRITE-ROOM-MASTER.  NOT WRITTEN AT ALL ON A TEST RUN.
009300 FD  ROOM-MASTER-OUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 435 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ROOM-MASTER-OUT-REC.
009900 01  ROOM-MASTER-OUT-REC             PIC X(435).
010000
010100*  ONE RESULT RECORD PER TRANSACTION (CREATE/UPDATE/DELETE) OR
010200*  PER MATCHING ROW (LOOKUPS).
010300 FD  RM-RESULT-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 200 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS RM-RESULT-REC.
010900 01  RM-RESULT-REC.
011000     05  RMR-TRAN-ID                 PIC S9(9)      COMP-3.
011100     05  RMR-TRAN-ACTION             PIC X(8).
011200     05  RMR-RESULT-CODE             PIC X(1).
011300         88  RMR-IS-ACCEPTED             VALUE "A".
011400         88  RMR-IS-REJECTED             VALUE "R".
011500         88  RMR-IS-FOUND                VALUE "F".
011600         88  RMR-IS-NOT-FOUND            VALUE "N".
011700     05  RMR-REASON                  PIC X(60).
011800     05  RMR-ROOM-DATA.
011900         10  RMR-RM-ID               PIC S9(9)      COMP-3.
012000         10  RMR-ROOM-NUMBER         PIC X(20).
012100         10  RMR-ROOM-TYPE           PIC X(50).
012200         10  RMR-PRICE               PIC S9(9)V99   COMP-3.
012300         10  RMR-STATUS              PIC X(10).
012400         10  RMR-IS-ACTIVE           PIC X(1).
012500     05  FILLER                      PIC X(25).
012600 01  RM-RESULT-LINE REDEFINES RM-RESULT-REC
012700                                  PIC X(200).
012800
012900 WORKING-STORAGE SECTION.
013000 01  FILE-STATUS-CODES.
013100     05  TFCODE                      PIC X(2).
013200         88  NO-MORE-TRANSACTIONS        VALUE "10".
013300     05  RIFCODE                     PIC X(2).
013400         88  NO-MORE-ROOM-MASTER         VALUE "10".
013500     05  ROFCODE                     PIC X(2).
013600     05  RFCODE                      PIC X(2).
013700
013800 01  RM-TABLE-COUNT                  PIC S9(5)      COMP
013900                                      VALUE ZERO.
014000 01  RM-NEXT-ID                      PIC S9(9)      COMP-3
014100                                      VALUE ZERO.
014200
014300 01  RM-TABLE-AREA.
014400     05  RM-TABLE-ROW OCCURS 1 TO 2000 TIMES
014500             DEPENDING ON RM-TABLE-COUNT
014600             ASCENDING KEY IS RM-M-ID
014700             INDEXED BY RM-IDX.
014800         10  RM-M-ID                 PIC S9(9)      COMP-3.
014900         10  RM-M-ROOM-NUMBER        PIC X(20).
015000         10  RM-M-ROOM-TYPE          PIC X(50).
015100         10  RM-M-DESCRIPTION        PIC X(200).
015200         10  RM-M-PRICE              PIC S9(9)V99   COMP-3.
015300         10  RM-M-PRICE-WHOLE REDEFINES RM-M-PRICE.
015400             15  RM-M-PRICE-DOLLARS   PIC S9(9).
015500             15  RM-M-PRICE-CENTS     PIC 99.
015600         10  RM-M-CAPACITY           PIC S9(4)      COMP-3.
015700         10  RM-M-AMENITIES          PIC X(100).
015800         10  RM-M-STATUS             PIC X(10).
015900         10  RM-M-IS-ACTIVE          PIC X(1).
016000             88  RM-M-ACTIVE-YES         VALUE "Y".
016100             88  RM-M-ACTIVE-NO          VALUE "N".
016200         10  RM-M-ROW-DELETED-SW     PIC X(1).
016300             88  RM-M-ROW-IS-DELETED     VALUE "Y".
016400             88  RM-M-ROW-IS-ACTIVE      VALUE "N".
016500
016600 01  SAVE-IDX-FIELDS.
016700     05  SAVE-RM-IDX                 PIC S9(5)      COMP.
016800     05  HOLD-IDX                    PIC S9(5)      COMP.
016900
017000 01  EDIT-SWITCHES.
017100     05  EDIT-FAILED-SW              PIC X(1).
017200         88  EDIT-HAS-FAILED             VALUE "Y".
017300     05  ROOM-NBR-FOUND-SW           PIC X(1).
017400         88  ROOM-NBR-WAS-FOUND          VALUE "Y".
017500     05  SCAN-MATCH-SW               PIC X(1).
017600         88  SCAN-ROW-MATCHES            VALUE "Y".
017700
017800 01  WS-COUNTERS.
017900     05  TRANSACTIONS-READ           PIC S9(7)      COMP.
018000     05  ROOMS-CREATED                PIC S9(7)      COMP.
018100     05  ROOMS-UPDATED                PIC S9(7)      COMP.
018200     05  ROOMS-DELETED                PIC S9(7)      COMP.
018300     05  TRANSACTIONS-REJECTED        PIC S9(7)      COMP.
018400     05  LOOKUPS-PERFORMED            PIC S9(7)      COMP.
018500     05  MASTER-ROWS-WRITTEN          PIC S9(7)      COMP.
018600
018700 COPY RMTRAN.
018800 COPY RMMSTR.
018900 COPY ABENDREC.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 050-LOAD-ROOM-MASTER THRU 050-EXIT
019400         UNTIL NO-MORE-ROOM-MASTER.
019500     PERFORM 100-MAINLINE THRU 100-EXIT
019600         UNTIL NO-MORE-TRANSACTIONS.
019700     PERFORM 800-REWRITE-ROOM-MASTER THRU 800-EXIT.
019800     PERFORM 900-CLEANUP THRU 900-EXIT.
019900     MOVE ZERO TO RETURN-CODE.
020000     GOBACK.
020100
020200 000-HOUSEKEEPING.
020300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020400     DISPLAY "******** BEGIN JOB RMMAINT ********".
020500     IF TEST-RUN-REQUESTED
020600         DISPLAY "******** UPSI-0 IS ON - TEST RUN, NO MASTER "
020700                 "REWRITE ********"
020800     END-IF.
020900     OPEN INPUT RM-TRAN-FILE, ROOM-MASTER-IN.
021000     OPEN OUTPUT RM-RESULT-FILE, SYSOUT.
021100     INITIALIZE WS-COUNTERS.
021200     MOVE ZERO TO RM-TABLE-COUNT, RM-NEXT-ID.
021300
021400     READ RM-TRAN-FILE INTO RM-TRANSACTION-REC
021500         AT END
021600             CONTINUE
021700     END-READ.
021800 000-EXIT.
021900     EXIT.
022000
022100 050-LOAD-ROOM-MASTER.
022200     MOVE "050-LOAD-ROOM-MASTER" TO PARA-NAME.
022300     READ ROOM-MASTER-IN INTO ROOM-MASTER-RECORD
022400         AT END
022500             GO TO 050-EXIT
022600     END-READ.
022700     ADD 1 TO RM-TABLE-COUNT.
022800     SET RM-IDX TO RM-TABLE-COUNT.
022900     MOVE RM-ID             TO RM-M-ID(RM-IDX).
023000     MOVE RM-ROOM-NUMBER    TO RM-M-ROOM-NUMBER(RM-IDX).
023100     MOVE RM-ROOM-TYPE      TO RM-M-ROOM-TYPE(RM-IDX).
023200     MOVE RM-DESCRIPTION    TO RM-M-DESCRIPTION(RM-IDX).
023300     MOVE RM-PRICE          TO RM-M-PRICE(RM-IDX).
023400     MOVE RM-CAPACITY       TO RM-M-CAPACITY(RM-IDX).
023500     MOVE RM-AMENITIES      TO RM-M-AMENITIES(RM-IDX).
023600     MOVE RM-STATUS         TO RM-M-STATUS(RM-IDX).
023700     MOVE RM-IS-ACTIVE      TO RM-M-IS-ACTIVE(RM-IDX).
023800     MOVE "N"               TO RM-M-ROW-DELETED-SW(RM-IDX).
023900     IF RM-ID GREATER THAN RM-NEXT-ID
024000         MOVE RM-ID TO RM-NEXT-ID
024100     END-IF.
024200 050-EXIT.
024300     EXIT.
024400
024500 100-MAINLINE.
024600     MOVE "100-MAINLINE" TO PARA-NAME.
024700     ADD 1 TO TRANSACTIONS-READ.
024800     MOVE SPACES TO RM-RESULT-REC.
024900     MOVE RM-TRAN-ID TO RMR-TRAN-ID.
025000     MOVE RM-TRAN-ACTION TO RMR-TRAN-ACTION.
025100     MOVE "N" TO EDIT-FAILED-SW.
025200
025300     EVALUATE TRUE
025400         WHEN RM-ACT-CREATE
025500             PERFORM 200-CREATE-ROOM THRU 200-EXIT
025600         WHEN RM-ACT-UPDATE
025700             PERFORM 300-UPDATE-ROOM THRU 300-EXIT
025800         WHEN RM-ACT-DELETE
025900             PERFORM 400-DELETE-ROOM THRU 400-EXIT
026000         WHEN RM-ACT-LOOKUP-ALL
026100             PERFORM 500-LOOKUP-ALL THRU 500-EXIT
026200         WHEN RM-ACT-LOOKUP-STATUS
026300             PERFORM 510-LOOKUP-STATUS THRU 510-EXIT
026400         WHEN RM-ACT-LOOKUP-TYPE
026500             PERFORM 520-LOOKUP-TYPE THRU 520-EXIT
026600         WHEN RM-ACT-LOOKUP-ACTIVE
026700             PERFORM 530-LOOKUP-ACTIVE THRU 530-EXIT
026800         WHEN OTHER
026900             MOVE "** UNKNOWN ACTION CODE ON RM-TRAN-FILE"
027000                                    TO ABEND-REASON
027100             MOVE RM-TRAN-ACTION TO ACTUAL-VAL
027200             GO TO 1000-ABEND-RTN
027300     END-EVALUATE.
027400
027500     READ RM-TRAN-FILE INTO RM-TRANSACTION-REC
027600         AT END
027700             CONTINUE
027800     END-READ.
027900 100-EXIT.
028000     EXIT.
028100
028200 200-CREATE-ROOM.
028300     MOVE "200-CREATE-ROOM" TO PARA-NAME.
028400     PERFORM 220-CHECK-ROOM-NBR-UNIQUE THRU 220-EXIT.
028500     IF EDIT-HAS-FAILED
028600         MOVE "R" TO RMR-RESULT-CODE
028700         ADD 1 TO TRANSACTIONS-REJECTED
028800         PERFORM 600-WRITE-RESULT THRU 600-EXIT
028900         GO TO 200-EXIT
029000     END-IF.
029100
029200     ADD 1 TO RM-NEXT-ID.
029300     ADD 1 TO RM-TABLE-COUNT.
029400     SET RM-IDX TO RM-TABLE-COUNT.
029500     MOVE RM-NEXT-ID        TO RM-M-ID(RM-IDX).
029600     MOVE RM-T-ROOM-NUMBER  TO RM-M-ROOM-NUMBER(RM-IDX).
029700     MOVE RM-T-ROOM-TYPE    TO RM-M-ROOM-TYPE(RM-IDX).
029800     MOVE RM-T-DESCRIPTION  TO RM-M-DESCRIPTION(RM-IDX).
029900     MOVE RM-T-CAPACITY     TO RM-M-CAPACITY(RM-IDX).
030000     MOVE RM-T-AMENITIES    TO RM-M-AMENITIES(RM-IDX).
030100     MOVE "N"               TO RM-M-ROW-DELETED-SW(RM-IDX).
030200
030300     IF RM-T-PRICE-WAS-SUPPLIED
030400         MOVE RM-T-PRICE    TO RM-M-PRICE(RM-IDX)
030500     ELSE
030600         MOVE ZERO          TO RM-M-PRICE(RM-IDX)
030700     END-IF.
030800
030900     IF RM-T-STATUS-WAS-GIVEN
031000         MOVE RM-T-STATUS   TO RM-M-STATUS(RM-IDX)
031100     ELSE
031200         MOVE "AVAILABLE " TO RM-M-STATUS(RM-IDX)
031300     END-IF.
031400
031500     IF RM-T-ACTIVE-WAS-GIVEN
031600         MOVE RM-T-IS-ACTIVE TO RM-M-IS-ACTIVE(RM-IDX)
031700     ELSE
031800         MOVE "Y"           TO RM-M-IS-ACTIVE(RM-IDX)
031900     END-IF.
032000
032100     MOVE "A" TO RMR-RESULT-CODE.
032200     PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT.
032300     MOVE "RECORD ACCEPTED" TO RMR-REASON.
032400     ADD 1 TO ROOMS-CREATED.
032500     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
032600 200-EXIT.
032700     EXIT.
032800
032900 220-CHECK-ROOM-NBR-UNIQUE.
033000     MOVE "220-CHECK-ROOM-NBR-UNIQUE" TO PARA-NAME.
033100     MOVE "N" TO EDIT-FAILED-SW.
033200     MOVE "N" TO ROOM-NBR-FOUND-SW.
033300     PERFORM 225-SCAN-FOR-ROOM-NBR THRU 225-EXIT
033400         VARYING RM-IDX FROM 1 BY 1
033500         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT
033600            OR ROOM-NBR-WAS-FOUND.
033700     IF ROOM-NBR-WAS-FOUND
033800         MOVE "Y" TO EDIT-FAILED-SW
033900         MOVE "ROOM NUMBER ALREADY ON FILE" TO RMR-REASON
034000     END-IF.
034100 220-EXIT.
034200     EXIT.
034300
034400 225-SCAN-FOR-ROOM-NBR.
034500     IF RM-M-ROW-IS-ACTIVE(RM-IDX)
034600       AND RM-M-ROOM-NUMBER(RM-IDX) EQUAL TO RM-T-ROOM-NUMBER
034700         MOVE "Y" TO ROOM-NBR-FOUND-SW
034800     END-IF.
034900 225-EXIT.
035000     EXIT.
035100
035200 300-UPDATE-ROOM.
035300     MOVE "300-UPDATE-ROOM" TO PARA-NAME.
035400     MOVE "N" TO EDIT-FAILED-SW.
035500     SET RM-IDX TO 1.
035600     SEARCH ALL RM-TABLE-ROW
035700         AT END
035800             MOVE "Y" TO EDIT-FAILED-SW
035900             MOVE "ROOM ID NOT FOUND" TO RMR-REASON
036000         WHEN RM-M-ID(RM-IDX) EQUAL TO RM-TRAN-ID
036100             IF RM-M-ROW-IS-DELETED(RM-IDX)
036200                 MOVE "Y" TO EDIT-FAILED-SW
036300                 MOVE "ROOM ID NOT FOUND" TO RMR-REASON
036400             END-IF
036500     END-SEARCH.
036600
036700     IF NOT EDIT-HAS-FAILED
036800         PERFORM 310-EDIT-CHG-ROOM THRU 310-EXIT
036900     END-IF.
037000
037100     IF EDIT-HAS-FAILED
037200         MOVE "R" TO RMR-RESULT-CODE
037300         ADD 1 TO TRANSACTIONS-REJECTED
037400         PERFORM 600-WRITE-RESULT THRU 600-EXIT
037500         GO TO 300-EXIT
037600     END-IF.
037700
037800     MOVE RM-T-ROOM-TYPE    TO RM-M-ROOM-TYPE(RM-IDX).
037900     MOVE RM-T-DESCRIPTION  TO RM-M-DESCRIPTION(RM-IDX).
038000     MOVE RM-T-CAPACITY     TO RM-M-CAPACITY(RM-IDX).
038100     MOVE RM-T-AMENITIES    TO RM-M-AMENITIES(RM-IDX).
038200     IF RM-T-ROOM-NUMBER NOT EQUAL TO SPACES
038300         MOVE RM-T-ROOM-NUMBER TO RM-M-ROOM-NUMBER(RM-IDX)
038400     END-IF.
038500     IF RM-T-PRICE-WAS-SUPPLIED
038600         MOVE RM-T-PRICE TO RM-M-PRICE(RM-IDX)
038700     END-IF.
038800     IF RM-T-STATUS-WAS-GIVEN
038900         MOVE RM-T-STATUS TO RM-M-STATUS(RM-IDX)
039000     END-IF.
039100     IF RM-T-ACTIVE-WAS-GIVEN
039200         MOVE RM-T-IS-ACTIVE TO RM-M-IS-ACTIVE(RM-IDX)
039300     END-IF.
039400
039500     MOVE "A" TO RMR-RESULT-CODE.
039600     PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT.
039700     MOVE "RECORD UPDATED" TO RMR-REASON.
039800     ADD 1 TO ROOMS-UPDATED.
039900     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
040000 300-EXIT.
040100     EXIT.
040200
040300*  THE STORED ROOM NUMBER NEVER COLLIDES WITH ITSELF - ONLY A
040400*  CHANGED ROOM NUMBER THAT MATCHES SOME *OTHER* ROOM IS A HIT.
040500 310-EDIT-CHG-ROOM.
040600     MOVE "310-EDIT-CHG-ROOM" TO PARA-NAME.
040700     IF RM-T-ROOM-NUMBER NOT EQUAL TO SPACES
040800       AND RM-T-ROOM-NUMBER NOT EQUAL TO RM-M-ROOM-NUMBER(RM-IDX)
040900         MOVE RM-IDX TO SAVE-RM-IDX
041000         MOVE "N" TO ROOM-NBR-FOUND-SW
041100         PERFORM 315-SCAN-OTHER-ROOMS THRU 315-EXIT
041200             VARYING HOLD-IDX FROM 1 BY 1
041300             UNTIL HOLD-IDX GREATER THAN RM-TABLE-COUNT
041400                OR ROOM-NBR-WAS-FOUND
041500         SET RM-IDX TO SAVE-RM-IDX
041600         IF ROOM-NBR-WAS-FOUND
041700             MOVE "Y" TO EDIT-FAILED-SW
041800             MOVE "ROOM NUMBER ALREADY ON FILE" TO RMR-REASON
041900         END-IF
042000     END-IF.
042100 310-EXIT.
042200     EXIT.
042300
042400 315-SCAN-OTHER-ROOMS.
042500     IF HOLD-IDX NOT EQUAL TO SAVE-RM-IDX
042600       AND RM-M-ROW-IS-ACTIVE(HOLD-IDX)
042700       AND RM-M-ROOM-NUMBER(HOLD-IDX) EQUAL TO RM-T-ROOM-NUMBER
042800         MOVE "Y" TO ROOM-NBR-FOUND-SW
042900     END-IF.
043000 315-EXIT.
043100     EXIT.
043200
043300 400-DELETE-ROOM.
043400     MOVE "400-DELETE-ROOM" TO PARA-NAME.
043500     MOVE "N" TO EDIT-FAILED-SW.
043600     SET RM-IDX TO 1.
043700     SEARCH ALL RM-TABLE-ROW
043800         AT END
043900             MOVE "Y" TO EDIT-FAILED-SW
044000             MOVE "ROOM ID NOT FOUND" TO RMR-REASON
044100         WHEN RM-M-ID(RM-IDX) EQUAL TO RM-TRAN-ID
044200             IF RM-M-ROW-IS-DELETED(RM-IDX)
044300                 MOVE "Y" TO EDIT-FAILED-SW
044400                 MOVE "ROOM ID NOT FOUND" TO RMR-REASON
044500             END-IF
044600     END-SEARCH.
044700
044800     IF EDIT-HAS-FAILED
044900         MOVE "R" TO RMR-RESULT-CODE
045000         ADD 1 TO TRANSACTIONS-REJECTED
045100         PERFORM 600-WRITE-RESULT THRU 600-EXIT
045200         GO TO 400-EXIT
045300     END-IF.
045400
045500     MOVE "Y" TO RM-M-ROW-DELETED-SW(RM-IDX).
045600     MOVE "A" TO RMR-RESULT-CODE.
045700     MOVE RM-M-ID(RM-IDX) TO RMR-RM-ID.
045800     MOVE "RECORD DELETED" TO RMR-REASON.
045900     ADD 1 TO ROOMS-DELETED.
046000     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
046100 400-EXIT.
046200     EXIT.
046300
046400 500-LOOKUP-ALL.
046500     MOVE "500-LOOKUP-ALL" TO PARA-NAME.
046600     MOVE "N" TO SCAN-MATCH-SW.
046700     PERFORM 505-SCAN-ANY-ROW THRU 505-EXIT
046800         VARYING RM-IDX FROM 1 BY 1
046900         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
047000     IF NOT SCAN-ROW-MATCHES
047100         MOVE "N" TO RMR-RESULT-CODE
047200         MOVE "NO ROOMS ON FILE" TO RMR-REASON
047300         PERFORM 600-WRITE-RESULT THRU 600-EXIT
047400     END-IF.
047500     ADD 1 TO LOOKUPS-PERFORMED.
047600 500-EXIT.
047700     EXIT.
047800
047900 505-SCAN-ANY-ROW.
048000     IF RM-M-ROW-IS-ACTIVE(RM-IDX)
048100         MOVE "Y" TO SCAN-MATCH-SW
048200         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
048300         MOVE "MATCHING ROOM RECORD" TO RMR-REASON
048400         PERFORM 600-WRITE-RESULT THRU 600-EXIT
048500     END-IF.
048600 505-EXIT.
048700     EXIT.
048800
048900 510-LOOKUP-STATUS.
049000     MOVE "510-LOOKUP-STATUS" TO PARA-NAME.
049100     MOVE "N" TO SCAN-MATCH-SW.
049200     PERFORM 515-SCAN-STATUS-HIT THRU 515-EXIT
049300         VARYING RM-IDX FROM 1 BY 1
049400         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
049500     IF NOT SCAN-ROW-MATCHES
049600         MOVE "N" TO RMR-RESULT-CODE
049700         MOVE "NO ROOM MATCHES THAT STATUS" TO RMR-REASON
049800         PERFORM 600-WRITE-RESULT THRU 600-EXIT
049900     END-IF.
050000     ADD 1 TO LOOKUPS-PERFORMED.
050100 510-EXIT.
050200     EXIT.
050300
050400 515-SCAN-STATUS-HIT.
050500     IF RM-M-ROW-IS-ACTIVE(RM-IDX)
050600       AND RM-M-STATUS(RM-IDX) EQUAL TO RM-TRAN-SEARCH-ARG(1:10)
050700         MOVE "Y" TO SCAN-MATCH-SW
050800         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
050900         MOVE "MATCHING ROOM RECORD" TO RMR-REASON
051000         PERFORM 600-WRITE-RESULT THRU 600-EXIT
051100     END-IF.
051200 515-EXIT.
051300     EXIT.
051400
051500 520-LOOKUP-TYPE.
051600     MOVE "520-LOOKUP-TYPE" TO PARA-NAME.
051700     MOVE "N" TO SCAN-MATCH-SW.
051800     PERFORM 525-SCAN-TYPE-HIT THRU 525-EXIT
051900         VARYING RM-IDX FROM 1 BY 1
052000         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
052100     IF NOT SCAN-ROW-MATCHES
052200         MOVE "N" TO RMR-RESULT-CODE
052300         MOVE "NO ROOM MATCHES THAT ROOM TYPE" TO RMR-REASON
052400         PERFORM 600-WRITE-RESULT THRU 600-EXIT
052500     END-IF.
052600     ADD 1 TO LOOKUPS-PERFORMED.
052700 520-EXIT.
052800     EXIT.
052900
053000 525-SCAN-TYPE-HIT.
053100     IF RM-M-ROW-IS-ACTIVE(RM-IDX)
053200       AND RM-M-ROOM-TYPE(RM-IDX) EQUAL TO
053300           RM-TRAN-SEARCH-ARG(1:50)
053400         MOVE "Y" TO SCAN-MATCH-SW
053500         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
053600         MOVE "MATCHING ROOM RECORD" TO RMR-REASON
053700         PERFORM 600-WRITE-RESULT THRU 600-EXIT
053800     END-IF.
053900 525-EXIT.
054000     EXIT.
054100
054200 530-LOOKUP-ACTIVE.
054300     MOVE "530-LOOKUP-ACTIVE" TO PARA-NAME.
054400     MOVE "N" TO SCAN-MATCH-SW.
054500     PERFORM 535-SCAN-ACTIVE-HIT THRU 535-EXIT
054600         VARYING RM-IDX FROM 1 BY 1
054700         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
054800     IF NOT SCAN-ROW-MATCHES
054900         MOVE "N" TO RMR-RESULT-CODE
055000         MOVE "NO ROOM MATCHES THAT ACTIVE FLAG" TO RMR-REASON
055100         PERFORM 600-WRITE-RESULT THRU 600-EXIT
055200     END-IF.
055300     ADD 1 TO LOOKUPS-PERFORMED.
055400 530-EXIT.
055500     EXIT.
055600
055700 535-SCAN-ACTIVE-HIT.
055800     IF RM-M-ROW-IS-ACTIVE(RM-IDX)
055900       AND RM-M-IS-ACTIVE(RM-IDX) EQUAL TO RM-TRAN-SEARCH-ARG(1:1)
056000         MOVE "Y" TO SCAN-MATCH-SW
056100         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
056200         MOVE "MATCHING ROOM RECORD" TO RMR-REASON
056300         PERFORM 600-WRITE-RESULT THRU 600-EXIT
056400     END-IF.
056500 535-EXIT.
056600     EXIT.
056700
056800 590-MOVE-ROW-TO-RESULT.
056900     MOVE "F" TO RMR-RESULT-CODE.
057000     MOVE RM-M-ID(RM-IDX) TO RMR-RM-ID.
057100     MOVE RM-M-ROOM-NUMBER(RM-IDX) TO RMR-ROOM-NUMBER.
057200     MOVE RM-M-ROOM-TYPE(RM-IDX) TO RMR-ROOM-TYPE.
057300     MOVE RM-M-PRICE(RM-IDX) TO RMR-PRICE.
057400     MOVE RM-M-STATUS(RM-IDX) TO RMR-STATUS.
057500     MOVE RM-M-IS-ACTIVE(RM-IDX) TO RMR-IS-ACTIVE.
057600 590-EXIT.
057700     EXIT.
057800
057900 600-WRITE-RESULT.
058000     WRITE RM-RESULT-REC.
058100     IF RMR-IS-REJECTED
058200         DISPLAY "** REJECTED TRANSACTION **" RM-RESULT-LINE
058300     END-IF.
058400 600-EXIT.
058500     EXIT.
058600
058700 700-CLOSE-FILES.
058800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
058900     CLOSE RM-TRAN-FILE, ROOM-MASTER-IN, RM-RESULT-FILE, SYSOUT.
059000     IF NOT TEST-RUN-REQUESTED
059100         CLOSE ROOM-MASTER-OUT
059200     END-IF.
059300 700-EXIT.
059400     EXIT.
059500
059600 800-REWRITE-ROOM-MASTER.
059700     MOVE "800-REWRITE-ROOM-MASTER" TO PARA-NAME.
059800     IF TEST-RUN-REQUESTED
059900         GO TO 800-EXIT
060000     END-IF.
060100     OPEN OUTPUT ROOM-MASTER-OUT.
060200     PERFORM 810-WRITE-ONE-MASTER-ROW THRU 810-EXIT
060300         VARYING RM-IDX FROM 1 BY 1
060400         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
060500 800-EXIT.
060600     EXIT.
060700
060800 810-WRITE-ONE-MASTER-ROW.
060900     IF RM-M-ROW-IS-DELETED(RM-IDX)
061000         GO TO 810-EXIT
061100     END-IF.
061200     MOVE RM-M-ID(RM-IDX)          TO RM-ID.
061300     MOVE RM-M-ROOM-NUMBER(RM-IDX) TO RM-ROOM-NUMBER.
061400     MOVE RM-M-ROOM-TYPE(RM-IDX)   TO RM-ROOM-TYPE.
061500     MOVE RM-M-DESCRIPTION(RM-IDX) TO RM-DESCRIPTION.
061600     MOVE RM-M-PRICE(RM-IDX)       TO RM-PRICE.
061700     MOVE RM-M-CAPACITY(RM-IDX)    TO RM-CAPACITY.
061800     MOVE RM-M-AMENITIES(RM-IDX)   TO RM-AMENITIES.
061900     MOVE RM-M-STATUS(RM-IDX)      TO RM-STATUS.
062000     MOVE RM-M-IS-ACTIVE(RM-IDX)   TO RM-IS-ACTIVE.
062100     WRITE ROOM-MASTER-OUT-REC FROM ROOM-MASTER-RECORD.
062200     ADD 1 TO MASTER-ROWS-WRITTEN.
062300 810-EXIT.
062400     EXIT.
062500
062600 900-CLEANUP.
062700     MOVE "900-CLEANUP" TO PARA-NAME.
062800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
062900     DISPLAY "** TRANSACTIONS READ      **" TRANSACTIONS-READ.
063000     DISPLAY "** ROOMS CREATED          **" ROOMS-CREATED.
063100     DISPLAY "** ROOMS UPDATED          **" ROOMS-UPDATED.
063200     DISPLAY "** ROOMS DELETED          **" ROOMS-DELETED.
063300     DISPLAY "** LOOKUPS PERFORMED      **" LOOKUPS-PERFORMED.
063400     DISPLAY "** TRANSACTIONS REJECTED  **" TRANSACTIONS-REJECTED.
063500     DISPLAY "** MASTER ROWS WRITTEN    **" MASTER-ROWS-WRITTEN.
063600     DISPLAY "******** NORMAL END OF JOB RMMAINT ********".
063700 900-EXIT.
063800     EXIT.
063900
064000 1000-ABEND-RTN.
064100     WRITE SYSOUT-REC FROM ABEND-REC.
064200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
064300     DISPLAY "*** ABNORMAL END OF JOB-RMMAINT ***" UPON CONSOLE.
064400     DIVIDE ZERO-VAL INTO ONE-VAL.
