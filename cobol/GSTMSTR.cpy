000100******************************************************************
000200*    GSTMSTR  --  GUEST MASTER RECORD LAYOUT                    *
000300*    THIS COPYBOOK IS SHARED BY GSTMAINT AND ANY OTHER PROGRAM   *
000400*    THAT MUST READ THE GUEST ROSTER.  THE MASTER IS KEPT AS A   *
000500*    SEQUENTIAL FILE IN GST-ID ORDER AND LOADED INTO A           *
000600*    WORKING-STORAGE TABLE AT THE START OF EACH RUN (NO ISAM ON  *
000700*    THIS BUILD - SEE GSTMAINT 0500-LOAD-GUEST-MASTER).          *
000800******************************************************************
000900*    03/02/89  RTO  ORIGINAL LAYOUT
001000*    01/09/99  RTO  Y2K1  EXPANDED GST-DATE-OF-BIRTH AND THE
001100*              CREATED/UPDATED STAMPS TO FULL CENTURY (CCYYMMDD)
001200*    07/18/02  LMP  0147  ADDED GST-PREFERENCES AND
001300*              GST-SPECIAL-REQUESTS FOR THE FRONT-DESK REWRITE
001400******************************************************************
001500 01  GUEST-MASTER-RECORD.
001600     05  GST-ID                      PIC S9(9)      COMP-3.
001700     05  GST-FULL-NAME               PIC X(50).
001800     05  GST-ID-CARD-NUMBER          PIC X(20).
001900     05  GST-PHONE                   PIC X(20).
002000     05  GST-EMAIL                   PIC X(100).
002100     05  GST-GENDER                  PIC X(6).
002200         88  GST-IS-MALE                 VALUE "MALE  ".
002300         88  GST-IS-FEMALE               VALUE "FEMALE".
002400     05  GST-DATE-OF-BIRTH           PIC 9(8).
002500     05  GST-DOB-GROUPS REDEFINES GST-DATE-OF-BIRTH.
002600         10  GST-DOB-CCYY            PIC 9(4).
002700         10  GST-DOB-MM              PIC 9(2).
002800         10  GST-DOB-DD              PIC 9(2).
002900     05  GST-ADDRESS                 PIC X(200).
003000     05  GST-PREFERENCES             PIC X(100).
003100     05  GST-SPECIAL-REQUESTS        PIC X(500).
003200     05  GST-CREATED-AT              PIC 9(8).
003300     05  GST-UPDATED-AT              PIC 9(8).
003400     05  FILLER                      PIC X(30).
