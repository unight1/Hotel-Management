000100******************************************************************
000200*    RESTRAN  --  RESERVATION MAINTENANCE TRANSACTION LAYOUT    *
000300*    ONE TRANSACTION PER REQUESTED RESERVATION MAINTENANCE RUN.  *
000400******************************************************************
000500*    03/09/89  RTO  ORIGINAL LAYOUT (CREATE/UPDATE/DELETE ONLY)
000600*    07/18/02  LMP  0147  ADDED THE LOOKUP ACTIONS AND THE
000700*              RES-T-AMOUNT-SUPPLIED-SW (SEE RESMAINT PARA
000800*              230-CALC-STAY).
000900******************************************************************
001000 01  RES-TRANSACTION-REC.
001100     05  RES-TRAN-ACTION             PIC X(8).
001200         88  RES-ACT-CREATE              VALUE "CREATE".
001300         88  RES-ACT-UPDATE              VALUE "UPDATE".
001400         88  RES-ACT-DELETE              VALUE "DELETE".
001500         88  RES-ACT-LOOKUP-GUEST        VALUE "LKGUEST".
001600         88  RES-ACT-LOOKUP-ROOM         VALUE "LKROOM".
001700         88  RES-ACT-LOOKUP-STATUS       VALUE "LKSTATUS".
001800         88  RES-ACT-LOOKUP-DATES        VALUE "LKDATES".
001900     05  RES-TRAN-ID                 PIC S9(9)      COMP-3.
002000     05  RES-TRAN-DATA.
002100         10  RES-T-RESERVATION-NBR   PIC X(30).
002200         10  RES-T-GUEST-ID          PIC S9(9)      COMP-3.
002300         10  RES-T-ROOM-ID           PIC S9(9)      COMP-3.
002400         10  RES-T-PREFERRED-TYPE    PIC X(50).
002500         10  RES-T-CHECK-IN-DATE     PIC 9(8).
002600         10  RES-T-CHECK-OUT-DATE    PIC 9(8).
002700         10  RES-T-NBR-OF-GUESTS     PIC S9(4)      COMP-3.
002800         10  RES-T-TOTAL-AMOUNT      PIC S9(9)V99   COMP-3.
002900         10  RES-T-AMOUNT-SUPPLIED-SW PIC X(1).
003000             88  RES-T-AMOUNT-WAS-SUPPLIED VALUE "Y".
003100         10  RES-T-SPECIAL-REQUESTS  PIC X(500).
003200         10  RES-T-CREATED-BY        PIC X(50).
003300     05  RES-TRAN-SEARCH.
003400         10  RES-SRCH-GUEST-ID       PIC S9(9)      COMP-3.
003500         10  RES-SRCH-ROOM-ID        PIC S9(9)      COMP-3.
003600         10  RES-SRCH-STATUS         PIC X(12).
003700         10  RES-SRCH-DATE-FROM      PIC 9(8).
003800         10  RES-SRCH-DATE-TO        PIC 9(8).
003900     05  FILLER                      PIC X(20).
