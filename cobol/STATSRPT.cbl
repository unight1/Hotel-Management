000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STATSRPT.
000400 AUTHOR. L. M. PEREIRA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/18/02.
000700 DATE-COMPILED. 07/18/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  07/18/02  LMP  0147  ORIGINAL PROGRAM - GATEWAY PROJECT.  ONE
001300*            NIGHTLY RUN PRODUCES THE FRONT DESK'S TODAY/RANGE/
001400*            ROOM-TYPE STATISTICS REPORT FROM THE SAME ROOM AND
001500*            RESERVATION MASTERS RESMAINT AND PAYPOST MAINTAIN.
001600*            REPORT LAYOUT AND PAGE-BREAK LOGIC FOLLOWS THE SAME
001700*            PATTERN AS THE OLD FRONT-DESK OCCUPANCY LISTING JOB
001800*  09/30/03  LMP  0188  ROOM-TYPE BREAKDOWN ADDED AS A SECOND
001900*            SECTION ON THE SAME REPORT, REQUESTED BY FRONT DESK
002000*            SUPERVISION SO THEY DIDN'T HAVE TO RUN A SEPARATE JOB
002100******************************************************************
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT SYSOUT
003300         ASSIGN TO UT-S-SYSOUT
003400         ORGANIZATION IS SEQUENTIAL.
003500
003600     SELECT RUN-CTL-FILE
003700         ASSIGN TO UT-S-RUNCTL
003800         FILE STATUS IS CFCODE.
003900
004000     SELECT STATS-REQUEST-FILE
004100         ASSIGN TO UT-S-STATREQ
004200         FILE STATUS IS SFCODE.
004300
004400     SELECT ROOM-MASTER-IN
004500         ASSIGN TO RMMSTRI
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS RIFCODE.
004800
004900     SELECT RESERVATION-MASTER-IN
005000         ASSIGN TO RESMSTRI
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS VIFCODE.
005300
005400     SELECT STATS-REPORT-FILE
005500         ASSIGN TO UT-S-STATRPT
005600         ORGANIZATION IS SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 100 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC                      PIC X(100).
006700
006800 FD  RUN-CTL-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 80 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS RUN-CTL-REC.
007400 01  RUN-CTL-REC.
007500     05  RUNCTL-RUN-DATE                 PIC 9(8).
007600     05  FILLER                          PIC X(72).
007700
007800 FD  STATS-REQUEST-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS STATS-REQUEST-FILE-REC.
008400 01  STATS-REQUEST-FILE-REC           PIC X(80).
008500
008600 FD  ROOM-MASTER-IN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 435 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS ROOM-MASTER-IN-REC.
009200 01  ROOM-MASTER-IN-REC               PIC X(435).
009300
009400 FD  RESERVATION-MASTER-IN
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 746 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RESERVATION-MASTER-IN-REC.
010000 01  RESERVATION-MASTER-IN-REC        PIC X(746).
010100
010200 FD  STATS-REPORT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS STATS-REPORT-REC.
010800 01  STATS-REPORT-REC                 PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011100 01  FILE-STATUS-CODES.
011200     05  CFCODE                       PIC X(2).
011300     05  SFCODE                       PIC X(2).
011400     05  RIFCODE                      PIC X(2).
011500         88  NO-MORE-ROOM-MASTER          VALUE "10".
011600     05  VIFCODE                      PIC X(2).
011700         88  NO-MORE-RESV-MASTER          VALUE "10".
011800
011900 01  WS-RUN-DATE                      PIC 9(8)       VALUE ZERO.
012000 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
012100     05  WS-RUN-CC                    PIC 9(2).
012200     05  WS-RUN-YY                    PIC 9(2).
012300     05  WS-RUN-MM                    PIC 9(2).
012400     05  WS-RUN-DD                    PIC 9(2).
012500
012600 01  WS-RANGE-START                   PIC 9(8)       VALUE ZERO.
012700 01  WS-RANGE-END                     PIC 9(8)       VALUE ZERO.
012800
012900 01  RM-TABLE-COUNT                   PIC S9(5)      COMP
013000                                       VALUE ZERO.
013100 01  RM-TABLE-AREA.
013200     05  RM-TABLE-ROW OCCURS 1 TO 2000 TIMES
013300             DEPENDING ON RM-TABLE-COUNT
013400             INDEXED BY RM-IDX.
013500         10  RM-M-ID                  PIC S9(9)      COMP-3.
013600         10  RM-M-ROOM-TYPE           PIC X(50).
013700         10  RM-M-PRICE               PIC S9(9)V99   COMP-3.
013800         10  RM-M-PRICE-WHOLE REDEFINES RM-M-PRICE.
013900             15  RM-M-PRICE-DOLLARS   PIC S9(9).
014000             15  RM-M-PRICE-CENTS     PIC 99.
014100         10  RM-M-STATUS              PIC X(10).
014200             88  RM-M-IS-AVAILABLE        VALUE "AVAILABLE ".
014300             88  RM-M-IS-RESERVED         VALUE "RESERVED  ".
014400             88  RM-M-IS-OCCUPIED         VALUE "OCCUPIED  ".
014500
014600 01  RES-TABLE-COUNT                  PIC S9(5)      COMP
014700                                       VALUE ZERO.
014800 01  RES-TABLE-AREA.
014900     05  RES-TABLE-ROW OCCURS 1 TO 9000 TIMES
015000             DEPENDING ON RES-TABLE-COUNT
015100             INDEXED BY RES-IDX.
015200         10  RES-M-ID                 PIC S9(9)      COMP-3.
015300         10  RES-M-CHECK-IN-DATE      PIC 9(8).
015400         10  RES-M-CHECK-OUT-DATE     PIC 9(8).
015500         10  RES-M-STAY-RANGE REDEFINES RES-M-CHECK-IN-DATE.
015600             15  RES-M-IN-CCYY        PIC 9(4).
015700             15  RES-M-IN-MM          PIC 9(2).
015800             15  RES-M-IN-DD          PIC 9(2).
015900             15  RES-M-OUT-CCYY       PIC 9(4).
016000             15  RES-M-OUT-MM         PIC 9(2).
016100             15  RES-M-OUT-DD         PIC 9(2).
016200         10  RES-M-PAID-AMOUNT        PIC S9(9)V99   COMP-3.
016300         10  RES-M-STATUS             PIC X(12).
016400             88  RES-M-IS-PENDING         VALUE "PENDING     ".
016500             88  RES-M-IS-CONFIRMED       VALUE "CONFIRMED   ".
016600             88  RES-M-IS-CHECKED-IN      VALUE "CHECKED_IN  ".
016700             88  RES-M-IS-CHECKED-OUT     VALUE "CHECKED_OUT ".
016800             88  RES-M-IS-CANCELLED       VALUE "CANCELLED   ".
016900         10  RES-M-CREATED-AT         PIC 9(8).
017000
017100*  DISTINCT-ROOM-TYPE BREAKDOWN TABLE - BUILT BY A LINEAR
017200*  SEARCH-OR-ADD AS THE ROOM MASTER IS SCANNED.  THE SHOP HAS NO
017300*  SORT STEP AHEAD OF THIS PROGRAM AND ROOM TYPES NUMBER IN THE
017400*  HANDFUL, SO A TABLE SCAN SERVES THE SAME PURPOSE AS A
017500*  CONTROL-BREAK ON SORTED INPUT WOULD.
017600 01  RT-TABLE-COUNT                   PIC S9(3)      COMP
017700                                       VALUE ZERO.
017800 01  RT-TABLE-AREA.
017900     05  RT-TABLE-ROW OCCURS 1 TO 50 TIMES
018000             DEPENDING ON RT-TABLE-COUNT
018100             INDEXED BY RT-IDX.
018200         10  RT-ROOM-TYPE             PIC X(50).
018300         10  RT-ROOM-COUNT            PIC S9(7)      COMP.
018400
018500 01  WS-ACCUM-FIELDS.
018600     05  WS-TODAY-CHECKINS            PIC S9(7)      COMP.
018700     05  WS-TODAY-CHECKOUTS           PIC S9(7)      COMP.
018800     05  WS-TODAY-NEW-RESV            PIC S9(7)      COMP.
018900     05  WS-TODAY-REVENUE             PIC S9(9)V99   COMP-3.
019000     05  WS-ROOMS-TOTAL               PIC S9(7)      COMP.
019100     05  WS-ROOMS-AVAILABLE           PIC S9(7)      COMP.
019200     05  WS-ROOMS-OCCUPIED            PIC S9(7)      COMP.
019300     05  WS-ROOMS-RESERVED            PIC S9(7)      COMP.
019400     05  WS-OCCUPANCY-RATE            PIC S9(3)V99   COMP-3.
019500     05  WS-RANGE-COUNT               PIC S9(7)      COMP.
019600     05  WS-RANGE-PAID-AMOUNT         PIC S9(9)V99   COMP-3.
019700     05  WS-RANGE-PENDING-CNT         PIC S9(7)      COMP.
019800     05  WS-RANGE-CONFIRMED-CNT       PIC S9(7)      COMP.
019900     05  WS-RANGE-CHECKEDIN-CNT       PIC S9(7)      COMP.
020000     05  WS-RANGE-CHECKEDOUT-CNT      PIC S9(7)      COMP.
020100     05  WS-RANGE-CANCELLED-CNT       PIC S9(7)      COMP.
020200
020300 01  ROW-FOUND-SW                     PIC X(1).
020400     88  ROW-WAS-FOUND                    VALUE "Y".
020500
020600 01  WS-PAGES                         PIC S9(3)      COMP
020700                                       VALUE ZERO.
020800 01  WS-LINES                         PIC S9(3)      COMP
020900                                       VALUE ZERO.
021000
021100 01  WS-PAGE-HDR-LINE.
021200     05  FILLER                       PIC X(1)  VALUE SPACES.
021300     05  HDR-DATE-CCYY                PIC 9(4).
021400     05  FILLER                       PIC X(1)  VALUE "-".
021500     05  HDR-DATE-MM                  PIC 9(2).
021600     05  FILLER                       PIC X(1)  VALUE "-".
021700     05  HDR-DATE-DD                  PIC 9(2).
021800     05  FILLER                       PIC X(10) VALUE SPACES.
021900     05  FILLER                       PIC X(32) VALUE
022000         "HOTEL DAILY STATISTICS REPORT".
022100     05  FILLER                       PIC X(61) VALUE SPACES.
022200     05  FILLER                       PIC X(6)  VALUE "PAGE ".
022300     05  HDR-PAGE-NBR                 PIC ZZ9.
022400     05  FILLER                       PIC X(10) VALUE SPACES.
022500
022600 01  WS-COLM-HDR-LINE.
022700     05  FILLER                       PIC X(1)  VALUE SPACES.
022800     05  FILLER                       PIC X(30) VALUE
022900         "STATISTIC".
023000     05  FILLER                       PIC X(15) VALUE
023100         "VALUE".
023200     05  FILLER                       PIC X(86) VALUE SPACES.
023300
023400 01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.
023500
023600 01  WS-PRINT-LINE.
023700     05  PRINT-LABEL                  PIC X(30).
023800     05  PRINT-VALUE                  PIC X(15).
023900     05  FILLER                       PIC X(87) VALUE SPACES.
024000
024100 01  WS-EDIT-FIELDS.
024200     05  WS-EDIT-COUNT                PIC ZZZ,ZZZ,ZZ9.
024300     05  WS-EDIT-MONEY                PIC Z,ZZZ,ZZZ,ZZ9.99.
024400     05  WS-EDIT-RATE                 PIC ZZ9.99.
024500
024600 COPY RMMSTR.
024700 COPY RESMSTR.
024800 COPY STATREQ.
024900 COPY ABENDREC.
025000
025100 PROCEDURE DIVISION.
025200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025300     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
025400         UNTIL NO-MORE-ROOM-MASTER.
025500     PERFORM 060-LOAD-RESV-MASTER THRU 060-EXIT
025600         UNTIL NO-MORE-RESV-MASTER.
025700     PERFORM 200-TODAY-STATISTICS THRU 200-EXIT.
025800     PERFORM 300-RANGE-STATISTICS THRU 300-EXIT.
025900     PERFORM 400-ROOMTYPE-STATISTICS THRU 400-EXIT.
026000     PERFORM 900-CLEANUP THRU 900-EXIT.
026100     MOVE ZERO TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB STATSRPT ********".
026700     OPEN INPUT RUN-CTL-FILE, STATS-REQUEST-FILE, ROOM-MASTER-IN,
026800                RESERVATION-MASTER-IN.
026900     OPEN OUTPUT STATS-REPORT-FILE, SYSOUT.
027000     INITIALIZE WS-ACCUM-FIELDS.
027100     MOVE ZERO TO RM-TABLE-COUNT, RES-TABLE-COUNT, RT-TABLE-COUNT,
027200                  WS-PAGES, WS-LINES.
027300
027400     READ RUN-CTL-FILE INTO RUN-CTL-REC
027500         AT END
027600             MOVE "** RUN-CTL-FILE IS EMPTY" TO ABEND-REASON
027700             GO TO 1000-ABEND-RTN
027800     END-READ.
027900     MOVE RUNCTL-RUN-DATE TO WS-RUN-DATE.
028000     IF WS-RUN-CC NOT EQUAL TO 19 AND WS-RUN-CC NOT EQUAL TO 20
028100         MOVE "** RUN-CTL-FILE DATE HAS A BAD CENTURY"
028200                                    TO ABEND-REASON
028300         MOVE WS-RUN-DATE TO ACTUAL-VAL
028400         GO TO 1000-ABEND-RTN
028500     END-IF.
028600     CLOSE RUN-CTL-FILE.
028700
028800     READ STATS-REQUEST-FILE INTO STATS-REQUEST-REC
028900         AT END
029000             MOVE "** STATS-REQUEST-FILE IS EMPTY"
029100                                    TO ABEND-REASON
029200             GO TO 1000-ABEND-RTN
029300     END-READ.
029400     MOVE SREQ-RANGE-START-DATE TO WS-RANGE-START.
029500     MOVE SREQ-RANGE-END-DATE   TO WS-RANGE-END.
029600     CLOSE STATS-REQUEST-FILE.
029700
029800     MOVE WS-RUN-CC TO HDR-DATE-CCYY (1:2).
029900     MOVE WS-RUN-YY TO HDR-DATE-CCYY (3:2).
030000     MOVE WS-RUN-MM TO HDR-DATE-MM.
030100     MOVE WS-RUN-DD TO HDR-DATE-DD.
030200 000-EXIT.
030300     EXIT.
030400
030500 050-LOAD-ROOM-TABLE.
030600     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
030700     READ ROOM-MASTER-IN INTO ROOM-MASTER-RECORD
030800         AT END
030900             GO TO 050-EXIT
031000     END-READ.
031100     ADD 1 TO RM-TABLE-COUNT.
031200     SET RM-IDX TO RM-TABLE-COUNT.
031300     MOVE RM-ID           TO RM-M-ID(RM-IDX).
031400     MOVE RM-ROOM-TYPE    TO RM-M-ROOM-TYPE(RM-IDX).
031500     MOVE RM-PRICE        TO RM-M-PRICE(RM-IDX).
031600     MOVE RM-STATUS       TO RM-M-STATUS(RM-IDX).
031700 050-EXIT.
031800     EXIT.
031900
032000 060-LOAD-RESV-MASTER.
032100     MOVE "060-LOAD-RESV-MASTER" TO PARA-NAME.
032200     READ RESERVATION-MASTER-IN INTO RESERVATION-MASTER-RECORD
032300         AT END
032400             GO TO 060-EXIT
032500     END-READ.
032600     ADD 1 TO RES-TABLE-COUNT.
032700     SET RES-IDX TO RES-TABLE-COUNT.
032800     MOVE RES-ID              TO RES-M-ID(RES-IDX).
032900     MOVE RES-CHECK-IN-DATE   TO RES-M-CHECK-IN-DATE(RES-IDX).
033000     MOVE RES-CHECK-OUT-DATE  TO RES-M-CHECK-OUT-DATE(RES-IDX).
033100     MOVE RES-PAID-AMOUNT     TO RES-M-PAID-AMOUNT(RES-IDX).
033200     MOVE RES-STATUS          TO RES-M-STATUS(RES-IDX).
033300     MOVE RES-CREATED-AT      TO RES-M-CREATED-AT(RES-IDX).
033400 060-EXIT.
033500     EXIT.
033600
033700*  TODAY'S STATISTICS SECTION - EVERYTHING MEASURED AGAINST THE
033800*  RUN-CTL-FILE DATE, WHICH THE OPERATOR SETS TO THE BUSINESS
033900*  DATE BEFORE SUBMITTING THIS JOB.
034000 200-TODAY-STATISTICS.
034100     MOVE "200-TODAY-STATISTICS" TO PARA-NAME.
034200     PERFORM 210-ACCUM-RESV-TODAY THRU 210-EXIT
034300         VARYING RES-IDX FROM 1 BY 1
034400         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
034500     PERFORM 220-ACCUM-ROOM-COUNTS THRU 220-EXIT
034600         VARYING RM-IDX FROM 1 BY 1
034700         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
034800     PERFORM 230-CALC-OCCUPANCY-RATE THRU 230-EXIT.
034900     PERFORM 650-WRITE-PAGE-HDR THRU 650-EXIT.
035000
035100     MOVE "TODAY CHECK-INS" TO PRINT-LABEL.
035200     MOVE WS-TODAY-CHECKINS TO WS-EDIT-COUNT.
035300     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
035400     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
035500
035600     MOVE "TODAY CHECK-OUTS" TO PRINT-LABEL.
035700     MOVE WS-TODAY-CHECKOUTS TO WS-EDIT-COUNT.
035800     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
035900     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
036000
036100     MOVE "TODAY NEW RESERVATIONS" TO PRINT-LABEL.
036200     MOVE WS-TODAY-NEW-RESV TO WS-EDIT-COUNT.
036300     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
036400     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
036500
036600     MOVE "TODAY REVENUE" TO PRINT-LABEL.
036700     MOVE WS-TODAY-REVENUE TO WS-EDIT-MONEY.
036800     MOVE WS-EDIT-MONEY TO PRINT-VALUE.
036900     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
037000
037100     MOVE "TOTAL ROOMS" TO PRINT-LABEL.
037200     MOVE WS-ROOMS-TOTAL TO WS-EDIT-COUNT.
037300     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
037400     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
037500
037600     MOVE "AVAILABLE ROOMS" TO PRINT-LABEL.
037700     MOVE WS-ROOMS-AVAILABLE TO WS-EDIT-COUNT.
037800     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
037900     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
038000
038100     MOVE "OCCUPIED ROOMS" TO PRINT-LABEL.
038200     MOVE WS-ROOMS-OCCUPIED TO WS-EDIT-COUNT.
038300     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
038400     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
038500
038600     MOVE "RESERVED ROOMS" TO PRINT-LABEL.
038700     MOVE WS-ROOMS-RESERVED TO WS-EDIT-COUNT.
038800     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
038900     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
039000
039100     MOVE "OCCUPANCY RATE PCT" TO PRINT-LABEL.
039200     MOVE WS-OCCUPANCY-RATE TO WS-EDIT-RATE.
039300     MOVE WS-EDIT-RATE TO PRINT-VALUE.
039400     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
039500 200-EXIT.
039600     EXIT.
039700
039800 210-ACCUM-RESV-TODAY.
039900     IF RES-M-CHECK-IN-DATE(RES-IDX) EQUAL TO WS-RUN-DATE
040000       AND RES-M-IS-CHECKED-IN(RES-IDX)
040100         ADD 1 TO WS-TODAY-CHECKINS
040200     END-IF.
040300     IF RES-M-CHECK-OUT-DATE(RES-IDX) EQUAL TO WS-RUN-DATE
040400       AND RES-M-IS-CHECKED-OUT(RES-IDX)
040500         ADD 1 TO WS-TODAY-CHECKOUTS
040600     END-IF.
040700     IF RES-M-CREATED-AT(RES-IDX) EQUAL TO WS-RUN-DATE
040800         ADD 1 TO WS-TODAY-NEW-RESV
040900         ADD RES-M-PAID-AMOUNT(RES-IDX) TO WS-TODAY-REVENUE
041000     END-IF.
041100 210-EXIT.
041200     EXIT.
041300
041400 220-ACCUM-ROOM-COUNTS.
041500     ADD 1 TO WS-ROOMS-TOTAL.
041600     IF RM-M-IS-AVAILABLE(RM-IDX)
041700         ADD 1 TO WS-ROOMS-AVAILABLE
041800     END-IF.
041900     IF RM-M-IS-OCCUPIED(RM-IDX)
042000         ADD 1 TO WS-ROOMS-OCCUPIED
042100     END-IF.
042200     IF RM-M-IS-RESERVED(RM-IDX)
042300         ADD 1 TO WS-ROOMS-RESERVED
042400     END-IF.
042500 220-EXIT.
042600     EXIT.
042700
042800 230-CALC-OCCUPANCY-RATE.
042900     IF WS-ROOMS-TOTAL EQUAL TO ZERO
043000         MOVE ZERO TO WS-OCCUPANCY-RATE
043100     ELSE
043200         COMPUTE WS-OCCUPANCY-RATE ROUNDED =
043300             (WS-ROOMS-OCCUPIED + WS-ROOMS-RESERVED) * 100 /
043400             WS-ROOMS-TOTAL
043500     END-IF.
043600 230-EXIT.
043700     EXIT.
043800
043900*  DATE-RANGE STATISTICS SECTION - CHECK-IN DATE FALLING BETWEEN
044000*  THE START AND END DATES SUPPLIED ON STATS-REQUEST-FILE.
044100 300-RANGE-STATISTICS.
044200     MOVE "300-RANGE-STATISTICS" TO PARA-NAME.
044300     PERFORM 310-ACCUM-RESV-RANGE THRU 310-EXIT
044400         VARYING RES-IDX FROM 1 BY 1
044500         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
044600     PERFORM 650-WRITE-PAGE-HDR THRU 650-EXIT.
044700
044800     MOVE "RANGE RESERVATION COUNT" TO PRINT-LABEL.
044900     MOVE WS-RANGE-COUNT TO WS-EDIT-COUNT.
045000     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
045100     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
045200
045300     MOVE "RANGE PAID AMOUNT" TO PRINT-LABEL.
045400     MOVE WS-RANGE-PAID-AMOUNT TO WS-EDIT-MONEY.
045500     MOVE WS-EDIT-MONEY TO PRINT-VALUE.
045600     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
045700
045800     MOVE "RANGE PENDING COUNT" TO PRINT-LABEL.
045900     MOVE WS-RANGE-PENDING-CNT TO WS-EDIT-COUNT.
046000     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
046100     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
046200
046300     MOVE "RANGE CONFIRMED COUNT" TO PRINT-LABEL.
046400     MOVE WS-RANGE-CONFIRMED-CNT TO WS-EDIT-COUNT.
046500     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
046600     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
046700
046800     MOVE "RANGE CHECKED-IN COUNT" TO PRINT-LABEL.
046900     MOVE WS-RANGE-CHECKEDIN-CNT TO WS-EDIT-COUNT.
047000     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
047100     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
047200
047300     MOVE "RANGE CHECKED-OUT COUNT" TO PRINT-LABEL.
047400     MOVE WS-RANGE-CHECKEDOUT-CNT TO WS-EDIT-COUNT.
047500     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
047600     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
047700
047800     MOVE "RANGE CANCELLED COUNT" TO PRINT-LABEL.
047900     MOVE WS-RANGE-CANCELLED-CNT TO WS-EDIT-COUNT.
048000     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
048100     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
048200 300-EXIT.
048300     EXIT.
048400
048500 310-ACCUM-RESV-RANGE.
048600     IF RES-M-CHECK-IN-DATE(RES-IDX) LESS THAN WS-RANGE-START
048700       OR RES-M-CHECK-IN-DATE(RES-IDX) GREATER THAN WS-RANGE-END
048800         GO TO 310-EXIT
048900     END-IF.
049000     ADD 1 TO WS-RANGE-COUNT.
049100     ADD RES-M-PAID-AMOUNT(RES-IDX) TO WS-RANGE-PAID-AMOUNT.
049200     EVALUATE TRUE
049300         WHEN RES-M-IS-PENDING(RES-IDX)
049400             ADD 1 TO WS-RANGE-PENDING-CNT
049500         WHEN RES-M-IS-CONFIRMED(RES-IDX)
049600             ADD 1 TO WS-RANGE-CONFIRMED-CNT
049700         WHEN RES-M-IS-CHECKED-IN(RES-IDX)
049800             ADD 1 TO WS-RANGE-CHECKEDIN-CNT
049900         WHEN RES-M-IS-CHECKED-OUT(RES-IDX)
050000             ADD 1 TO WS-RANGE-CHECKEDOUT-CNT
050100         WHEN RES-M-IS-CANCELLED(RES-IDX)
050200             ADD 1 TO WS-RANGE-CANCELLED-CNT
050300     END-EVALUATE.
050400 310-EXIT.
050500     EXIT.
050600
050700*  ROOM-TYPE INVENTORY BREAKDOWN - ONE LINE PER DISTINCT
050800*  RM-ROOM-TYPE VALUE FOUND ON THE ROOM MASTER.
050900 400-ROOMTYPE-STATISTICS.
051000     MOVE "400-ROOMTYPE-STATISTICS" TO PARA-NAME.
051100     PERFORM 410-BUILD-ROOMTYPE-TABLE THRU 410-EXIT
051200         VARYING RM-IDX FROM 1 BY 1
051300         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
051400     PERFORM 650-WRITE-PAGE-HDR THRU 650-EXIT.
051500     PERFORM 420-WRITE-ONE-ROOMTYPE-LINE THRU 420-EXIT
051600         VARYING RT-IDX FROM 1 BY 1
051700         UNTIL RT-IDX GREATER THAN RT-TABLE-COUNT.
051800 400-EXIT.
051900     EXIT.
052000
052100 410-BUILD-ROOMTYPE-TABLE.
052200     MOVE "N" TO ROW-FOUND-SW.
052300     PERFORM 415-SEARCH-ROOMTYPE-ROW THRU 415-EXIT
052400         VARYING RT-IDX FROM 1 BY 1
052500         UNTIL RT-IDX GREATER THAN RT-TABLE-COUNT
052600            OR ROW-WAS-FOUND.
052700     IF NOT ROW-WAS-FOUND
052800         ADD 1 TO RT-TABLE-COUNT
052900         SET RT-IDX TO RT-TABLE-COUNT
053000         MOVE RM-M-ROOM-TYPE(RM-IDX) TO RT-ROOM-TYPE(RT-IDX)
053100         MOVE 1 TO RT-ROOM-COUNT(RT-IDX)
053200     END-IF.
053300 410-EXIT.
053400     EXIT.
053500
053600 415-SEARCH-ROOMTYPE-ROW.
053700     IF RT-ROOM-TYPE(RT-IDX) EQUAL TO RM-M-ROOM-TYPE(RM-IDX)
053800         MOVE "Y" TO ROW-FOUND-SW
053900         ADD 1 TO RT-ROOM-COUNT(RT-IDX)
054000     END-IF.
054100 415-EXIT.
054200     EXIT.
054300
054400 420-WRITE-ONE-ROOMTYPE-LINE.
054500     MOVE RT-ROOM-TYPE(RT-IDX) TO PRINT-LABEL.
054600     MOVE RT-ROOM-COUNT(RT-IDX) TO WS-EDIT-COUNT.
054700     MOVE WS-EDIT-COUNT TO PRINT-VALUE.
054800     PERFORM 600-WRITE-LABEL-VALUE-LINE THRU 600-EXIT.
054900 420-EXIT.
055000     EXIT.
055100
055200 600-WRITE-LABEL-VALUE-LINE.
055300     WRITE STATS-REPORT-REC FROM WS-PRINT-LINE
055400         AFTER ADVANCING 1.
055500     ADD 1 TO WS-LINES.
055600     MOVE SPACES TO WS-PRINT-LINE.
055700 600-EXIT.
055800     EXIT.
055900
056000 650-WRITE-PAGE-HDR.
056100     MOVE "650-WRITE-PAGE-HDR" TO PARA-NAME.
056200     WRITE STATS-REPORT-REC FROM WS-BLANK-LINE
056300         AFTER ADVANCING TOP-OF-FORM.
056400     ADD 1 TO WS-PAGES.
056500     MOVE WS-PAGES TO HDR-PAGE-NBR.
056600     WRITE STATS-REPORT-REC FROM WS-PAGE-HDR-LINE
056700         AFTER ADVANCING 1.
056800     WRITE STATS-REPORT-REC FROM WS-BLANK-LINE
056900         AFTER ADVANCING 1.
057000     WRITE STATS-REPORT-REC FROM WS-COLM-HDR-LINE
057100         AFTER ADVANCING 1.
057200     WRITE STATS-REPORT-REC FROM WS-BLANK-LINE
057300         AFTER ADVANCING 1.
057400     MOVE ZERO TO WS-LINES.
057500 650-EXIT.
057600     EXIT.
057700
057800 900-CLEANUP.
057900     MOVE "900-CLEANUP" TO PARA-NAME.
058000     CLOSE ROOM-MASTER-IN, RESERVATION-MASTER-IN,
058100           STATS-REPORT-FILE, SYSOUT.
058200     DISPLAY "** TODAY CHECK-INS        **" WS-TODAY-CHECKINS.
058300     DISPLAY "** TODAY CHECK-OUTS       **" WS-TODAY-CHECKOUTS.
058400     DISPLAY "** RANGE RESERVATIONS     **" WS-RANGE-COUNT.
058500     DISPLAY "** ROOM TYPES REPORTED    **" RT-TABLE-COUNT.
058600     DISPLAY "** REPORT PAGES WRITTEN   **" WS-PAGES.
058700     DISPLAY "******** NORMAL END OF JOB STATSRPT ********".
058800 900-EXIT.
058900     EXIT.
059000
059100 1000-ABEND-RTN.
059200     WRITE SYSOUT-REC FROM ABEND-REC.
059300     CLOSE ROOM-MASTER-IN, RESERVATION-MASTER-IN,
059400           STATS-REPORT-FILE, SYSOUT.
059500     DISPLAY "*** ABNORMAL END OF JOB-STATSRPT ***" UPON CONSOLE.
059600     DIVIDE ZERO-VAL INTO ONE-VAL.
