000100******************************************************************
000200*    RESMSTR  --  RESERVATION MASTER RECORD LAYOUT              *
000300*    SHARED BY RESMAINT, PAYPOST AND STATSRPT.  KEPT AS A        *
000400*    SEQUENTIAL FILE IN RES-ID ORDER, LOADED TO A                *
000500*    WORKING-STORAGE TABLE AT THE START OF EACH RUN.             *
000600******************************************************************
000700*    03/09/89  RTO  ORIGINAL LAYOUT
000800*    01/09/99  RTO  Y2K1  EXPANDED CHECK-IN/CHECK-OUT/CREATED/
000900*              UPDATED STAMPS TO FULL CENTURY (CCYYMMDD)
001000*    07/18/02  LMP  0147  ADDED RES-PREFERRED-ROOM-TYPE FOR THE
001100*              AUTO-ASSIGN ENHANCEMENT
001200*    11/04/03  LMP  0201  ADDED RES-VERSION-NBR - PAYPOST NEEDS A
001300*              CHANGE COUNTER TO DETECT A RESERVATION REWRITTEN
001400*              BY ANOTHER JOB STEP BETWEEN ITS READ AND REWRITE
001500******************************************************************
001600 01  RESERVATION-MASTER-RECORD.
001700     05  RES-ID                      PIC S9(9)      COMP-3.
001800     05  RES-RESERVATION-NUMBER      PIC X(30).
001900     05  RES-GUEST-ID                PIC S9(9)      COMP-3.
002000     05  RES-ROOM-ID                 PIC S9(9)      COMP-3.
002100     05  RES-PREFERRED-ROOM-TYPE     PIC X(50).
002200     05  RES-CHECK-IN-DATE           PIC 9(8).
002300     05  RES-CHECK-OUT-DATE          PIC 9(8).
002400     05  RES-STAY-RANGE REDEFINES RES-CHECK-IN-DATE.
002500         10  RES-STAY-IN-CCYY        PIC 9(4).
002600         10  RES-STAY-IN-MM          PIC 9(2).
002700         10  RES-STAY-IN-DD          PIC 9(2).
002800         10  RES-STAY-OUT-CCYY       PIC 9(4).
002900         10  RES-STAY-OUT-MM         PIC 9(2).
003000         10  RES-STAY-OUT-DD         PIC 9(2).
003100     05  RES-NUMBER-OF-GUESTS        PIC S9(4)      COMP-3.
003200     05  RES-TOTAL-AMOUNT            PIC S9(9)V99   COMP-3.
003300     05  RES-PAID-AMOUNT             PIC S9(9)V99   COMP-3.
003400     05  RES-STATUS                  PIC X(12).
003500         88  RES-IS-PENDING              VALUE "PENDING     ".
003600         88  RES-IS-CONFIRMED            VALUE "CONFIRMED   ".
003700         88  RES-IS-CHECKED-IN           VALUE "CHECKED_IN  ".
003800         88  RES-IS-CHECKED-OUT          VALUE "CHECKED_OUT ".
003900         88  RES-IS-CANCELLED            VALUE "CANCELLED   ".
004000     05  RES-SPECIAL-REQUESTS        PIC X(500).
004100     05  RES-CREATED-BY              PIC X(50).
004200     05  RES-CREATED-AT              PIC 9(8).
004300     05  RES-UPDATED-AT              PIC 9(8).
004400     05  RES-VERSION-NBR             PIC S9(4)      COMP.
004500     05  FILLER                      PIC X(40).
