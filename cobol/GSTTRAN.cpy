000100******************************************************************
000200*    GSTTRAN  --  GUEST MAINTENANCE TRANSACTION LAYOUT          *
000300*    ONE TRANSACTION PER REQUESTED GUEST-MAINTENANCE OPERATION.  *
000400*    CARRIES AN ACTION CODE PLUS THE FIELDS NEEDED FOR THAT      *
000500*    ACTION - FED TO GSTMAINT FROM THE DAY'S MAINTENANCE FILE.   *
000600******************************************************************
000700*    03/02/89  RTO  ORIGINAL LAYOUT (CREATE/UPDATE/DELETE ONLY)
000800*    07/18/02  LMP  0147  ADDED THE LOOKUP ACTIONS AND THE
000900*              GST-TRAN-SEARCH-ARG FIELD FOR PHONE/NAME LOOKUPS
001000******************************************************************
001100 01  GST-TRANSACTION-REC.
001200     05  GST-TRAN-ACTION             PIC X(8).
001300         88  GST-ACT-CREATE              VALUE "CREATE".
001400         88  GST-ACT-UPDATE              VALUE "UPDATE".
001500         88  GST-ACT-DELETE              VALUE "DELETE".
001600         88  GST-ACT-LOOKUP-CARD         VALUE "LKCARD".
001700         88  GST-ACT-LOOKUP-PHONE        VALUE "LKPHONE".
001800         88  GST-ACT-LOOKUP-NAME         VALUE "LKNAME".
001900     05  GST-TRAN-ID                 PIC S9(9)      COMP-3.
002000     05  GST-TRAN-DATA.
002100         10  GST-T-FULL-NAME         PIC X(50).
002200         10  GST-T-ID-CARD-NUMBER    PIC X(20).
002300         10  GST-T-PHONE             PIC X(20).
002400         10  GST-T-EMAIL             PIC X(100).
002500         10  GST-T-GENDER            PIC X(6).
002600         10  GST-T-DATE-OF-BIRTH     PIC 9(8).
002700         10  GST-T-ADDRESS           PIC X(200).
002800         10  GST-T-PREFERENCES       PIC X(100).
002900         10  GST-T-SPECIAL-REQUESTS  PIC X(500).
003000     05  GST-TRAN-SEARCH-ARG         PIC X(100).
003100     05  FILLER                      PIC X(20).
