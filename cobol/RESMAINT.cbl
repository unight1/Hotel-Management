000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RESMAINT.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/09/89.
000700 DATE-COMPILED. 03/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  03/09/89  RTO  0000  ORIGINAL PROGRAM - RESERVATION CREATE,
001300*            CHANGE AND DELETE AGAINST THE RESERVATION MASTER.
001400*            CALLS STAYCALC FOR THE STAY LENGTH AND TOTAL AMOUNT
001500*  02/04/92  RTO  0061  CALLS RESCONFL BEFORE ACCEPTING A CREATE -
001600*            REJECTS A CANDIDATE THAT OVERLAPS AN EXISTING
001700*            CONFIRMED OR CHECKED-IN RESERVATION ON THE SAME ROOM
001800*  01/09/99  RTO  Y2K1  CHECK-IN/CHECK-OUT/CREATED/UPDATED DATES
001900*            NOW FULL CENTURY - SEE RESMSTR AND STAYCALC
002000*  11/04/03  LMP  0201  UPDATE NO LONGER RE-RUNS THE CONFLICT SCAN
002100*            OR THE STAY CALCULATION UNLESS THE ROOM OR THE DATES
002200*            ACTUALLY CHANGED ON THE TRANSACTION - SAVES A FULL
002300*            TABLE SCAN ON PLAIN STATUS-ONLY OR NOTE-ONLY CHANGES
002400*  07/18/02  LMP  0147  LOOKUP ACTIONS ADDED, RUN-CTL-FILE AND
002500*            UPSI-0 TEST-RUN SWITCH ADDED TO MATCH GSTMAINT/
002600*            RMMAINT
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
003600            OFF STATUS IS NORMAL-PRODUCTION-RUN.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT SYSOUT
004100         ASSIGN TO UT-S-SYSOUT
004200         ORGANIZATION IS SEQUENTIAL.
004300
004400     SELECT RUN-CTL-FILE
004500         ASSIGN TO UT-S-RUNCTL
004600         FILE STATUS IS CFCODE.
004700
004800     SELECT RES-TRAN-FILE
004900         ASSIGN TO UT-S-RESTRAN
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS TFCODE.
005200
005300     SELECT GUEST-MASTER-IN
005400         ASSIGN TO GSTMSTRI
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS GIFCODE.
005700
005800     SELECT ROOM-MASTER-IN
005900         ASSIGN TO RMMSTRI
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS RIFCODE.
006200
006300     SELECT RESERVATION-MASTER-IN
006400         ASSIGN TO RESMSTRI
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS VIFCODE.
006700
006800     SELECT RESERVATION-MASTER-OUT
006900         ASSIGN TO RESMSTRO
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS VOFCODE.
007200
007300     SELECT RES-RESULT-FILE
007400         ASSIGN TO UT-S-RESRSLT
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS RFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 100 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                      PIC X(100).
008700
008800*  ONE-RECORD RUN-DATE CONTROL CARD - STAMPS CREATED-AT/UPDATED.
008900 FD  RUN-CTL-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS RUN-CTL-REC.
009500 01  RUN-CTL-REC.
009600     05  RUNCTL-RUN-DATE                 PIC 9(8).
009700     05  FILLER                          PIC X(72).
009800
009900 FD  RES-TRAN-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 737 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RES-TRAN-FILE-REC.
010500 01  RES-TRAN-FILE-REC                PIC X(737).
010600
010700*  READ-ONLY REFERENCE COPIES - NO REWRITE OF GUEST OR ROOM
010800*  MASTER HAPPENS IN THIS PROGRAM.
010900 FD  GUEST-MASTER-IN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 1055 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS GUEST-MASTER-IN-REC.
011500 01  GUEST-MASTER-IN-REC              PIC X(1055).
011600
011700 FD  ROOM-MASTER-IN
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 435 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS ROOM-MASTER-IN-REC.
012300 01  ROOM-MASTER-IN-REC               PIC X(435).
012400
012500 FD  RESERVATION-MASTER-IN
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 746 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS RESERVATION-MASTER-IN-REC.
013100 01  RESERVATION-MASTER-IN-REC        PIC X(746).
013200
013300 FD  RESERVATION-MASTER-OUT
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 746 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS RESERVATION-MASTER-OUT-REC.
013900 01  RESERVATION-MASTER-OUT-REC       PIC X(746).
014000
014100 FD  RES-RESULT-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 200 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS RES-RESULT-REC.
014700 01  RES-RESULT-REC.
014800     05  RESR-TRAN-ID                 PIC S9(9)      COMP-3.
014900     05  RESR-TRAN-ACTION             PIC X(8).
015000     05  RESR-RESULT-CODE             PIC X(1).
015100         88  RESR-IS-ACCEPTED             VALUE "A".
015200         88  RESR-IS-REJECTED             VALUE "R".
015300         88  RESR-IS-FOUND                VALUE "F".
015400         88  RESR-IS-NOT-FOUND            VALUE "N".
015500     05  RESR-REASON                  PIC X(60).
015600     05  RESR-RESV-DATA.
015700         10  RESR-RES-ID              PIC S9(9)      COMP-3.
015800         10  RESR-RESERVATION-NBR     PIC X(30).
015900         10  RESR-GUEST-ID            PIC S9(9)      COMP-3.
016000         10  RESR-ROOM-ID             PIC S9(9)      COMP-3.
016100         10  RESR-CHECK-IN-DATE       PIC 9(8).
016200         10  RESR-CHECK-OUT-DATE      PIC 9(8).
016300         10  RESR-TOTAL-AMOUNT        PIC S9(9)V99   COMP-3.
016400         10  RESR-STATUS              PIC X(12).
016500     05  FILLER                       PIC X(27).
016600 01  RES-RESULT-LINE REDEFINES RES-RESULT-REC
016700                                  PIC X(200).
016800
016900 WORKING-STORAGE SECTION.
017000 01  FILE-STATUS-CODES.
017100     05  CFCODE                       PIC X(2).
017200     05  TFCODE                       PIC X(2).
017300         88  NO-MORE-TRANSACTIONS         VALUE "10".
017400     05  GIFCODE                      PIC X(2).
017500         88  NO-MORE-GUEST-MASTER         VALUE "10".
017600     05  RIFCODE                      PIC X(2).
017700         88  NO-MORE-ROOM-MASTER          VALUE "10".
017800     05  VIFCODE                      PIC X(2).
017900         88  NO-MORE-RESV-MASTER          VALUE "10".
018000     05  VOFCODE                      PIC X(2).
018100     05  RFCODE                       PIC X(2).
018200
018300 01  WS-RUN-DATE                      PIC 9(8)       VALUE ZERO.
018400 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
018500     05  WS-RUN-CC                    PIC 9(2).
018600     05  WS-RUN-YY                    PIC 9(2).
018700     05  WS-RUN-MM                    PIC 9(2).
018800     05  WS-RUN-DD                    PIC 9(2).
018900
019000 01  GST-TABLE-COUNT                  PIC S9(5)      COMP
019100                                       VALUE ZERO.
019200 01  GST-CHECK-AREA.
019300     05  GST-CHECK-ROW OCCURS 1 TO 9000 TIMES
019400             DEPENDING ON GST-TABLE-COUNT
019500             ASCENDING KEY IS GCK-GUEST-ID
019600             INDEXED BY GCK-IDX.
019700         10  GCK-GUEST-ID             PIC S9(9)      COMP-3.
019800
019900 01  RM-TABLE-COUNT                   PIC S9(5)      COMP
020000                                       VALUE ZERO.
020100 01  RM-CHECK-AREA.
020200     05  RM-CHECK-ROW OCCURS 1 TO 2000 TIMES
020300             DEPENDING ON RM-TABLE-COUNT
020400             ASCENDING KEY IS RCK-ROOM-ID
020500             INDEXED BY RCK-IDX.
020600         10  RCK-ROOM-ID              PIC S9(9)      COMP-3.
020700         10  RCK-ROOM-PRICE           PIC S9(9)V99   COMP-3.
020800         10  RCK-ACTIVE-SW            PIC X(1).
020900             88  RCK-ROOM-IS-ACTIVE       VALUE "Y".
021000
021100 01  RES-TABLE-COUNT                  PIC S9(5)      COMP
021200                                       VALUE ZERO.
021300 01  RES-NEXT-ID                      PIC S9(9)      COMP-3
021400                                       VALUE ZERO.
021500
021600 01  RES-TABLE-AREA.
021700     05  RES-TABLE-ROW OCCURS 1 TO 9000 TIMES
021800             DEPENDING ON RES-TABLE-COUNT
021900             ASCENDING KEY IS RES-M-ID
022000             INDEXED BY RES-IDX.
022100         10  RES-M-ID                 PIC S9(9)      COMP-3.
022200         10  RES-M-RESERVATION-NBR    PIC X(30).
022300         10  RES-M-GUEST-ID           PIC S9(9)      COMP-3.
022400         10  RES-M-ROOM-ID            PIC S9(9)      COMP-3.
022500         10  RES-M-PREFERRED-TYPE     PIC X(50).
022600         10  RES-M-CHECK-IN-DATE      PIC 9(8).
022700         10  RES-M-CHECK-OUT-DATE     PIC 9(8).
022800         10  RES-M-STAY-RANGE REDEFINES RES-M-CHECK-IN-DATE.
022900             15  RES-M-IN-CCYY        PIC 9(4).
023000             15  RES-M-IN-MM          PIC 9(2).
023100             15  RES-M-IN-DD          PIC 9(2).
023200             15  RES-M-OUT-CCYY       PIC 9(4).
023300             15  RES-M-OUT-MM         PIC 9(2).
023400             15  RES-M-OUT-DD         PIC 9(2).
023500         10  RES-M-NBR-OF-GUESTS      PIC S9(4)      COMP-3.
023600         10  RES-M-TOTAL-AMOUNT       PIC S9(9)V99   COMP-3.
023700         10  RES-M-PAID-AMOUNT        PIC S9(9)V99   COMP-3.
023800         10  RES-M-STATUS             PIC X(12).
023900             88  RES-M-IS-PENDING         VALUE "PENDING     ".
024000             88  RES-M-IS-CONFIRMED       VALUE "CONFIRMED   ".
024100             88  RES-M-IS-CHECKED-IN      VALUE "CHECKED_IN  ".
024200             88  RES-M-IS-CHECKED-OUT     VALUE "CHECKED_OUT ".
024300             88  RES-M-IS-CANCELLED       VALUE "CANCELLED   ".
024400         10  RES-M-SPECIAL-REQUESTS   PIC X(500).
024500         10  RES-M-CREATED-BY         PIC X(50).
024600         10  RES-M-CREATED-AT         PIC 9(8).
024700         10  RES-M-UPDATED-AT         PIC 9(8).
024800         10  RES-M-VERSION-NBR        PIC S9(4)      COMP.
024900         10  RES-M-ROW-DELETED-SW     PIC X(1).
025000             88  RES-M-ROW-IS-DELETED     VALUE "Y".
025100             88  RES-M-ROW-IS-ACTIVE      VALUE "N".
025200
025300 01  SAVE-IDX-FIELDS.
025400     05  SAVE-RES-IDX                 PIC S9(5)      COMP.
025500     05  HOLD-IDX                     PIC S9(5)      COMP.
025600
025700 01  EDIT-SWITCHES.
025800     05  EDIT-FAILED-SW               PIC X(1).
025900         88  EDIT-HAS-FAILED              VALUE "Y".
026000     05  ROW-FOUND-SW                 PIC X(1).
026100         88  ROW-WAS-FOUND                VALUE "Y".
026200     05  SCAN-MATCH-SW                PIC X(1).
026300         88  SCAN-ROW-MATCHES             VALUE "Y".
026400     05  NEEDS-RECHECK-SW             PIC X(1).
026500         88  CONFLICT-RECHECK-NEEDED      VALUE "Y".
026600
026700 01  WS-COUNTERS.
026800     05  TRANSACTIONS-READ            PIC S9(7)      COMP.
026900     05  RESV-CREATED                 PIC S9(7)      COMP.
027000     05  RESV-UPDATED                 PIC S9(7)      COMP.
027100     05  RESV-DELETED                 PIC S9(7)      COMP.
027200     05  TRANSACTIONS-REJECTED        PIC S9(7)      COMP.
027300     05  LOOKUPS-PERFORMED            PIC S9(7)      COMP.
027400     05  MASTER-ROWS-WRITTEN          PIC S9(7)      COMP.
027500
027600 01  WS-ROOM-PRICE-HOLD               PIC S9(9)V99   COMP-3.
027700
027800*  THE CONFLICT-TEST AND STAY-CALC INTERFACE BLOCKS MIRROR THE
027900*  LINKAGE SECTIONS OF RESCONFL AND STAYCALC EXACTLY.
028000 01  CONFLICT-TEST-REC.
028100     05  CT-EXISTING-RES-ID           PIC S9(9)      COMP-3.
028200     05  CT-EXISTING-STATUS           PIC X(12).
028300         88  CT-EXISTING-IS-CONFIRMED     VALUE "CONFIRMED   ".
028400         88  CT-EXISTING-IS-CHECKED-IN    VALUE "CHECKED_IN  ".
028500     05  CT-EXISTING-CHECK-IN         PIC 9(8).
028600     05  CT-EXISTING-CHECK-OUT        PIC 9(8).
028700     05  CT-CANDIDATE-RES-ID          PIC S9(9)      COMP-3.
028800     05  CT-CANDIDATE-CHECK-IN        PIC 9(8).
028900     05  CT-CANDIDATE-CHECK-OUT       PIC 9(8).
029000     05  CT-CONFLICT-SW               PIC X(1).
029100         88  CT-IS-CONFLICT               VALUE "Y".
029200         88  CT-NOT-CONFLICT              VALUE "N".
029300
029400 01  STAY-CALC-REC.
029500     05  SC-CHECK-IN-DATE             PIC 9(8).
029600     05  SC-CHECK-OUT-DATE            PIC 9(8).
029700     05  SC-ROOM-PRICE                PIC S9(9)V99   COMP-3.
029800     05  SC-AMOUNT-SUPPLIED-SW        PIC X(1).
029900         88  SC-AMOUNT-WAS-SUPPLIED       VALUE "Y".
030000     05  SC-TOTAL-AMOUNT              PIC S9(9)V99   COMP-3.
030100     05  SC-STAY-DAYS                 PIC S9(5)      COMP-3.
030200     05  SC-STAY-INVALID-SW           PIC X(1).
030300         88  SC-STAY-IS-INVALID           VALUE "Y".
030400
030500 01  SUBPGM-RETURN-CD                 PIC S9(4)      COMP.
030600
030700 COPY RESTRAN.
030800 COPY RESMSTR.
030900 COPY ABENDREC.
031000
031100 PROCEDURE DIVISION.
031200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031300     PERFORM 050-LOAD-GUEST-TABLE THRU 050-EXIT
031400         UNTIL NO-MORE-GUEST-MASTER.
031500     PERFORM 060-LOAD-ROOM-TABLE THRU 060-EXIT
031600         UNTIL NO-MORE-ROOM-MASTER.
031700     PERFORM 070-LOAD-RESV-MASTER THRU 070-EXIT
031800         UNTIL NO-MORE-RESV-MASTER.
031900     PERFORM 100-MAINLINE THRU 100-EXIT
032000         UNTIL NO-MORE-TRANSACTIONS.
032100     PERFORM 800-REWRITE-RESV-MASTER THRU 800-EXIT.
032200     PERFORM 900-CLEANUP THRU 900-EXIT.
032300     MOVE ZERO TO RETURN-CODE.
032400     GOBACK.
032500
032600 000-HOUSEKEEPING.
032700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032800     DISPLAY "******** BEGIN JOB RESMAINT ********".
032900     IF TEST-RUN-REQUESTED
033000         DISPLAY "******** UPSI-0 IS ON - TEST RUN, NO MASTER "
033100                 "REWRITE ********"
033200     END-IF.
033300     OPEN INPUT RUN-CTL-FILE, RES-TRAN-FILE, GUEST-MASTER-IN,
033400                ROOM-MASTER-IN, RESERVATION-MASTER-IN.
033500     OPEN OUTPUT RES-RESULT-FILE, SYSOUT.
033600     INITIALIZE WS-COUNTERS.
033700     MOVE ZERO TO GST-TABLE-COUNT, RM-TABLE-COUNT,
033800                  RES-TABLE-COUNT, RES-NEXT-ID.
033900
034000     READ RUN-CTL-FILE INTO RUN-CTL-REC
034100         AT END
034200             MOVE "** RUN-CTL-FILE IS EMPTY" TO ABEND-REASON
034300             GO TO 1000-ABEND-RTN
034400     END-READ.
034500     MOVE RUNCTL-RUN-DATE TO WS-RUN-DATE.
034600     IF WS-RUN-CC NOT EQUAL TO 19 AND WS-RUN-CC NOT EQUAL TO 20
034700         MOVE "** RUN-CTL-FILE DATE HAS A BAD CENTURY"
034800                                    TO ABEND-REASON
034900         MOVE WS-RUN-DATE TO ACTUAL-VAL
035000         GO TO 1000-ABEND-RTN
035100     END-IF.
035200     CLOSE RUN-CTL-FILE.
035300
035400     READ RES-TRAN-FILE INTO RES-TRANSACTION-REC
035500         AT END
035600             CONTINUE
035700     END-READ.
035800 000-EXIT.
035900     EXIT.
036000
036100 050-LOAD-GUEST-TABLE.
036200     MOVE "050-LOAD-GUEST-TABLE" TO PARA-NAME.
036300     READ GUEST-MASTER-IN INTO GUEST-MASTER-RECORD
036400         AT END
036500             GO TO 050-EXIT
036600     END-READ.
036700     ADD 1 TO GST-TABLE-COUNT.
036800     SET GCK-IDX TO GST-TABLE-COUNT.
036900     MOVE GST-ID TO GCK-GUEST-ID(GCK-IDX).
037000 050-EXIT.
037100     EXIT.
037200
037300 060-LOAD-ROOM-TABLE.
037400     MOVE "060-LOAD-ROOM-TABLE" TO PARA-NAME.
037500     READ ROOM-MASTER-IN INTO ROOM-MASTER-RECORD
037600         AT END
037700             GO TO 060-EXIT
037800     END-READ.
037900     ADD 1 TO RM-TABLE-COUNT.
038000     SET RCK-IDX TO RM-TABLE-COUNT.
038100     MOVE RM-ID             TO RCK-ROOM-ID(RCK-IDX).
038200     MOVE RM-PRICE          TO RCK-ROOM-PRICE(RCK-IDX).
038300     MOVE RM-IS-ACTIVE      TO RCK-ACTIVE-SW(RCK-IDX).
038400 060-EXIT.
038500     EXIT.
038600
038700 070-LOAD-RESV-MASTER.
038800     MOVE "070-LOAD-RESV-MASTER" TO PARA-NAME.
038900     READ RESERVATION-MASTER-IN INTO RESERVATION-MASTER-RECORD
039000         AT END
039100             GO TO 070-EXIT
039200     END-READ.
039300     ADD 1 TO RES-TABLE-COUNT.
039400     SET RES-IDX TO RES-TABLE-COUNT.
039500     MOVE RES-ID                TO RES-M-ID(RES-IDX).
039600     MOVE RES-RESERVATION-NUMBER TO
039700          RES-M-RESERVATION-NBR(RES-IDX).
039800     MOVE RES-GUEST-ID          TO RES-M-GUEST-ID(RES-IDX).
039900     MOVE RES-ROOM-ID           TO RES-M-ROOM-ID(RES-IDX).
040000     MOVE RES-PREFERRED-ROOM-TYPE TO
040100          RES-M-PREFERRED-TYPE(RES-IDX).
040200     MOVE RES-CHECK-IN-DATE     TO RES-M-CHECK-IN-DATE(RES-IDX).
040300     MOVE RES-CHECK-OUT-DATE    TO RES-M-CHECK-OUT-DATE(RES-IDX).
040400     MOVE RES-NUMBER-OF-GUESTS  TO RES-M-NBR-OF-GUESTS(RES-IDX).
040500     MOVE RES-TOTAL-AMOUNT      TO RES-M-TOTAL-AMOUNT(RES-IDX).
040600     MOVE RES-PAID-AMOUNT       TO RES-M-PAID-AMOUNT(RES-IDX).
040700     MOVE RES-STATUS            TO RES-M-STATUS(RES-IDX).
040800     MOVE RES-SPECIAL-REQUESTS  TO
040900          RES-M-SPECIAL-REQUESTS(RES-IDX).
041000     MOVE RES-CREATED-BY        TO RES-M-CREATED-BY(RES-IDX).
041100     MOVE RES-CREATED-AT        TO RES-M-CREATED-AT(RES-IDX).
041200     MOVE RES-UPDATED-AT        TO RES-M-UPDATED-AT(RES-IDX).
041300     MOVE RES-VERSION-NBR       TO RES-M-VERSION-NBR(RES-IDX).
041400     MOVE "N"                   TO RES-M-ROW-DELETED-SW(RES-IDX).
041500     IF RES-ID GREATER THAN RES-NEXT-ID
041600         MOVE RES-ID TO RES-NEXT-ID
041700     END-IF.
041800 070-EXIT.
041900     EXIT.
042000
042100 100-MAINLINE.
042200     MOVE "100-MAINLINE" TO PARA-NAME.
042300     ADD 1 TO TRANSACTIONS-READ.
042400     MOVE SPACES TO RES-RESULT-REC.
042500     MOVE RES-TRAN-ID TO RESR-TRAN-ID.
042600     MOVE RES-TRAN-ACTION TO RESR-TRAN-ACTION.
042700     MOVE "N" TO EDIT-FAILED-SW.
042800
042900     EVALUATE TRUE
043000         WHEN RES-ACT-CREATE
043100             PERFORM 200-CREATE-RESERVATION THRU 200-EXIT
043200         WHEN RES-ACT-UPDATE
043300             PERFORM 300-UPDATE-RESERVATION THRU 300-EXIT
043400         WHEN RES-ACT-DELETE
043500             PERFORM 400-DELETE-RESERVATION THRU 400-EXIT
043600         WHEN RES-ACT-LOOKUP-GUEST
043700             PERFORM 500-LOOKUP-GUEST THRU 500-EXIT
043800         WHEN RES-ACT-LOOKUP-ROOM
043900             PERFORM 510-LOOKUP-ROOM THRU 510-EXIT
044000         WHEN RES-ACT-LOOKUP-STATUS
044100             PERFORM 520-LOOKUP-STATUS THRU 520-EXIT
044200         WHEN RES-ACT-LOOKUP-DATES
044300             PERFORM 530-LOOKUP-DATES THRU 530-EXIT
044400         WHEN OTHER
044500             MOVE "** UNKNOWN ACTION CODE ON RES-TRAN-FILE"
044600                                    TO ABEND-REASON
044700             MOVE RES-TRAN-ACTION TO ACTUAL-VAL
044800             GO TO 1000-ABEND-RTN
044900     END-EVALUATE.
045000
045100     READ RES-TRAN-FILE INTO RES-TRANSACTION-REC
045200         AT END
045300             CONTINUE
045400     END-READ.
045500 100-EXIT.
045600     EXIT.
045700
045800 200-CREATE-RESERVATION.
045900     MOVE "200-CREATE-RESERVATION" TO PARA-NAME.
046000     PERFORM 210-EDIT-GUEST-ROOM-EXIST THRU 210-EXIT.
046100     IF NOT EDIT-HAS-FAILED
046200         PERFORM 220-CHECK-CONFLICTS THRU 220-EXIT
046300     END-IF.
046400     IF EDIT-HAS-FAILED
046500         MOVE "R" TO RESR-RESULT-CODE
046600         ADD 1 TO TRANSACTIONS-REJECTED
046700         PERFORM 600-WRITE-RESULT THRU 600-EXIT
046800         GO TO 200-EXIT
046900     END-IF.
047000
047100     PERFORM 230-CALC-STAY THRU 230-EXIT.
047200     IF EDIT-HAS-FAILED
047300         MOVE "R" TO RESR-RESULT-CODE
047400         ADD 1 TO TRANSACTIONS-REJECTED
047500         PERFORM 600-WRITE-RESULT THRU 600-EXIT
047600         GO TO 200-EXIT
047700     END-IF.
047800
047900     ADD 1 TO RES-NEXT-ID.
048000     ADD 1 TO RES-TABLE-COUNT.
048100     SET RES-IDX TO RES-TABLE-COUNT.
048200     MOVE RES-NEXT-ID         TO RES-M-ID(RES-IDX).
048300     MOVE RES-T-RESERVATION-NBR TO RES-M-RESERVATION-NBR(RES-IDX).
048400     MOVE RES-T-GUEST-ID      TO RES-M-GUEST-ID(RES-IDX).
048500     MOVE RES-T-ROOM-ID       TO RES-M-ROOM-ID(RES-IDX).
048600     MOVE RES-T-PREFERRED-TYPE TO RES-M-PREFERRED-TYPE(RES-IDX).
048700     MOVE RES-T-CHECK-IN-DATE TO RES-M-CHECK-IN-DATE(RES-IDX).
048800     MOVE RES-T-CHECK-OUT-DATE TO RES-M-CHECK-OUT-DATE(RES-IDX).
048900     MOVE RES-T-NBR-OF-GUESTS TO RES-M-NBR-OF-GUESTS(RES-IDX).
049000     MOVE SC-TOTAL-AMOUNT     TO RES-M-TOTAL-AMOUNT(RES-IDX).
049100     MOVE ZERO                TO RES-M-PAID-AMOUNT(RES-IDX).
049200     MOVE "PENDING     "      TO RES-M-STATUS(RES-IDX).
049300     MOVE RES-T-SPECIAL-REQUESTS
049400                              TO RES-M-SPECIAL-REQUESTS(RES-IDX).
049500     MOVE RES-T-CREATED-BY    TO RES-M-CREATED-BY(RES-IDX).
049600     MOVE WS-RUN-DATE         TO RES-M-CREATED-AT(RES-IDX).
049700     MOVE WS-RUN-DATE         TO RES-M-UPDATED-AT(RES-IDX).
049800     MOVE 1                   TO RES-M-VERSION-NBR(RES-IDX).
049900     MOVE "N"                 TO RES-M-ROW-DELETED-SW(RES-IDX).
050000
050100     MOVE "A" TO RESR-RESULT-CODE.
050200     PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT.
050300     MOVE "RESERVATION ACCEPTED, PENDING PAYMENT" TO RESR-REASON.
050400     ADD 1 TO RESV-CREATED.
050500     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
050600 200-EXIT.
050700     EXIT.
050800
050900 210-EDIT-GUEST-ROOM-EXIST.
051000     MOVE "210-EDIT-GUEST-ROOM-EXIST" TO PARA-NAME.
051100     MOVE "N" TO EDIT-FAILED-SW.
051200     SET GCK-IDX TO 1.
051300     SEARCH ALL GST-CHECK-ROW
051400         AT END
051500             MOVE "Y" TO EDIT-FAILED-SW
051600             MOVE "GUEST ID NOT ON FILE" TO RESR-REASON
051700         WHEN GCK-GUEST-ID(GCK-IDX) EQUAL TO RES-T-GUEST-ID
051800             CONTINUE
051900     END-SEARCH.
052000     IF EDIT-HAS-FAILED
052100         GO TO 210-EXIT
052200     END-IF.
052300
052400     SET RCK-IDX TO 1.
052500     SEARCH ALL RM-CHECK-ROW
052600         AT END
052700             MOVE "Y" TO EDIT-FAILED-SW
052800             MOVE "ROOM ID NOT ON FILE" TO RESR-REASON
052900         WHEN RCK-ROOM-ID(RCK-IDX) EQUAL TO RES-T-ROOM-ID
053000             IF NOT RCK-ROOM-IS-ACTIVE(RCK-IDX)
053100                 MOVE "Y" TO EDIT-FAILED-SW
053200                 MOVE "ROOM IS NOT ACTIVE" TO RESR-REASON
053300             ELSE
053400                 MOVE RCK-ROOM-PRICE(RCK-IDX) TO
053500                      WS-ROOM-PRICE-HOLD
053600             END-IF
053700     END-SEARCH.
053800 210-EXIT.
053900     EXIT.
054000
054100*  SCANS EVERY ACTIVE RESERVATION FOR THE SAME ROOM AND CALLS
054200*  RESCONFL ONCE PER EXISTING ROW - STOPS ON THE FIRST CONFLICT.
054300 220-CHECK-CONFLICTS.
054400     MOVE "220-CHECK-CONFLICTS" TO PARA-NAME.
054500     MOVE "N" TO CT-CONFLICT-SW.
054600     MOVE ZERO TO CT-CANDIDATE-RES-ID.
054700     MOVE RES-T-CHECK-IN-DATE TO CT-CANDIDATE-CHECK-IN.
054800     MOVE RES-T-CHECK-OUT-DATE TO CT-CANDIDATE-CHECK-OUT.
054900     PERFORM 225-TEST-ONE-ROOM-ROW THRU 225-EXIT
055000         VARYING HOLD-IDX FROM 1 BY 1
055100         UNTIL HOLD-IDX GREATER THAN RES-TABLE-COUNT
055200            OR CT-IS-CONFLICT.
055300     IF CT-IS-CONFLICT
055400         MOVE "Y" TO EDIT-FAILED-SW
055500         MOVE "ROOM NOT AVAILABLE FOR THOSE DATES" TO RESR-REASON
055600     END-IF.
055700 220-EXIT.
055800     EXIT.
055900
056000 225-TEST-ONE-ROOM-ROW.
056100     IF RES-M-ROW-IS-ACTIVE(HOLD-IDX)
056200       AND RES-M-ROOM-ID(HOLD-IDX) EQUAL TO RES-T-ROOM-ID
056300         MOVE RES-M-ID(HOLD-IDX) TO CT-EXISTING-RES-ID
056400         MOVE RES-M-STATUS(HOLD-IDX) TO CT-EXISTING-STATUS
056500         MOVE RES-M-CHECK-IN-DATE(HOLD-IDX) TO
056600              CT-EXISTING-CHECK-IN
056700         MOVE RES-M-CHECK-OUT-DATE(HOLD-IDX)
056800                                    TO CT-EXISTING-CHECK-OUT
056900         CALL "RESCONFL" USING CONFLICT-TEST-REC, SUBPGM-RETURN-CD
057000     END-IF.
057100 225-EXIT.
057200     EXIT.
057300
057400 230-CALC-STAY.
057500     MOVE "230-CALC-STAY" TO PARA-NAME.
057600     MOVE RES-T-CHECK-IN-DATE TO SC-CHECK-IN-DATE.
057700     MOVE RES-T-CHECK-OUT-DATE TO SC-CHECK-OUT-DATE.
057800     MOVE WS-ROOM-PRICE-HOLD TO SC-ROOM-PRICE.
057900     MOVE RES-T-AMOUNT-SUPPLIED-SW TO SC-AMOUNT-SUPPLIED-SW.
058000     IF SC-AMOUNT-WAS-SUPPLIED
058100         MOVE RES-T-TOTAL-AMOUNT TO SC-TOTAL-AMOUNT
058200     END-IF.
058300     CALL "STAYCALC" USING STAY-CALC-REC, SUBPGM-RETURN-CD.
058400     IF SC-STAY-IS-INVALID
058500         MOVE "Y" TO EDIT-FAILED-SW
058600         MOVE "CHECK-OUT DATE NOT AFTER CHECK-IN DATE"
058700                                    TO RESR-REASON
058800     END-IF.
058900 230-EXIT.
059000     EXIT.
059100
059200 300-UPDATE-RESERVATION.
059300     MOVE "300-UPDATE-RESERVATION" TO PARA-NAME.
059400     MOVE "N" TO EDIT-FAILED-SW.
059500     SET RES-IDX TO 1.
059600     SEARCH ALL RES-TABLE-ROW
059700         AT END
059800             MOVE "Y" TO EDIT-FAILED-SW
059900             MOVE "RESERVATION ID NOT FOUND" TO RESR-REASON
060000         WHEN RES-M-ID(RES-IDX) EQUAL TO RES-TRAN-ID
060100             IF RES-M-ROW-IS-DELETED(RES-IDX)
060200                 MOVE "Y" TO EDIT-FAILED-SW
060300                 MOVE "RESERVATION ID NOT FOUND" TO RESR-REASON
060400             END-IF
060500     END-SEARCH.
060600
060700     IF NOT EDIT-HAS-FAILED
060800         PERFORM 310-EDIT-CHG-RESERVATION THRU 310-EXIT
060900     END-IF.
061000
061100     IF EDIT-HAS-FAILED
061200         MOVE "R" TO RESR-RESULT-CODE
061300         ADD 1 TO TRANSACTIONS-REJECTED
061400         PERFORM 600-WRITE-RESULT THRU 600-EXIT
061500         GO TO 300-EXIT
061600     END-IF.
061700
061800     IF RES-T-RESERVATION-NBR NOT EQUAL TO SPACES
061900         MOVE RES-T-RESERVATION-NBR TO
062000              RES-M-RESERVATION-NBR(RES-IDX)
062100     END-IF.
062200     MOVE RES-T-GUEST-ID TO RES-M-GUEST-ID(RES-IDX).
062300     MOVE RES-T-ROOM-ID TO RES-M-ROOM-ID(RES-IDX).
062400     MOVE RES-T-CHECK-IN-DATE TO RES-M-CHECK-IN-DATE(RES-IDX).
062500     MOVE RES-T-CHECK-OUT-DATE TO RES-M-CHECK-OUT-DATE(RES-IDX).
062600     IF CONFLICT-RECHECK-NEEDED
062700         MOVE SC-TOTAL-AMOUNT TO RES-M-TOTAL-AMOUNT(RES-IDX)
062800     ELSE
062900         IF RES-T-AMOUNT-WAS-SUPPLIED
063000             MOVE RES-T-TOTAL-AMOUNT TO
063100                  RES-M-TOTAL-AMOUNT(RES-IDX)
063200         END-IF
063300     END-IF.
063400     IF RES-T-NBR-OF-GUESTS GREATER THAN ZERO
063500         MOVE RES-T-NBR-OF-GUESTS TO
063600              RES-M-NBR-OF-GUESTS(RES-IDX)
063700     END-IF.
063800     IF RES-T-SPECIAL-REQUESTS NOT EQUAL TO SPACES
063900         MOVE RES-T-SPECIAL-REQUESTS TO
064000              RES-M-SPECIAL-REQUESTS(RES-IDX)
064100     END-IF.
064200     MOVE WS-RUN-DATE TO RES-M-UPDATED-AT(RES-IDX).
064300     ADD 1 TO RES-M-VERSION-NBR(RES-IDX).
064400
064500     MOVE "A" TO RESR-RESULT-CODE.
064600     PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT.
064700     MOVE "RESERVATION UPDATED" TO RESR-REASON.
064800     ADD 1 TO RESV-UPDATED.
064900     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
065000 300-EXIT.
065100     EXIT.
065200
065300*  THE GUEST AND ROOM ON THE INCOMING TRANSACTION MUST RESOLVE
065400*  EVERY TIME - NOT JUST WHEN THE ROOM OR DATES ARE CHANGING.
065500*  ONLY A CHANGED ROOM OR A CHANGED STAY DATE FORCES A NEW
065600*  CONFLICT SCAN - A STATUS-ONLY CHANGE DOES NOT TOUCH THAT.
065700 310-EDIT-CHG-RESERVATION.
065800     MOVE "310-EDIT-CHG-RESERVATION" TO PARA-NAME.
065900     SET GCK-IDX TO 1.
066000     SEARCH ALL GST-CHECK-ROW
066100         AT END
066200             MOVE "Y" TO EDIT-FAILED-SW
066300             MOVE "GUEST ID NOT ON FILE" TO RESR-REASON
066400         WHEN GCK-GUEST-ID(GCK-IDX) EQUAL TO RES-T-GUEST-ID
066500             CONTINUE
066600     END-SEARCH.
066700     IF EDIT-HAS-FAILED
066800         GO TO 310-EXIT
066900     END-IF.
067000     MOVE RES-IDX TO SAVE-RES-IDX.
067100     SET RCK-IDX TO 1.
067200     SEARCH ALL RM-CHECK-ROW
067300         AT END
067400             MOVE "Y" TO EDIT-FAILED-SW
067500             MOVE "ROOM ID NOT ON FILE" TO RESR-REASON
067600         WHEN RCK-ROOM-ID(RCK-IDX) EQUAL TO RES-T-ROOM-ID
067700             IF NOT RCK-ROOM-IS-ACTIVE(RCK-IDX)
067800                 MOVE "Y" TO EDIT-FAILED-SW
067900                 MOVE "ROOM IS NOT ACTIVE" TO RESR-REASON
068000             ELSE
068100                 MOVE RCK-ROOM-PRICE(RCK-IDX) TO
068200                      WS-ROOM-PRICE-HOLD
068300             END-IF
068400     END-SEARCH.
068500     SET RES-IDX TO SAVE-RES-IDX.
068600     IF EDIT-HAS-FAILED
068700         GO TO 310-EXIT
068800     END-IF.
068900
069000     MOVE "N" TO NEEDS-RECHECK-SW.
069100     IF RES-T-ROOM-ID NOT EQUAL TO RES-M-ROOM-ID(RES-IDX)
069200       OR RES-T-CHECK-IN-DATE NOT EQUAL TO
069300             RES-M-CHECK-IN-DATE(RES-IDX)
069400       OR RES-T-CHECK-OUT-DATE NOT EQUAL TO
069500             RES-M-CHECK-OUT-DATE(RES-IDX)
069600         MOVE "Y" TO NEEDS-RECHECK-SW
069700     END-IF.
069800
069900     IF NOT CONFLICT-RECHECK-NEEDED
070000         GO TO 310-EXIT
070100     END-IF.
070200
070300     MOVE RES-IDX TO SAVE-RES-IDX.
070400     MOVE "N" TO CT-CONFLICT-SW.
070500     MOVE RES-M-ID(RES-IDX) TO CT-CANDIDATE-RES-ID.
070600     MOVE RES-T-CHECK-IN-DATE TO CT-CANDIDATE-CHECK-IN.
070700     MOVE RES-T-CHECK-OUT-DATE TO CT-CANDIDATE-CHECK-OUT.
070800     PERFORM 225-TEST-ONE-ROOM-ROW THRU 225-EXIT
070900         VARYING HOLD-IDX FROM 1 BY 1
071000         UNTIL HOLD-IDX GREATER THAN RES-TABLE-COUNT
071100            OR CT-IS-CONFLICT.
071200     SET RES-IDX TO SAVE-RES-IDX.
071300     IF CT-IS-CONFLICT
071400         MOVE "Y" TO EDIT-FAILED-SW
071500         MOVE "ROOM NOT AVAILABLE FOR THOSE DATES" TO RESR-REASON
071600         GO TO 310-EXIT
071700     END-IF.
071800
071900     PERFORM 230-CALC-STAY THRU 230-EXIT.
072000 310-EXIT.
072100     EXIT.
072200
072300 400-DELETE-RESERVATION.
072400     MOVE "400-DELETE-RESERVATION" TO PARA-NAME.
072500     MOVE "N" TO EDIT-FAILED-SW.
072600     SET RES-IDX TO 1.
072700     SEARCH ALL RES-TABLE-ROW
072800         AT END
072900             MOVE "Y" TO EDIT-FAILED-SW
073000             MOVE "RESERVATION ID NOT FOUND" TO RESR-REASON
073100         WHEN RES-M-ID(RES-IDX) EQUAL TO RES-TRAN-ID
073200             IF RES-M-ROW-IS-DELETED(RES-IDX)
073300                 MOVE "Y" TO EDIT-FAILED-SW
073400                 MOVE "RESERVATION ID NOT FOUND" TO RESR-REASON
073500             END-IF
073600     END-SEARCH.
073700
073800     IF EDIT-HAS-FAILED
073900         MOVE "R" TO RESR-RESULT-CODE
074000         ADD 1 TO TRANSACTIONS-REJECTED
074100         PERFORM 600-WRITE-RESULT THRU 600-EXIT
074200         GO TO 400-EXIT
074300     END-IF.
074400
074500     MOVE "Y" TO RES-M-ROW-DELETED-SW(RES-IDX).
074600     MOVE "A" TO RESR-RESULT-CODE.
074700     MOVE RES-M-ID(RES-IDX) TO RESR-RES-ID.
074800     MOVE "RESERVATION DELETED" TO RESR-REASON.
074900     ADD 1 TO RESV-DELETED.
075000     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
075100 400-EXIT.
075200     EXIT.
075300
075400 500-LOOKUP-GUEST.
075500     MOVE "500-LOOKUP-GUEST" TO PARA-NAME.
075600     MOVE "N" TO SCAN-MATCH-SW.
075700     PERFORM 505-SCAN-GUEST-HIT THRU 505-EXIT
075800         VARYING RES-IDX FROM 1 BY 1
075900         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
076000     IF NOT SCAN-ROW-MATCHES
076100         MOVE "N" TO RESR-RESULT-CODE
076200         MOVE "NO RESERVATIONS FOR THAT GUEST" TO RESR-REASON
076300         PERFORM 600-WRITE-RESULT THRU 600-EXIT
076400     END-IF.
076500     ADD 1 TO LOOKUPS-PERFORMED.
076600 500-EXIT.
076700     EXIT.
076800
076900 505-SCAN-GUEST-HIT.
077000     IF RES-M-ROW-IS-ACTIVE(RES-IDX)
077100       AND RES-M-GUEST-ID(RES-IDX) EQUAL TO RES-SRCH-GUEST-ID
077200         MOVE "Y" TO SCAN-MATCH-SW
077300         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
077400         MOVE "MATCHING RESERVATION RECORD" TO RESR-REASON
077500         PERFORM 600-WRITE-RESULT THRU 600-EXIT
077600     END-IF.
077700 505-EXIT.
077800     EXIT.
077900
078000 510-LOOKUP-ROOM.
078100     MOVE "510-LOOKUP-ROOM" TO PARA-NAME.
078200     MOVE "N" TO SCAN-MATCH-SW.
078300     PERFORM 515-SCAN-ROOM-HIT THRU 515-EXIT
078400         VARYING RES-IDX FROM 1 BY 1
078500         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
078600     IF NOT SCAN-ROW-MATCHES
078700         MOVE "N" TO RESR-RESULT-CODE
078800         MOVE "NO RESERVATIONS FOR THAT ROOM" TO RESR-REASON
078900         PERFORM 600-WRITE-RESULT THRU 600-EXIT
079000     END-IF.
079100     ADD 1 TO LOOKUPS-PERFORMED.
079200 510-EXIT.
079300     EXIT.
079400
079500 515-SCAN-ROOM-HIT.
079600     IF RES-M-ROW-IS-ACTIVE(RES-IDX)
079700       AND RES-M-ROOM-ID(RES-IDX) EQUAL TO RES-SRCH-ROOM-ID
079800         MOVE "Y" TO SCAN-MATCH-SW
079900         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
080000         MOVE "MATCHING RESERVATION RECORD" TO RESR-REASON
080100         PERFORM 600-WRITE-RESULT THRU 600-EXIT
080200     END-IF.
080300 515-EXIT.
080400     EXIT.
080500
080600 520-LOOKUP-STATUS.
080700     MOVE "520-LOOKUP-STATUS" TO PARA-NAME.
080800     MOVE "N" TO SCAN-MATCH-SW.
080900     PERFORM 525-SCAN-STATUS-HIT THRU 525-EXIT
081000         VARYING RES-IDX FROM 1 BY 1
081100         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
081200     IF NOT SCAN-ROW-MATCHES
081300         MOVE "N" TO RESR-RESULT-CODE
081400         MOVE "NO RESERVATIONS MATCH THAT STATUS" TO RESR-REASON
081500         PERFORM 600-WRITE-RESULT THRU 600-EXIT
081600     END-IF.
081700     ADD 1 TO LOOKUPS-PERFORMED.
081800 520-EXIT.
081900     EXIT.
082000
082100 525-SCAN-STATUS-HIT.
082200     IF RES-M-ROW-IS-ACTIVE(RES-IDX)
082300       AND RES-M-STATUS(RES-IDX) EQUAL TO RES-SRCH-STATUS
082400         MOVE "Y" TO SCAN-MATCH-SW
082500         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
082600         MOVE "MATCHING RESERVATION RECORD" TO RESR-REASON
082700         PERFORM 600-WRITE-RESULT THRU 600-EXIT
082800     END-IF.
082900 525-EXIT.
083000     EXIT.
083100
083200 530-LOOKUP-DATES.
083300     MOVE "530-LOOKUP-DATES" TO PARA-NAME.
083400     MOVE "N" TO SCAN-MATCH-SW.
083500     PERFORM 535-SCAN-DATES-HIT THRU 535-EXIT
083600         VARYING RES-IDX FROM 1 BY 1
083700         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
083800     IF NOT SCAN-ROW-MATCHES
083900         MOVE "N" TO RESR-RESULT-CODE
084000         MOVE "NO RESERVATIONS IN THAT DATE RANGE" TO RESR-REASON
084100         PERFORM 600-WRITE-RESULT THRU 600-EXIT
084200     END-IF.
084300     ADD 1 TO LOOKUPS-PERFORMED.
084400 530-EXIT.
084500     EXIT.
084600
084700 535-SCAN-DATES-HIT.
084800     IF RES-M-ROW-IS-ACTIVE(RES-IDX)
084900       AND RES-M-CHECK-IN-DATE(RES-IDX) NOT LESS THAN
085000           RES-SRCH-DATE-FROM
085100       AND RES-M-CHECK-IN-DATE(RES-IDX) NOT GREATER THAN
085200           RES-SRCH-DATE-TO
085300         MOVE "Y" TO SCAN-MATCH-SW
085400         PERFORM 590-MOVE-ROW-TO-RESULT THRU 590-EXIT
085500         MOVE "MATCHING RESERVATION RECORD" TO RESR-REASON
085600         PERFORM 600-WRITE-RESULT THRU 600-EXIT
085700     END-IF.
085800 535-EXIT.
085900     EXIT.
086000
086100 590-MOVE-ROW-TO-RESULT.
086200     MOVE "F" TO RESR-RESULT-CODE.
086300     MOVE RES-M-ID(RES-IDX) TO RESR-RES-ID.
086400     MOVE RES-M-RESERVATION-NBR(RES-IDX) TO RESR-RESERVATION-NBR.
086500     MOVE RES-M-GUEST-ID(RES-IDX) TO RESR-GUEST-ID.
086600     MOVE RES-M-ROOM-ID(RES-IDX) TO RESR-ROOM-ID.
086700     MOVE RES-M-CHECK-IN-DATE(RES-IDX) TO RESR-CHECK-IN-DATE.
086800     MOVE RES-M-CHECK-OUT-DATE(RES-IDX) TO RESR-CHECK-OUT-DATE.
086900     MOVE RES-M-TOTAL-AMOUNT(RES-IDX) TO RESR-TOTAL-AMOUNT.
087000     MOVE RES-M-STATUS(RES-IDX) TO RESR-STATUS.
087100 590-EXIT.
087200     EXIT.
087300
087400 600-WRITE-RESULT.
087500     WRITE RES-RESULT-REC.
087600     IF RESR-IS-REJECTED
087700         DISPLAY "** REJECTED TRANSACTION **" RES-RESULT-LINE
087800     END-IF.
087900 600-EXIT.
088000     EXIT.
088100
088200 700-CLOSE-FILES.
088300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
088400     CLOSE RES-TRAN-FILE, GUEST-MASTER-IN, ROOM-MASTER-IN,
088500           RESERVATION-MASTER-IN, RES-RESULT-FILE, SYSOUT.
088600     IF NOT TEST-RUN-REQUESTED
088700         CLOSE RESERVATION-MASTER-OUT
088800     END-IF.
088900 700-EXIT.
089000     EXIT.
089100
089200 800-REWRITE-RESV-MASTER.
089300     MOVE "800-REWRITE-RESV-MASTER" TO PARA-NAME.
089400     IF TEST-RUN-REQUESTED
089500         GO TO 800-EXIT
089600     END-IF.
089700     OPEN OUTPUT RESERVATION-MASTER-OUT.
089800     PERFORM 810-WRITE-ONE-MASTER-ROW THRU 810-EXIT
089900         VARYING RES-IDX FROM 1 BY 1
090000         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
090100 800-EXIT.
090200     EXIT.
090300
090400 810-WRITE-ONE-MASTER-ROW.
090500     IF RES-M-ROW-IS-DELETED(RES-IDX)
090600         GO TO 810-EXIT
090700     END-IF.
090800     MOVE RES-M-ID(RES-IDX)             TO RES-ID.
090900     MOVE RES-M-RESERVATION-NBR(RES-IDX) TO
091000          RES-RESERVATION-NUMBER.
091100     MOVE RES-M-GUEST-ID(RES-IDX)        TO RES-GUEST-ID.
091200     MOVE RES-M-ROOM-ID(RES-IDX)         TO RES-ROOM-ID.
091300     MOVE RES-M-PREFERRED-TYPE(RES-IDX)  TO
091400          RES-PREFERRED-ROOM-TYPE.
091500     MOVE RES-M-CHECK-IN-DATE(RES-IDX)   TO RES-CHECK-IN-DATE.
091600     MOVE RES-M-CHECK-OUT-DATE(RES-IDX)  TO RES-CHECK-OUT-DATE.
091700     MOVE RES-M-NBR-OF-GUESTS(RES-IDX)   TO RES-NUMBER-OF-GUESTS.
091800     MOVE RES-M-TOTAL-AMOUNT(RES-IDX)    TO RES-TOTAL-AMOUNT.
091900     MOVE RES-M-PAID-AMOUNT(RES-IDX)     TO RES-PAID-AMOUNT.
092000     MOVE RES-M-STATUS(RES-IDX)          TO RES-STATUS.
092100     MOVE RES-M-SPECIAL-REQUESTS(RES-IDX) TO
092200          RES-SPECIAL-REQUESTS.
092300     MOVE RES-M-CREATED-BY(RES-IDX)      TO RES-CREATED-BY.
092400     MOVE RES-M-CREATED-AT(RES-IDX)      TO RES-CREATED-AT.
092500     MOVE RES-M-UPDATED-AT(RES-IDX)      TO RES-UPDATED-AT.
092600     MOVE RES-M-VERSION-NBR(RES-IDX)     TO RES-VERSION-NBR.
092700     WRITE RESERVATION-MASTER-OUT-REC FROM
092800           RESERVATION-MASTER-RECORD.
092900     ADD 1 TO MASTER-ROWS-WRITTEN.
093000 810-EXIT.
093100     EXIT.
093200
093300 900-CLEANUP.
093400     MOVE "900-CLEANUP" TO PARA-NAME.
093500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
093600     DISPLAY "** TRANSACTIONS READ      **" TRANSACTIONS-READ.
093700     DISPLAY "** RESERVATIONS CREATED   **" RESV-CREATED.
093800     DISPLAY "** RESERVATIONS UPDATED   **" RESV-UPDATED.
093900     DISPLAY "** RESERVATIONS DELETED   **" RESV-DELETED.
094000     DISPLAY "** LOOKUPS PERFORMED      **" LOOKUPS-PERFORMED.
094100     DISPLAY "** TRANSACTIONS REJECTED  **" TRANSACTIONS-REJECTED.
094200     DISPLAY "** MASTER ROWS WRITTEN    **" MASTER-ROWS-WRITTEN.
094300     DISPLAY "******** NORMAL END OF JOB RESMAINT ********".
094400 900-EXIT.
094500     EXIT.
094600
094700 1000-ABEND-RTN.
094800     WRITE SYSOUT-REC FROM ABEND-REC.
094900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
095000     DISPLAY "*** ABNORMAL END OF JOB-RESMAINT ***" UPON CONSOLE.
095100     DIVIDE ZERO-VAL INTO ONE-VAL.
