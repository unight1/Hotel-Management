000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PAYPOST.
000400 AUTHOR. R. T. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/90.
000700 DATE-COMPILED. 04/11/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  --------------------------------------------------------------
001200*  04/11/90  RTO  0000  ORIGINAL PROGRAM - CASH-DRAWER LEDGER
001300*            POSTING AGAINST THE DAY'S CLOSE
001400*  06/02/93  RTO  0071  ADDED THE RETRY-ON-BUSY-ROW LOGIC CARRIED
001500*            OVER FROM TRMTUPDT - A POSTING THAT FINDS THE
001600*            RESERVATION ROW HELD BY ANOTHER JOB STEP IS RE-READ
001700*            AND RETRIED UP TO THREE TIMES BEFORE IT IS REJECTED
001800*  07/18/02  LMP  0147  RECAST FOR THE GATEWAY PROJECT.  PAYPOST
001900*            NOW OWNS THE FULL PAYMENT-SUCCESS/REFUND-SUCCESS
002000*            POSTING TO THE RESERVATION AND ROOM MASTERS,
002100*            INCLUDING THE AUTO-ASSIGN-A-ROOM SCAN (CALLS
002200*            RESCONFL THE SAME WAY RESMAINT DOES).  RUN-CTL-FILE
002300*            AND UPSI-0 ADDED TO MATCH THE OTHER MAINTENANCE
002400*            PROGRAMS
002500*  11/04/03  LMP  0201  RES-VERSION-NBR NOW CHECKED AND BUMPED ON
002600*            EVERY POSTING - SEE RESMSTR.  THE RETRY LOOP RE-READS
002700*            THE RESERVATION ROW AND COMPARES THE VERSION NUMBER
002800*            IT HELD AT THE START OF THE ATTEMPT BEFORE COMMITTING
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS TEST-RUN-REQUESTED
003800            OFF STATUS IS NORMAL-PRODUCTION-RUN.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300         ASSIGN TO UT-S-SYSOUT
004400         ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT RUN-CTL-FILE
004700         ASSIGN TO UT-S-RUNCTL
004800         FILE STATUS IS CFCODE.
004900
005000     SELECT PAY-REQUEST-FILE
005100         ASSIGN TO UT-S-PAYREQ
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS TFCODE.
005400
005500     SELECT ROOM-MASTER-IN
005600         ASSIGN TO RMMSTRI
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS RIFCODE.
005900
006000     SELECT ROOM-MASTER-OUT
006100         ASSIGN TO RMMSTRO
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS ROFCODE.
006400
006500     SELECT RESERVATION-MASTER-IN
006600         ASSIGN TO RESMSTRI
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS VIFCODE.
006900
007000     SELECT RESERVATION-MASTER-OUT
007100         ASSIGN TO RESMSTRO
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS VOFCODE.
007400
007500     SELECT PAYMENT-LEDGER-IN
007600         ASSIGN TO PAYTRNI
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS LIFCODE.
007900
008000     SELECT PAYMENT-LEDGER-OUT
008100         ASSIGN TO PAYTRNO
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS LOFCODE.
008400
008500     SELECT PAY-RESULT-FILE
008600         ASSIGN TO UT-S-PAYRSLT
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS RFCODE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200 FD  SYSOUT
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 100 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                      PIC X(100).
009900
010000 FD  RUN-CTL-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 80 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS RUN-CTL-REC.
010600 01  RUN-CTL-REC.
010700     05  RUNCTL-RUN-DATE                 PIC 9(8).
010800     05  FILLER                          PIC X(72).
010900
011000 FD  PAY-REQUEST-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 284 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS PAY-REQUEST-FILE-REC.
011600 01  PAY-REQUEST-FILE-REC             PIC X(284).
011700
011800 FD  ROOM-MASTER-IN
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 435 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS ROOM-MASTER-IN-REC.
012400 01  ROOM-MASTER-IN-REC               PIC X(435).
012500
012600 FD  ROOM-MASTER-OUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 435 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS ROOM-MASTER-OUT-REC.
013200 01  ROOM-MASTER-OUT-REC              PIC X(435).
013300
013400 FD  RESERVATION-MASTER-IN
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 746 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS RESERVATION-MASTER-IN-REC.
014000 01  RESERVATION-MASTER-IN-REC        PIC X(746).
014100
014200 FD  RESERVATION-MASTER-OUT
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 746 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS RESERVATION-MASTER-OUT-REC.
014800 01  RESERVATION-MASTER-OUT-REC       PIC X(746).
014900
015000*  APPEND-STYLE CASH LEDGER - LOADED WHOLE, REWRITTEN WHOLE, SAME
015100*  SHAPE AS THE OTHER MASTERS ON THIS BUILD.
015200 FD  PAYMENT-LEDGER-IN
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 290 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS PAYMENT-LEDGER-IN-REC.
015800 01  PAYMENT-LEDGER-IN-REC            PIC X(290).
015900
016000 FD  PAYMENT-LEDGER-OUT
016100     RECORDING MODE IS F
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 290 CHARACTERS
016400     BLOCK CONTAINS 0 RECORDS
016500     DATA RECORD IS PAYMENT-LEDGER-OUT-REC.
016600 01  PAYMENT-LEDGER-OUT-REC           PIC X(290).
016700
016800 FD  PAY-RESULT-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 200 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS PAY-RESULT-REC.
017400 01  PAY-RESULT-REC.
017500     05  PAYR-REQ-PT-ID                PIC S9(9)      COMP-3.
017600     05  PAYR-REQ-ACTION                PIC X(8).
017700     05  PAYR-RESULT-CODE               PIC X(1).
017800         88  PAYR-IS-ACCEPTED               VALUE "A".
017900         88  PAYR-IS-REJECTED               VALUE "R".
018000         88  PAYR-IS-FOUND                  VALUE "F".
018100         88  PAYR-IS-NOT-FOUND              VALUE "N".
018200     05  PAYR-REASON                    PIC X(60).
018300     05  PAYR-PAY-DATA.
018400         10  PAYR-PT-ID                 PIC S9(9)      COMP-3.
018500         10  PAYR-RESERVATION-ID        PIC S9(9)      COMP-3.
018600         10  PAYR-AMOUNT                PIC S9(9)V99   COMP-3.
018700         10  PAYR-TYPE                  PIC X(7).
018800         10  PAYR-STATUS                PIC X(7).
018900         10  PAYR-RES-STATUS            PIC X(12).
019000         10  PAYR-RES-ROOM-ID           PIC S9(9)      COMP-3.
019100     05  FILLER                         PIC X(59).
019200 01  PAY-RESULT-LINE REDEFINES PAY-RESULT-REC
019300                                  PIC X(200).
019400
019500 WORKING-STORAGE SECTION.
019600 01  FILE-STATUS-CODES.
019700     05  CFCODE                       PIC X(2).
019800     05  TFCODE                       PIC X(2).
019900         88  NO-MORE-REQUESTS             VALUE "10".
020000     05  RIFCODE                      PIC X(2).
020100         88  NO-MORE-ROOM-MASTER          VALUE "10".
020200     05  ROFCODE                      PIC X(2).
020300     05  VIFCODE                      PIC X(2).
020400         88  NO-MORE-RESV-MASTER          VALUE "10".
020500     05  VOFCODE                      PIC X(2).
020600     05  LIFCODE                      PIC X(2).
020700         88  NO-MORE-LEDGER-RECS          VALUE "10".
020800     05  LOFCODE                      PIC X(2).
020900     05  RFCODE                       PIC X(2).
021000
021100 01  WS-RUN-DATE                      PIC 9(8)       VALUE ZERO.
021200 01  WS-RUN-DATE-GROUPS REDEFINES WS-RUN-DATE.
021300     05  WS-RUN-CC                    PIC 9(2).
021400     05  WS-RUN-YY                    PIC 9(2).
021500     05  WS-RUN-MM                    PIC 9(2).
021600     05  WS-RUN-DD                    PIC 9(2).
021700
021800*  FULL ROOM MASTER TABLE - PAYPOST HAS TO REWRITE THE ROOM
021900*  MASTER ITSELF WHEN A PAYMENT OR REFUND CHANGES RM-STATUS, SO
022000*  UNLIKE RESMAINT'S SLIM EXISTENCE TABLE THIS IS THE FULL ROW,
022100*  LAID OUT THE SAME WAY RMMAINT LAYS OUT ITS OWN COPY.
022200 01  RM-TABLE-COUNT                   PIC S9(5)      COMP
022300                                       VALUE ZERO.
022400 01  RM-TABLE-AREA.
022500     05  RM-TABLE-ROW OCCURS 1 TO 2000 TIMES
022600             DEPENDING ON RM-TABLE-COUNT
022700             ASCENDING KEY IS RM-M-ID
022800             INDEXED BY RM-IDX.
022900         10  RM-M-ID                  PIC S9(9)      COMP-3.
023000         10  RM-M-ROOM-NUMBER         PIC X(20).
023100         10  RM-M-ROOM-TYPE           PIC X(50).
023200         10  RM-M-DESCRIPTION         PIC X(200).
023300         10  RM-M-PRICE               PIC S9(9)V99   COMP-3.
023400         10  RM-M-PRICE-WHOLE REDEFINES RM-M-PRICE.
023500             15  RM-M-PRICE-DOLLARS   PIC S9(9).
023600             15  RM-M-PRICE-CENTS     PIC 99.
023700         10  RM-M-CAPACITY            PIC S9(4)      COMP-3.
023800         10  RM-M-AMENITIES           PIC X(100).
023900         10  RM-M-STATUS              PIC X(10).
024000             88  RM-M-IS-AVAILABLE        VALUE "AVAILABLE ".
024100             88  RM-M-IS-RESERVED         VALUE "RESERVED  ".
024200             88  RM-M-IS-OCCUPIED         VALUE "OCCUPIED  ".
024300             88  RM-M-IS-MAINTENANCE      VALUE "MAINTENANC".
024400         10  RM-M-IS-ACTIVE           PIC X(1).
024500             88  RM-M-ACTIVE-YES          VALUE "Y".
024600
024700 01  RES-TABLE-COUNT                  PIC S9(5)      COMP
024800                                       VALUE ZERO.
024900 01  RES-TABLE-AREA.
025000     05  RES-TABLE-ROW OCCURS 1 TO 9000 TIMES
025100             DEPENDING ON RES-TABLE-COUNT
025200             ASCENDING KEY IS RES-M-ID
025300             INDEXED BY RES-IDX.
025400         10  RES-M-ID                 PIC S9(9)      COMP-3.
025500         10  RES-M-RESERVATION-NBR    PIC X(30).
025600         10  RES-M-GUEST-ID           PIC S9(9)      COMP-3.
025700         10  RES-M-ROOM-ID            PIC S9(9)      COMP-3.
025800         10  RES-M-PREFERRED-TYPE     PIC X(50).
025900         10  RES-M-CHECK-IN-DATE      PIC 9(8).
026000         10  RES-M-CHECK-OUT-DATE     PIC 9(8).
026100         10  RES-M-STAY-RANGE REDEFINES RES-M-CHECK-IN-DATE.
026200             15  RES-M-IN-CCYY        PIC 9(4).
026300             15  RES-M-IN-MM          PIC 9(2).
026400             15  RES-M-IN-DD          PIC 9(2).
026500             15  RES-M-OUT-CCYY       PIC 9(4).
026600             15  RES-M-OUT-MM         PIC 9(2).
026700             15  RES-M-OUT-DD         PIC 9(2).
026800         10  RES-M-NBR-OF-GUESTS      PIC S9(4)      COMP-3.
026900         10  RES-M-TOTAL-AMOUNT       PIC S9(9)V99   COMP-3.
027000         10  RES-M-PAID-AMOUNT        PIC S9(9)V99   COMP-3.
027100         10  RES-M-STATUS             PIC X(12).
027200             88  RES-M-IS-PENDING         VALUE "PENDING     ".
027300             88  RES-M-IS-CONFIRMED       VALUE "CONFIRMED   ".
027400             88  RES-M-IS-CHECKED-IN      VALUE "CHECKED_IN  ".
027500             88  RES-M-IS-CHECKED-OUT     VALUE "CHECKED_OUT ".
027600             88  RES-M-IS-CANCELLED       VALUE "CANCELLED   ".
027700         10  RES-M-SPECIAL-REQUESTS   PIC X(500).
027800         10  RES-M-CREATED-BY         PIC X(50).
027900         10  RES-M-CREATED-AT         PIC 9(8).
028000         10  RES-M-UPDATED-AT         PIC 9(8).
028100         10  RES-M-VERSION-NBR        PIC S9(4)      COMP.
028200
028300 01  PT-TABLE-COUNT                   PIC S9(5)      COMP
028400                                       VALUE ZERO.
028500 01  PT-NEXT-ID                       PIC S9(9)      COMP-3
028600                                       VALUE ZERO.
028700 01  PT-TABLE-AREA.
028800     05  PT-TABLE-ROW OCCURS 1 TO 9000 TIMES
028900             DEPENDING ON PT-TABLE-COUNT
029000             ASCENDING KEY IS PT-M-ID
029100             INDEXED BY PT-IDX.
029200         10  PT-M-ID                  PIC S9(9)      COMP-3.
029300         10  PT-M-RESERVATION-ID      PIC S9(9)      COMP-3.
029400         10  PT-M-AMOUNT              PIC S9(9)V99   COMP-3.
029500         10  PT-M-AMOUNT-WHOLE REDEFINES PT-M-AMOUNT.
029600             15  PT-M-AMOUNT-DOLLARS  PIC S9(9).
029700             15  PT-M-AMOUNT-CENTS    PIC 99.
029800         10  PT-M-TYPE                PIC X(7).
029900             88  PT-M-IS-PAYMENT          VALUE "PAYMENT".
030000             88  PT-M-IS-REFUND           VALUE "REFUND ".
030100         10  PT-M-STATUS              PIC X(7).
030200             88  PT-M-IS-PENDING          VALUE "PENDING".
030300             88  PT-M-IS-SUCCESS          VALUE "SUCCESS".
030400             88  PT-M-IS-FAILED           VALUE "FAILED ".
030500         10  PT-M-PROVIDER-TXN-ID     PIC X(40).
030600         10  PT-M-NOTE                PIC X(200).
030700
030800 01  SAVE-IDX-FIELDS.
030900     05  SAVE-RES-IDX                 PIC S9(5)      COMP.
031000     05  SAVE-RM-IDX                  PIC S9(5)      COMP.
031100     05  HOLD-IDX                     PIC S9(5)      COMP.
031200     05  RETRY-COUNT                  PIC S9(3)      COMP.
031300     05  SAVE-VERSION-NBR             PIC S9(4)      COMP.
031400
031500 01  WS-POSTING-FIELDS.
031600     05  WS-NEW-PAID-AMOUNT           PIC S9(9)V99   COMP-3.
031700     05  WS-NEW-RES-STATUS            PIC X(12).
031800
031900 01  EDIT-SWITCHES.
032000     05  EDIT-FAILED-SW               PIC X(1).
032100         88  EDIT-HAS-FAILED              VALUE "Y".
032200     05  ROW-FOUND-SW                 PIC X(1).
032300         88  ROW-WAS-FOUND                VALUE "Y".
032400     05  RES-ROW-FOUND-SW             PIC X(1).
032500         88  RES-ROW-WAS-FOUND            VALUE "Y".
032600     05  ROOM-ASSIGNED-SW             PIC X(1).
032700         88  ROOM-WAS-ASSIGNED            VALUE "Y".
032800     05  POSTING-OK-SW                PIC X(1).
032900         88  POSTING-SUCCEEDED            VALUE "Y".
033000
033100 01  WS-COUNTERS.
033200     05  REQUESTS-READ                PIC S9(7)      COMP.
033300     05  PAYMENTS-CREATED             PIC S9(7)      COMP.
033400     05  SUCCESSES-POSTED             PIC S9(7)      COMP.
033500     05  FAILURES-POSTED              PIC S9(7)      COMP.
033600     05  ROOMS-AUTO-ASSIGNED          PIC S9(7)      COMP.
033700     05  REQUESTS-REJECTED            PIC S9(7)      COMP.
033800     05  LOOKUPS-PERFORMED            PIC S9(7)      COMP.
033900     05  LEDGER-ROWS-WRITTEN          PIC S9(7)      COMP.
034000     05  RESV-ROWS-WRITTEN            PIC S9(7)      COMP.
034100     05  ROOM-ROWS-WRITTEN            PIC S9(7)      COMP.
034200
034300*  THE CONFLICT-TEST BLOCK MIRRORS RESCONFL'S LINKAGE SECTION.
034400 01  CONFLICT-TEST-REC.
034500     05  CT-EXISTING-RES-ID           PIC S9(9)      COMP-3.
034600     05  CT-EXISTING-STATUS           PIC X(12).
034700         88  CT-EXISTING-IS-CONFIRMED     VALUE "CONFIRMED   ".
034800         88  CT-EXISTING-IS-CHECKED-IN    VALUE "CHECKED_IN  ".
034900     05  CT-EXISTING-CHECK-IN         PIC 9(8).
035000     05  CT-EXISTING-CHECK-OUT        PIC 9(8).
035100     05  CT-CANDIDATE-RES-ID          PIC S9(9)      COMP-3.
035200     05  CT-CANDIDATE-CHECK-IN        PIC 9(8).
035300     05  CT-CANDIDATE-CHECK-OUT       PIC 9(8).
035400     05  CT-CONFLICT-SW               PIC X(1).
035500         88  CT-IS-CONFLICT               VALUE "Y".
035600         88  CT-NOT-CONFLICT              VALUE "N".
035700
035800 01  SUBPGM-RETURN-CD                 PIC S9(4)      COMP.
035900
036000 COPY PAYREQ.
036100 COPY PAYTRAN.
036200 COPY RESMSTR.
036300 COPY RMMSTR.
036400 COPY ABENDREC.
036500
036600 PROCEDURE DIVISION.
036700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036800     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
036900         UNTIL NO-MORE-ROOM-MASTER.
037000     PERFORM 060-LOAD-RESV-MASTER THRU 060-EXIT
037100         UNTIL NO-MORE-RESV-MASTER.
037200     PERFORM 070-LOAD-PAYMENT-LEDGER THRU 070-EXIT
037300         UNTIL NO-MORE-LEDGER-RECS.
037400     PERFORM 100-MAINLINE THRU 100-EXIT
037500         UNTIL NO-MORE-REQUESTS.
037600     PERFORM 800-REWRITE-LEDGER THRU 800-EXIT.
037700     PERFORM 850-REWRITE-RESV-MASTER THRU 850-EXIT.
037800     PERFORM 870-REWRITE-ROOM-MASTER THRU 870-EXIT.
037900     PERFORM 900-CLEANUP THRU 900-EXIT.
038000     MOVE ZERO TO RETURN-CODE.
038100     GOBACK.
038200
038300 000-HOUSEKEEPING.
038400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
038500     DISPLAY "******** BEGIN JOB PAYPOST ********".
038600     IF TEST-RUN-REQUESTED
038700         DISPLAY "******** UPSI-0 IS ON - TEST RUN, NO MASTER "
038800                 "REWRITE ********"
038900     END-IF.
039000     OPEN INPUT RUN-CTL-FILE, PAY-REQUEST-FILE, ROOM-MASTER-IN,
039100                RESERVATION-MASTER-IN, PAYMENT-LEDGER-IN.
039200     OPEN OUTPUT PAY-RESULT-FILE, SYSOUT.
039300     INITIALIZE WS-COUNTERS.
039400     MOVE ZERO TO RM-TABLE-COUNT, RES-TABLE-COUNT,
039500                  PT-TABLE-COUNT, PT-NEXT-ID.
039600
039700     READ RUN-CTL-FILE INTO RUN-CTL-REC
039800         AT END
039900             MOVE "** RUN-CTL-FILE IS EMPTY" TO ABEND-REASON
040000             GO TO 1000-ABEND-RTN
040100     END-READ.
040200     MOVE RUNCTL-RUN-DATE TO WS-RUN-DATE.
040300     IF WS-RUN-CC NOT EQUAL TO 19 AND WS-RUN-CC NOT EQUAL TO 20
040400         MOVE "** RUN-CTL-FILE DATE HAS A BAD CENTURY"
040500                                    TO ABEND-REASON
040600         MOVE WS-RUN-DATE TO ACTUAL-VAL
040700         GO TO 1000-ABEND-RTN
040800     END-IF.
040900     CLOSE RUN-CTL-FILE.
041000
041100     READ PAY-REQUEST-FILE INTO PAY-REQUEST-REC
041200         AT END
041300             CONTINUE
041400     END-READ.
041500 000-EXIT.
041600     EXIT.
041700
041800 050-LOAD-ROOM-TABLE.
041900     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
042000     READ ROOM-MASTER-IN INTO ROOM-MASTER-RECORD
042100         AT END
042200             GO TO 050-EXIT
042300     END-READ.
042400     ADD 1 TO RM-TABLE-COUNT.
042500     SET RM-IDX TO RM-TABLE-COUNT.
042600     MOVE RM-ID             TO RM-M-ID(RM-IDX).
042700     MOVE RM-ROOM-NUMBER    TO RM-M-ROOM-NUMBER(RM-IDX).
042800     MOVE RM-ROOM-TYPE      TO RM-M-ROOM-TYPE(RM-IDX).
042900     MOVE RM-DESCRIPTION    TO RM-M-DESCRIPTION(RM-IDX).
043000     MOVE RM-PRICE          TO RM-M-PRICE(RM-IDX).
043100     MOVE RM-CAPACITY       TO RM-M-CAPACITY(RM-IDX).
043200     MOVE RM-AMENITIES      TO RM-M-AMENITIES(RM-IDX).
043300     MOVE RM-STATUS         TO RM-M-STATUS(RM-IDX).
043400     MOVE RM-IS-ACTIVE      TO RM-M-IS-ACTIVE(RM-IDX).
043500 050-EXIT.
043600     EXIT.
043700
043800 060-LOAD-RESV-MASTER.
043900     MOVE "060-LOAD-RESV-MASTER" TO PARA-NAME.
044000     READ RESERVATION-MASTER-IN INTO RESERVATION-MASTER-RECORD
044100         AT END
044200             GO TO 060-EXIT
044300     END-READ.
044400     ADD 1 TO RES-TABLE-COUNT.
044500     SET RES-IDX TO RES-TABLE-COUNT.
044600     MOVE RES-ID                TO RES-M-ID(RES-IDX).
044700     MOVE RES-RESERVATION-NUMBER TO
044800          RES-M-RESERVATION-NBR(RES-IDX).
044900     MOVE RES-GUEST-ID          TO RES-M-GUEST-ID(RES-IDX).
045000     MOVE RES-ROOM-ID           TO RES-M-ROOM-ID(RES-IDX).
045100     MOVE RES-PREFERRED-ROOM-TYPE TO
045200          RES-M-PREFERRED-TYPE(RES-IDX).
045300     MOVE RES-CHECK-IN-DATE     TO RES-M-CHECK-IN-DATE(RES-IDX).
045400     MOVE RES-CHECK-OUT-DATE    TO RES-M-CHECK-OUT-DATE(RES-IDX).
045500     MOVE RES-NUMBER-OF-GUESTS  TO RES-M-NBR-OF-GUESTS(RES-IDX).
045600     MOVE RES-TOTAL-AMOUNT      TO RES-M-TOTAL-AMOUNT(RES-IDX).
045700     MOVE RES-PAID-AMOUNT       TO RES-M-PAID-AMOUNT(RES-IDX).
045800     MOVE RES-STATUS            TO RES-M-STATUS(RES-IDX).
045900     MOVE RES-SPECIAL-REQUESTS  TO
046000          RES-M-SPECIAL-REQUESTS(RES-IDX).
046100     MOVE RES-CREATED-BY        TO RES-M-CREATED-BY(RES-IDX).
046200     MOVE RES-CREATED-AT        TO RES-M-CREATED-AT(RES-IDX).
046300     MOVE RES-UPDATED-AT        TO RES-M-UPDATED-AT(RES-IDX).
046400     MOVE RES-VERSION-NBR       TO RES-M-VERSION-NBR(RES-IDX).
046500 060-EXIT.
046600     EXIT.
046700
046800 070-LOAD-PAYMENT-LEDGER.
046900     MOVE "070-LOAD-PAYMENT-LEDGER" TO PARA-NAME.
047000     READ PAYMENT-LEDGER-IN INTO PAYMENT-TRANSACTION-RECORD
047100         AT END
047200             GO TO 070-EXIT
047300     END-READ.
047400     ADD 1 TO PT-TABLE-COUNT.
047500     SET PT-IDX TO PT-TABLE-COUNT.
047600     MOVE PT-ID                 TO PT-M-ID(PT-IDX).
047700     MOVE PT-RESERVATION-ID     TO PT-M-RESERVATION-ID(PT-IDX).
047800     MOVE PT-AMOUNT             TO PT-M-AMOUNT(PT-IDX).
047900     MOVE PT-TYPE               TO PT-M-TYPE(PT-IDX).
048000     MOVE PT-STATUS             TO PT-M-STATUS(PT-IDX).
048100     MOVE PT-PROVIDER-TXN-ID    TO PT-M-PROVIDER-TXN-ID(PT-IDX).
048200     MOVE PT-NOTE               TO PT-M-NOTE(PT-IDX).
048300     IF PT-ID GREATER THAN PT-NEXT-ID
048400         MOVE PT-ID TO PT-NEXT-ID
048500     END-IF.
048600 070-EXIT.
048700     EXIT.
048800
048900 100-MAINLINE.
049000     MOVE "100-MAINLINE" TO PARA-NAME.
049100     ADD 1 TO REQUESTS-READ.
049200     MOVE SPACES TO PAY-RESULT-REC.
049300     MOVE PAY-REQ-PT-ID TO PAYR-REQ-PT-ID.
049400     MOVE PAY-REQ-ACTION TO PAYR-REQ-ACTION.
049500     MOVE "N" TO EDIT-FAILED-SW.
049600
049700     EVALUATE TRUE
049800         WHEN PAY-ACT-NEW-PAYMENT
049900             PERFORM 200-CREATE-PENDING THRU 200-EXIT
050000         WHEN PAY-ACT-NEW-REFUND
050100             PERFORM 200-CREATE-PENDING THRU 200-EXIT
050200         WHEN PAY-ACT-MARK-SUCCESS
050300             PERFORM 300-MARK-SUCCESS THRU 300-EXIT
050400         WHEN PAY-ACT-MARK-FAILED
050500             PERFORM 400-MARK-FAILED THRU 400-EXIT
050600         WHEN PAY-ACT-LOOKUP
050700             PERFORM 500-LOOKUP-BY-RESERVATION THRU 500-EXIT
050800         WHEN OTHER
050900             MOVE "** UNKNOWN ACTION CODE ON PAY-REQUEST-FILE"
051000                                    TO ABEND-REASON
051100             MOVE PAY-REQ-ACTION TO ACTUAL-VAL
051200             GO TO 1000-ABEND-RTN
051300     END-EVALUATE.
051400
051500     READ PAY-REQUEST-FILE INTO PAY-REQUEST-REC
051600         AT END
051700             CONTINUE
051800     END-READ.
051900 100-EXIT.
052000     EXIT.
052100
052200*  USED BY BOTH NEWPAY AND NEWRFD - THE ONLY DIFFERENCE IS WHICH
052300*  88-LEVEL ON PAY-REQ-ACTION GOT US HERE.  PT-PROVIDER-TXN-ID IS
052400*  NOT KNOWN YET - THE GATEWAY SUPPLIES IT ON THE MARK-SUCCESS
052500*  CALLBACK.
052600 200-CREATE-PENDING.
052700     MOVE "200-CREATE-PENDING" TO PARA-NAME.
052800     MOVE "N" TO EDIT-FAILED-SW.
052900     ADD 1 TO PT-NEXT-ID.
053000     ADD 1 TO PT-TABLE-COUNT.
053100     SET PT-IDX TO PT-TABLE-COUNT.
053200     MOVE PT-NEXT-ID          TO PT-M-ID(PT-IDX).
053300     MOVE PAY-REQ-RESERVATION-ID TO PT-M-RESERVATION-ID(PT-IDX).
053400     MOVE PAY-REQ-AMOUNT      TO PT-M-AMOUNT(PT-IDX).
053500     IF PAY-ACT-NEW-PAYMENT
053600         MOVE "PAYMENT" TO PT-M-TYPE(PT-IDX)
053700     ELSE
053800         MOVE "REFUND " TO PT-M-TYPE(PT-IDX)
053900     END-IF.
054000     MOVE "PENDING" TO PT-M-STATUS(PT-IDX).
054100     MOVE SPACES              TO PT-M-PROVIDER-TXN-ID(PT-IDX).
054200     MOVE PAY-REQ-NOTE        TO PT-M-NOTE(PT-IDX).
054300
054400     MOVE "A" TO PAYR-RESULT-CODE.
054500     PERFORM 590-MOVE-PT-TO-RESULT THRU 590-EXIT.
054600     MOVE "PAYMENT REQUEST ACCEPTED, PENDING" TO PAYR-REASON.
054700     ADD 1 TO PAYMENTS-CREATED.
054800     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
054900 200-EXIT.
055000     EXIT.
055100
055200*  MARKS THE LEDGER ROW SUCCESS FIRST, THEN ATTEMPTS TO POST IT TO
055300*  THE RESERVATION (AND POSSIBLY THE ROOM).  A POSTING THAT NEVER
055400*  COMMITS AFTER THREE ATTEMPTS IS REPORTED AS A FAILURE BUT THE
055500*  LEDGER ROW ITSELF STAYS SUCCESS - IT IS NOT BACKED OUT.
055600 300-MARK-SUCCESS.
055700     MOVE "300-MARK-SUCCESS" TO PARA-NAME.
055800     PERFORM 310-FIND-PAYMENT-ROW THRU 310-EXIT.
055900     IF EDIT-HAS-FAILED
056000         MOVE "R" TO PAYR-RESULT-CODE
056100         ADD 1 TO REQUESTS-REJECTED
056200         PERFORM 600-WRITE-RESULT THRU 600-EXIT
056300         GO TO 300-EXIT
056400     END-IF.
056500
056600     MOVE "SUCCESS" TO PT-M-STATUS(PT-IDX).
056700     MOVE PAY-REQ-PROVIDER-TXN-ID TO
056800          PT-M-PROVIDER-TXN-ID(PT-IDX).
056900
057000     MOVE ZERO TO RETRY-COUNT.
057100     MOVE "N" TO POSTING-OK-SW.
057200     IF PT-M-IS-PAYMENT(PT-IDX)
057300         PERFORM 320-ATTEMPT-POST-PAYMENT THRU 320-EXIT
057400             UNTIL POSTING-SUCCEEDED OR RETRY-COUNT EQUAL TO 3
057500                OR EDIT-HAS-FAILED
057600     ELSE
057700         PERFORM 340-ATTEMPT-POST-REFUND THRU 340-EXIT
057800             UNTIL POSTING-SUCCEEDED OR RETRY-COUNT EQUAL TO 3
057900                OR EDIT-HAS-FAILED
058000     END-IF.
058100
058200     IF EDIT-HAS-FAILED
058300         MOVE "R" TO PAYR-RESULT-CODE
058400         MOVE "RESERVATION ID NOT FOUND FOR POSTING"
058500                                    TO PAYR-REASON
058600         ADD 1 TO REQUESTS-REJECTED
058700         PERFORM 600-WRITE-RESULT THRU 600-EXIT
058800         GO TO 300-EXIT
058900     END-IF.
059000     IF NOT POSTING-SUCCEEDED
059100         MOVE "R" TO PAYR-RESULT-CODE
059200         MOVE "CONCURRENT UPDATE CONFLICT AFTER 3 ATTEMPTS -"
059300           & " PAYMENT STAYS SUCCESS, NOT ROLLED BACK"
059400                                    TO PAYR-REASON
059500         PERFORM 590-MOVE-PT-TO-RESULT THRU 590-EXIT
059600         MOVE "R" TO PAYR-RESULT-CODE
059700         ADD 1 TO REQUESTS-REJECTED
059800         PERFORM 600-WRITE-RESULT THRU 600-EXIT
059900         GO TO 300-EXIT
060000     END-IF.
060100
060200     MOVE "A" TO PAYR-RESULT-CODE.
060300     PERFORM 590-MOVE-PT-TO-RESULT THRU 590-EXIT.
060400     MOVE RES-M-STATUS(RES-IDX) TO PAYR-RES-STATUS.
060500     MOVE RES-M-ROOM-ID(RES-IDX) TO PAYR-RES-ROOM-ID.
060600     MOVE "PAYMENT POSTED" TO PAYR-REASON.
060700     ADD 1 TO SUCCESSES-POSTED.
060800     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
060900 300-EXIT.
061000     EXIT.
061100
061200*  CARRIED OVER FROM THE OLD CASH-DRAWER LEDGER - A RESERVATION
061300*  ROW BEING WORKED BY A SPLIT JOB STEP IS RE-FETCHED AND THE
061400*  POSTING REDONE UP TO THREE TIMES BEFORE IT IS GIVEN UP ON.  ON
061500*  THIS BUILD EVERY ROW LIVES IN OUR OWN PRIVATE WORKING-STORAGE
061600*  TABLE, SO THE VERSION NEVER ACTUALLY MOVES OUT FROM UNDER US -
061700*  THE SHOP KEEPS THE CHECK-AND-RETRY SHAPE ANYWAY.
061800 310-FIND-PAYMENT-ROW.
061900     MOVE "310-FIND-PAYMENT-ROW" TO PARA-NAME.
062000     MOVE "N" TO EDIT-FAILED-SW.
062100     MOVE ZERO TO RETRY-COUNT.
062200     PERFORM 315-SEARCH-PAYMENT-ROW THRU 315-EXIT
062300         UNTIL ROW-WAS-FOUND OR RETRY-COUNT EQUAL TO 3.
062400     IF NOT ROW-WAS-FOUND
062500         MOVE "Y" TO EDIT-FAILED-SW
062600         MOVE "PAYMENT ID NOT FOUND AFTER RETRY" TO PAYR-REASON
062700     END-IF.
062800 310-EXIT.
062900     EXIT.
063000
063100 315-SEARCH-PAYMENT-ROW.
063200     ADD 1 TO RETRY-COUNT.
063300     MOVE "N" TO ROW-FOUND-SW.
063400     SET PT-IDX TO 1.
063500     SEARCH ALL PT-TABLE-ROW
063600         AT END
063700             CONTINUE
063800         WHEN PT-M-ID(PT-IDX) EQUAL TO PAY-REQ-PT-ID
063900             MOVE "Y" TO ROW-FOUND-SW
064000     END-SEARCH.
064100 315-EXIT.
064200     EXIT.
064300
064400*  ONE ATTEMPT AT THE PAYMENT-SUCCESS POSTING RULE.  HOLDS THE
064500*  VERSION NUMBER SEEN AT THE START OF THE ATTEMPT AND ONLY
064600*  COMMITS IF THE ROW STILL SHOWS THAT SAME VERSION JUST BEFORE
064700*  THE WRITE - OTHERWISE THE WHOLE ATTEMPT IS THROWN AWAY AND
064800*  RETRIED FROM A FRESH READ.
064900 320-ATTEMPT-POST-PAYMENT.
065000     ADD 1 TO RETRY-COUNT.
065100     PERFORM 321-FIND-RESERVATION-ROW THRU 321-EXIT.
065200     IF NOT RES-ROW-WAS-FOUND
065300         MOVE "Y" TO EDIT-FAILED-SW
065400         GO TO 320-EXIT
065500     END-IF.
065600     MOVE RES-M-VERSION-NBR(RES-IDX) TO SAVE-VERSION-NBR.
065700
065800     MOVE RES-M-PAID-AMOUNT(RES-IDX) TO WS-NEW-PAID-AMOUNT.
065900     ADD PT-M-AMOUNT(PT-IDX) TO WS-NEW-PAID-AMOUNT.
066000     MOVE RES-M-STATUS(RES-IDX) TO WS-NEW-RES-STATUS.
066100     IF RES-M-IS-PENDING(RES-IDX)
066200         MOVE "CONFIRMED   " TO WS-NEW-RES-STATUS
066300     END-IF.
066400
066500*    RE-CHECK THE VERSION RIGHT BEFORE THE COMMIT - THE RETRY
066600*    POINT IF SOMETHING ELSE TOUCHED THIS ROW IN THE MEANTIME.
066700     PERFORM 321-FIND-RESERVATION-ROW THRU 321-EXIT.
066800     IF RES-M-VERSION-NBR(RES-IDX) NOT EQUAL TO SAVE-VERSION-NBR
066900         GO TO 320-EXIT
067000     END-IF.
067100
067200     MOVE WS-NEW-PAID-AMOUNT TO RES-M-PAID-AMOUNT(RES-IDX).
067300     MOVE WS-NEW-RES-STATUS TO RES-M-STATUS(RES-IDX).
067400     PERFORM 322-ASSIGN-EXISTING-ROOM THRU 322-EXIT.
067500     IF RES-M-ROOM-ID(RES-IDX) EQUAL TO ZERO
067600         PERFORM 330-ASSIGN-NEW-ROOM THRU 330-EXIT
067700     END-IF.
067800     ADD 1 TO RES-M-VERSION-NBR(RES-IDX).
067900     MOVE WS-RUN-DATE TO RES-M-UPDATED-AT(RES-IDX).
068000     MOVE "Y" TO POSTING-OK-SW.
068100 320-EXIT.
068200     EXIT.
068300
068400 321-FIND-RESERVATION-ROW.
068500     MOVE "N" TO RES-ROW-FOUND-SW.
068600     SET RES-IDX TO 1.
068700     SEARCH ALL RES-TABLE-ROW
068800         AT END
068900             CONTINUE
069000         WHEN RES-M-ID(RES-IDX) EQUAL TO
069100              PT-M-RESERVATION-ID(PT-IDX)
069200             MOVE "Y" TO RES-ROW-FOUND-SW
069300     END-SEARCH.
069400 321-EXIT.
069500     EXIT.
069600
069700*  IF THE RESERVATION ALREADY NAMES A ROOM AND THAT ROOM IS STILL
069800*  SHOWING AVAILABLE, THE PAYMENT CLAIMS IT.
069900 322-ASSIGN-EXISTING-ROOM.
070000     MOVE "322-ASSIGN-EXISTING-ROOM" TO PARA-NAME.
070100     IF RES-M-ROOM-ID(RES-IDX) EQUAL TO ZERO
070200         GO TO 322-EXIT
070300     END-IF.
070400     SET RM-IDX TO 1.
070500     SEARCH ALL RM-TABLE-ROW
070600         AT END
070700             CONTINUE
070800         WHEN RM-M-ID(RM-IDX) EQUAL TO RES-M-ROOM-ID(RES-IDX)
070900             IF RM-M-IS-AVAILABLE(RM-IDX)
071000                 MOVE "RESERVED  " TO RM-M-STATUS(RM-IDX)
071100             END-IF
071200     END-SEARCH.
071300 322-EXIT.
071400     EXIT.
071500
071600*  NO ROOM ON FILE YET - SCAN THE ROOM TABLE IN MASTER ORDER FOR
071700*  AN AVAILABLE ROOM OF THE PREFERRED TYPE WITH NO CONFLICTING
071800*  RESERVATION, AND CLAIM THE FIRST ONE THAT FITS.  IF NONE
071900*  QUALIFIES THE RESERVATION IS LEFT UNASSIGNED - NOT AN ERROR.
072000 330-ASSIGN-NEW-ROOM.
072100     MOVE "330-ASSIGN-NEW-ROOM" TO PARA-NAME.
072200     MOVE "N" TO ROOM-ASSIGNED-SW.
072300     IF RES-M-PREFERRED-TYPE(RES-IDX) EQUAL TO SPACES
072400         GO TO 330-EXIT
072500     END-IF.
072600     PERFORM 335-TEST-ONE-CANDIDATE-ROOM THRU 335-EXIT
072700         VARYING RM-IDX FROM 1 BY 1
072800         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT
072900            OR ROOM-WAS-ASSIGNED.
073000     IF ROOM-WAS-ASSIGNED
073100         ADD 1 TO ROOMS-AUTO-ASSIGNED
073200     END-IF.
073300 330-EXIT.
073400     EXIT.
073500
073600 335-TEST-ONE-CANDIDATE-ROOM.
073700     IF NOT RM-M-IS-AVAILABLE(RM-IDX)
073800       OR RM-M-ROOM-TYPE(RM-IDX) NOT EQUAL TO
073900          RES-M-PREFERRED-TYPE(RES-IDX)
074000         GO TO 335-EXIT
074100     END-IF.
074200     MOVE "N" TO CT-CONFLICT-SW.
074300     MOVE RES-M-ID(RES-IDX) TO CT-CANDIDATE-RES-ID.
074400     MOVE RES-M-CHECK-IN-DATE(RES-IDX) TO CT-CANDIDATE-CHECK-IN.
074500     MOVE RES-M-CHECK-OUT-DATE(RES-IDX) TO
074600          CT-CANDIDATE-CHECK-OUT.
074700     PERFORM 337-TEST-ROOM-AGAINST-ROW THRU 337-EXIT
074800         VARYING HOLD-IDX FROM 1 BY 1
074900         UNTIL HOLD-IDX GREATER THAN RES-TABLE-COUNT
075000            OR CT-IS-CONFLICT.
075100     IF CT-NOT-CONFLICT
075200         MOVE RM-M-ID(RM-IDX) TO RES-M-ROOM-ID(RES-IDX)
075300         MOVE "RESERVED  " TO RM-M-STATUS(RM-IDX)
075400         MOVE "Y" TO ROOM-ASSIGNED-SW
075500     END-IF.
075600 335-EXIT.
075700     EXIT.
075800
075900 337-TEST-ROOM-AGAINST-ROW.
076000     IF RES-M-ROOM-ID(HOLD-IDX) EQUAL TO RM-M-ID(RM-IDX)
076100       AND HOLD-IDX NOT EQUAL TO RES-IDX
076200         MOVE RES-M-ID(HOLD-IDX) TO CT-EXISTING-RES-ID
076300         MOVE RES-M-STATUS(HOLD-IDX) TO CT-EXISTING-STATUS
076400         MOVE RES-M-CHECK-IN-DATE(HOLD-IDX) TO
076500              CT-EXISTING-CHECK-IN
076600         MOVE RES-M-CHECK-OUT-DATE(HOLD-IDX) TO
076700              CT-EXISTING-CHECK-OUT
076800         CALL "RESCONFL" USING CONFLICT-TEST-REC,
076900                                SUBPGM-RETURN-CD
077000     END-IF.
077100 337-EXIT.
077200     EXIT.
077300
077400*  ONE ATTEMPT AT THE REFUND-SUCCESS POSTING RULE - SAME
077500*  HOLD-THE-VERSION, RE-CHECK-BEFORE-COMMIT SHAPE AS THE PAYMENT
077600*  SIDE.  A REFUND ALWAYS CANCELS THE RESERVATION AND, IF THE
077700*  ROOM WAS HELD FOR IT, PUTS THE ROOM BACK ON THE AVAILABLE LIST.
077800 340-ATTEMPT-POST-REFUND.
077900     ADD 1 TO RETRY-COUNT.
078000     PERFORM 321-FIND-RESERVATION-ROW THRU 321-EXIT.
078100     IF NOT RES-ROW-WAS-FOUND
078200         MOVE "Y" TO EDIT-FAILED-SW
078300         GO TO 340-EXIT
078400     END-IF.
078500     MOVE RES-M-VERSION-NBR(RES-IDX) TO SAVE-VERSION-NBR.
078600
078700     MOVE RES-M-PAID-AMOUNT(RES-IDX) TO WS-NEW-PAID-AMOUNT.
078800     SUBTRACT PT-M-AMOUNT(PT-IDX) FROM WS-NEW-PAID-AMOUNT.
078900     IF WS-NEW-PAID-AMOUNT NOT GREATER THAN ZERO
079000         MOVE ZERO TO WS-NEW-PAID-AMOUNT
079100     END-IF.
079200
079300     PERFORM 321-FIND-RESERVATION-ROW THRU 321-EXIT.
079400     IF RES-M-VERSION-NBR(RES-IDX) NOT EQUAL TO SAVE-VERSION-NBR
079500         GO TO 340-EXIT
079600     END-IF.
079700
079800     MOVE WS-NEW-PAID-AMOUNT TO RES-M-PAID-AMOUNT(RES-IDX).
079900     MOVE "CANCELLED   " TO RES-M-STATUS(RES-IDX).
080000     PERFORM 345-RELEASE-ROOM THRU 345-EXIT.
080100     ADD 1 TO RES-M-VERSION-NBR(RES-IDX).
080200     MOVE WS-RUN-DATE TO RES-M-UPDATED-AT(RES-IDX).
080300     MOVE "Y" TO POSTING-OK-SW.
080400 340-EXIT.
080500     EXIT.
080600
080700 345-RELEASE-ROOM.
080800     MOVE "345-RELEASE-ROOM" TO PARA-NAME.
080900     IF RES-M-ROOM-ID(RES-IDX) EQUAL TO ZERO
081000         GO TO 345-EXIT
081100     END-IF.
081200     SET RM-IDX TO 1.
081300     SEARCH ALL RM-TABLE-ROW
081400         AT END
081500             CONTINUE
081600         WHEN RM-M-ID(RM-IDX) EQUAL TO RES-M-ROOM-ID(RES-IDX)
081700             IF RM-M-IS-RESERVED(RM-IDX)
081800                 MOVE "AVAILABLE " TO RM-M-STATUS(RM-IDX)
081900             END-IF
082000     END-SEARCH.
082100 345-EXIT.
082200     EXIT.
082300
082400 400-MARK-FAILED.
082500     MOVE "400-MARK-FAILED" TO PARA-NAME.
082600     PERFORM 310-FIND-PAYMENT-ROW THRU 310-EXIT.
082700     IF EDIT-HAS-FAILED
082800         MOVE "R" TO PAYR-RESULT-CODE
082900         ADD 1 TO REQUESTS-REJECTED
083000         PERFORM 600-WRITE-RESULT THRU 600-EXIT
083100         GO TO 400-EXIT
083200     END-IF.
083300
083400     MOVE "FAILED " TO PT-M-STATUS(PT-IDX).
083500     MOVE PAY-REQ-NOTE TO PT-M-NOTE(PT-IDX).
083600     MOVE "A" TO PAYR-RESULT-CODE.
083700     PERFORM 590-MOVE-PT-TO-RESULT THRU 590-EXIT.
083800     MOVE "PAYMENT MARKED FAILED" TO PAYR-REASON.
083900     ADD 1 TO FAILURES-POSTED.
084000     PERFORM 600-WRITE-RESULT THRU 600-EXIT.
084100 400-EXIT.
084200     EXIT.
084300
084400 500-LOOKUP-BY-RESERVATION.
084500     MOVE "500-LOOKUP-BY-RESERVATION" TO PARA-NAME.
084600     MOVE "N" TO ROW-FOUND-SW.
084700     PERFORM 505-SCAN-RESERVATION-HIT THRU 505-EXIT
084800         VARYING PT-IDX FROM 1 BY 1
084900         UNTIL PT-IDX GREATER THAN PT-TABLE-COUNT.
085000     IF NOT ROW-WAS-FOUND
085100         MOVE "N" TO PAYR-RESULT-CODE
085200         MOVE "NO PAYMENTS FOR THAT RESERVATION" TO PAYR-REASON
085300         PERFORM 600-WRITE-RESULT THRU 600-EXIT
085400     END-IF.
085500     ADD 1 TO LOOKUPS-PERFORMED.
085600 500-EXIT.
085700     EXIT.
085800
085900 505-SCAN-RESERVATION-HIT.
086000     IF PT-M-RESERVATION-ID(PT-IDX) EQUAL TO
086100        PAY-REQ-RESERVATION-ID
086200         MOVE "Y" TO ROW-FOUND-SW
086300         PERFORM 590-MOVE-PT-TO-RESULT THRU 590-EXIT
086400         MOVE "MATCHING PAYMENT RECORD" TO PAYR-REASON
086500         PERFORM 600-WRITE-RESULT THRU 600-EXIT
086600     END-IF.
086700 505-EXIT.
086800     EXIT.
086900
087000 590-MOVE-PT-TO-RESULT.
087100     MOVE "F" TO PAYR-RESULT-CODE.
087200     MOVE PT-M-ID(PT-IDX) TO PAYR-PT-ID.
087300     MOVE PT-M-RESERVATION-ID(PT-IDX) TO PAYR-RESERVATION-ID.
087400     MOVE PT-M-AMOUNT(PT-IDX) TO PAYR-AMOUNT.
087500     MOVE PT-M-TYPE(PT-IDX) TO PAYR-TYPE.
087600     MOVE PT-M-STATUS(PT-IDX) TO PAYR-STATUS.
087700 590-EXIT.
087800     EXIT.
087900
088000 600-WRITE-RESULT.
088100     WRITE PAY-RESULT-REC.
088200     IF PAYR-IS-REJECTED
088300         DISPLAY "** REJECTED REQUEST **" PAY-RESULT-LINE
088400     END-IF.
088500 600-EXIT.
088600     EXIT.
088700
088800 700-CLOSE-FILES.
088900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
089000     CLOSE PAY-REQUEST-FILE, ROOM-MASTER-IN,
089100           RESERVATION-MASTER-IN, PAYMENT-LEDGER-IN,
089200           PAY-RESULT-FILE, SYSOUT.
089300     IF NOT TEST-RUN-REQUESTED
089400         CLOSE RESERVATION-MASTER-OUT, PAYMENT-LEDGER-OUT,
089500               ROOM-MASTER-OUT
089600     END-IF.
089700 700-EXIT.
089800     EXIT.
089900
090000 800-REWRITE-LEDGER.
090100     MOVE "800-REWRITE-LEDGER" TO PARA-NAME.
090200     IF TEST-RUN-REQUESTED
090300         GO TO 800-EXIT
090400     END-IF.
090500     OPEN OUTPUT PAYMENT-LEDGER-OUT.
090600     PERFORM 810-WRITE-ONE-LEDGER-ROW THRU 810-EXIT
090700         VARYING PT-IDX FROM 1 BY 1
090800         UNTIL PT-IDX GREATER THAN PT-TABLE-COUNT.
090900 800-EXIT.
091000     EXIT.
091100
091200 810-WRITE-ONE-LEDGER-ROW.
091300     MOVE PT-M-ID(PT-IDX)             TO PT-ID.
091400     MOVE PT-M-RESERVATION-ID(PT-IDX) TO PT-RESERVATION-ID.
091500     MOVE PT-M-AMOUNT(PT-IDX)         TO PT-AMOUNT.
091600     MOVE PT-M-TYPE(PT-IDX)           TO PT-TYPE.
091700     MOVE PT-M-STATUS(PT-IDX)         TO PT-STATUS.
091800     MOVE PT-M-PROVIDER-TXN-ID(PT-IDX) TO PT-PROVIDER-TXN-ID.
091900     MOVE PT-M-NOTE(PT-IDX)           TO PT-NOTE.
092000     WRITE PAYMENT-LEDGER-OUT-REC FROM
092100           PAYMENT-TRANSACTION-RECORD.
092200     ADD 1 TO LEDGER-ROWS-WRITTEN.
092300 810-EXIT.
092400     EXIT.
092500
092600 850-REWRITE-RESV-MASTER.
092700     MOVE "850-REWRITE-RESV-MASTER" TO PARA-NAME.
092800     IF TEST-RUN-REQUESTED
092900         GO TO 850-EXIT
093000     END-IF.
093100     OPEN OUTPUT RESERVATION-MASTER-OUT.
093200     PERFORM 860-WRITE-ONE-RESV-ROW THRU 860-EXIT
093300         VARYING RES-IDX FROM 1 BY 1
093400         UNTIL RES-IDX GREATER THAN RES-TABLE-COUNT.
093500 850-EXIT.
093600     EXIT.
093700
093800 860-WRITE-ONE-RESV-ROW.
093900     MOVE RES-M-ID(RES-IDX)             TO RES-ID.
094000     MOVE RES-M-RESERVATION-NBR(RES-IDX) TO
094100          RES-RESERVATION-NUMBER.
094200     MOVE RES-M-GUEST-ID(RES-IDX)        TO RES-GUEST-ID.
094300     MOVE RES-M-ROOM-ID(RES-IDX)         TO RES-ROOM-ID.
094400     MOVE RES-M-PREFERRED-TYPE(RES-IDX)  TO
094500          RES-PREFERRED-ROOM-TYPE.
094600     MOVE RES-M-CHECK-IN-DATE(RES-IDX)   TO RES-CHECK-IN-DATE.
094700     MOVE RES-M-CHECK-OUT-DATE(RES-IDX)  TO RES-CHECK-OUT-DATE.
094800     MOVE RES-M-NBR-OF-GUESTS(RES-IDX)   TO RES-NUMBER-OF-GUESTS.
094900     MOVE RES-M-TOTAL-AMOUNT(RES-IDX)    TO RES-TOTAL-AMOUNT.
095000     MOVE RES-M-PAID-AMOUNT(RES-IDX)     TO RES-PAID-AMOUNT.
095100     MOVE RES-M-STATUS(RES-IDX)          TO RES-STATUS.
095200     MOVE RES-M-SPECIAL-REQUESTS(RES-IDX) TO
095300          RES-SPECIAL-REQUESTS.
095400     MOVE RES-M-CREATED-BY(RES-IDX)      TO RES-CREATED-BY.
095500     MOVE RES-M-CREATED-AT(RES-IDX)      TO RES-CREATED-AT.
095600     MOVE RES-M-UPDATED-AT(RES-IDX)      TO RES-UPDATED-AT.
095700     MOVE RES-M-VERSION-NBR(RES-IDX)     TO RES-VERSION-NBR.
095800     WRITE RESERVATION-MASTER-OUT-REC FROM
095900           RESERVATION-MASTER-RECORD.
096000     ADD 1 TO RESV-ROWS-WRITTEN.
096100 860-EXIT.
096200     EXIT.
096300
096400 870-REWRITE-ROOM-MASTER.
096500     MOVE "870-REWRITE-ROOM-MASTER" TO PARA-NAME.
096600     IF TEST-RUN-REQUESTED
096700         GO TO 870-EXIT
096800     END-IF.
096900     OPEN OUTPUT ROOM-MASTER-OUT.
097000     PERFORM 880-WRITE-ONE-ROOM-ROW THRU 880-EXIT
097100         VARYING RM-IDX FROM 1 BY 1
097200         UNTIL RM-IDX GREATER THAN RM-TABLE-COUNT.
097300 870-EXIT.
097400     EXIT.
097500
097600 880-WRITE-ONE-ROOM-ROW.
097700     MOVE RM-M-ID(RM-IDX)          TO RM-ID.
097800     MOVE RM-M-ROOM-NUMBER(RM-IDX) TO RM-ROOM-NUMBER.
097900     MOVE RM-M-ROOM-TYPE(RM-IDX)   TO RM-ROOM-TYPE.
098000     MOVE RM-M-DESCRIPTION(RM-IDX) TO RM-DESCRIPTION.
098100     MOVE RM-M-PRICE(RM-IDX)       TO RM-PRICE.
098200     MOVE RM-M-CAPACITY(RM-IDX)    TO RM-CAPACITY.
098300     MOVE RM-M-AMENITIES(RM-IDX)   TO RM-AMENITIES.
098400     MOVE RM-M-STATUS(RM-IDX)      TO RM-STATUS.
098500     MOVE RM-M-IS-ACTIVE(RM-IDX)   TO RM-IS-ACTIVE.
098600     WRITE ROOM-MASTER-OUT-REC FROM ROOM-MASTER-RECORD.
098700     ADD 1 TO ROOM-ROWS-WRITTEN.
098800 880-EXIT.
098900     EXIT.
099000
099100 900-CLEANUP.
099200     MOVE "900-CLEANUP" TO PARA-NAME.
099300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
099400     DISPLAY "** REQUESTS READ          **" REQUESTS-READ.
099500     DISPLAY "** PAYMENTS CREATED       **" PAYMENTS-CREATED.
099600     DISPLAY "** SUCCESSES POSTED       **" SUCCESSES-POSTED.
099700     DISPLAY "** FAILURES POSTED        **" FAILURES-POSTED.
099800     DISPLAY "** ROOMS AUTO-ASSIGNED    **" ROOMS-AUTO-ASSIGNED.
099900     DISPLAY "** LOOKUPS PERFORMED      **" LOOKUPS-PERFORMED.
100000     DISPLAY "** REQUESTS REJECTED      **" REQUESTS-REJECTED.
100100     DISPLAY "** LEDGER ROWS WRITTEN    **" LEDGER-ROWS-WRITTEN.
100200     DISPLAY "** RESV ROWS WRITTEN      **" RESV-ROWS-WRITTEN.
100300     DISPLAY "** ROOM ROWS WRITTEN      **" ROOM-ROWS-WRITTEN.
100400     DISPLAY "******** NORMAL END OF JOB PAYPOST ********".
100500 900-EXIT.
100600     EXIT.
100700
100800 1000-ABEND-RTN.
100900     WRITE SYSOUT-REC FROM ABEND-REC.
101000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
101100     DISPLAY "*** ABNORMAL END OF JOB-PAYPOST ***" UPON CONSOLE.
101200     DIVIDE ZERO-VAL INTO ONE-VAL.
