000100******************************************************************
000200*    PAYREQ  --  PAYMENT/REFUND POSTING REQUEST LAYOUT          *
000300*    ONE REQUEST PER REQUESTED PAYMENT-POSTING OPERATION, FED TO *
000400*    PAYPOST FROM THE DAY'S GATEWAY-CALLBACK FILE.               *
000500******************************************************************
000600*    04/11/90  RTO  ORIGINAL LAYOUT
000700*    07/18/02  LMP  0147  RECAST FOR THE GATEWAY PROJECT - ADDED
000800*              THE MARK-SUCCESS / MARK-FAILED / LOOKUP ACTIONS
000900******************************************************************
001000 01  PAY-REQUEST-REC.
001100     05  PAY-REQ-ACTION              PIC X(8).
001200         88  PAY-ACT-NEW-PAYMENT         VALUE "NEWPAY".
001300         88  PAY-ACT-NEW-REFUND          VALUE "NEWRFD".
001400         88  PAY-ACT-MARK-SUCCESS        VALUE "SUCCESS".
001500         88  PAY-ACT-MARK-FAILED         VALUE "FAILED".
001600         88  PAY-ACT-LOOKUP              VALUE "LOOKUP".
001700     05  PAY-REQ-PT-ID                PIC S9(9)     COMP-3.
001800     05  PAY-REQ-RESERVATION-ID       PIC S9(9)     COMP-3.
001900     05  PAY-REQ-AMOUNT               PIC S9(9)V99  COMP-3.
002000     05  PAY-REQ-NOTE                 PIC X(200).
002100     05  PAY-REQ-PROVIDER-TXN-ID      PIC X(40).
002200     05  FILLER                       PIC X(20).
